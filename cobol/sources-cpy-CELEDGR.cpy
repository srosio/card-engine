000100*****************************************************************
000200* CELEDGR  -  LEDGER ENTRY  -  APPEND-ONLY DOUBLE-ENTRY-STYLE
000300*             BOOKKEEPING RECORD, WRITTEN BY CEXLDGR ONLY.
000400*             FILE: LEDGER-FILE.  NO RECORD IS EVER UPDATED OR
000500*             DELETED ONCE WRITTEN.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CE0005 TPSRAJ 14/03/1994 - INITIAL VERSION.
001000* CE0022 TPSDEV 30/04/1996 - WIDENED CELEDGR-TRN-TYPE FROM 10 TO
001100*                            16 BYTES TO FIT CLEARING_COMMIT.
001200*****************************************************************
001300 01  CELEDGR-RECORD.
001400     05  CELEDGR-ENTRY-ID             PIC X(36).
001500*                                UNIQUE ID OF THIS POSTING
001600     05  CELEDGR-TRANSACTION-ID       PIC X(36).
001700*                                GROUPS RELATED ENTRIES TOGETHER
001800     05  CELEDGR-ACCOUNT-ID           PIC X(36).
001900*                                ACCOUNT AFFECTED BY THIS ENTRY
002000     05  CELEDGR-ENTRY-TYPE           PIC X(06).
002100         88  CELEDGR-DEBIT                 VALUE "DEBIT ".
002200         88  CELEDGR-CREDIT                VALUE "CREDIT".
002300*                                DEBIT OR CREDIT
002400     05  CELEDGR-AMOUNT                PIC S9(09)V99 COMP-3.
002500*                                POSTED AMOUNT
002600     05  CELEDGR-AMT-CURRENCY          PIC X(04).
002700*                                CURRENCY OF CELEDGR-AMOUNT
002800     05  CELEDGR-TRN-TYPE               PIC X(16).
002900         88  CELEDGR-AUTH-HOLD              VALUE "AUTH_HOLD".
003000         88  CELEDGR-AUTH-RELEASE           VALUE "AUTH_RELEASE".
003100         88  CELEDGR-CLEARING-COMMIT         VALUE
003200                                         "CLEARING_COMMIT".
003300         88  CELEDGR-REVERSAL               VALUE "REVERSAL".
003400         88  CELEDGR-DEPOSIT                 VALUE "DEPOSIT".
003500*                                AUTH_HOLD/AUTH_RELEASE/
003600*                                CLEARING_COMMIT/REVERSAL/DEPOSIT
003700     05  CELEDGR-AUTH-ID                PIC X(36).
003800*                                RELATED AUTHORIZATION, IF ANY -
003900*                                SPACES IF NONE (E.G. A DEPOSIT)
004000     05  CELEDGR-CARD-ID                PIC X(36).
004100*                                RELATED CARD, IF ANY - SPACES
004200*                                IF NONE
004300     05  CELEDGR-DESCRIPTION             PIC X(40).
004400*                                FREE-TEXT MEMO
004500     05  CELEDGR-IDEM-KEY                PIC X(36).
004600*                                IDEMPOTENCY-KEY - DEDUPES THE
004700*                                POSTING, NEVER THE TRANSACTION
004800     05  FILLER                          PIC X(12) VALUE SPACES.
004900*                                RESERVED FOR FUTURE EXPANSION
