000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CEVCARD.
000500 AUTHOR.         RAJASINGAM T P.
000600 INSTALLATION.   CARD ENGINE - AUTHORIZATION & SETTLEMENT.
000700 DATE-WRITTEN.   16 MAR 1994.
000800 DATE-COMPILED.  16 MAR 1994.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO LOOK UP A CARD ON THE CARD
001200*               MASTER AND VALIDATE IT FOR USE ON AN
001300*               AUTHORIZATION REQUEST - STATE MUST BE ACTIVE
001400*               AND THE CARD MUST NOT BE EXPIRED.  CALLED BY
001500*               THE B300 PARAGRAPH IN CEBAUTH, AFTER THE
001600*               RULES-ENGINE CHAIN HAS APPROVED THE REQUEST.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* CE0013 - TPSRAJ  - 16/03/1994 - INITIAL VERSION.                CE0013  
002200* CE0039 - TPSMKT  - 14/01/1999 - Y2K REMEDIATION - TODAY AND     CE0039  
002300*                     EXPIRATION-DATE COMPARED AS FULL CCYYMMDD   CE0039  
002400*                     EVERYWHERE, NO WINDOWING LOGIC REQUIRED.    CE0039  
002500* CE2019 - TPSKAR  - 23/06/2006 - REQUEST CE-2006-0091 - CHANGED  CE2019  
002600*                     FROM A SEQUENTIAL END-TO-END SCAN TO A      CE2019  
002700*                     DIRECT KEYED READ, NOW THAT CARDMSTF CARRIESCE2019  
002800*                     CARD-ID AS ITS RECORD KEY.                  CE2019  
002900* CE0080 - TPSDEV   - 08/03/2007 - REQUEST CE-2007-0014 - INDEXEDCE0080
003000*                     ACCESS METHOD WITHDRAWN FOR CARDMSTF ON THE CE0080
003100*                     BATCH LPAR - REVERTS CE2019 BACK TO A      CE0080
003200*                     FORWARD SEQUENTIAL SCAN FOR THE MATCHING   CE0080
003300*                     CARD-ID. THE CE0075 FOUND SWITCH DUPLICATEDCE0080
003400*                     THE LINKAGE FOUND-IND AND WAS NEVER ITSELF CE0080
003500*                     TESTED; DROPPED.  THE ID-HOLD FIELD WAS    CE0080
003600*                     NEVER READ EITHER AND IS ALSO DROPPED.     CE0080
003700*                     THE EXPIRY-DATE AND DECLINE-SEQUENCE VIEWS CE0080
003800*                     ARE KEPT BUT NOW GENUINELY USED - SEE C000 CE0080
003900*                     AND Z000 BELOW.                            CE0080
004000*=================================================================
004100*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AS400.
004800 OBJECT-COMPUTER. IBM-AS400.
004900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CARD-FILE ASSIGN TO CARDMSTF
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS WK-C-FILE-STATUS.
005500
005600 EJECT
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100 FD  CARD-FILE
006200     LABEL RECORDS ARE STANDARD.
006300     COPY CECARDM.
006400
006500*************************
006600 WORKING-STORAGE SECTION.
006700*************************
006800 01  FILLER                      PIC X(24) VALUE
006900     "** PROGRAM CEVCARD  **".
007000
007100* ------------------ PROGRAM WORKING STORAGE -------------------*
007200 01  WK-C-COMMON.
007300     COPY CEWSCM.
007400
007500 77  WK-N-CEVCARD-CALL-COUNT       PIC S9(07) COMP VALUE ZERO.
007600*                                RUNNING COUNT OF CALLS TO THIS
007700*                                COPY OF CEVCARD - CARRIED IN THE
007800*                                OPEN-ERROR DISPLAY LINE SO
007900*                                OPERATIONS CAN TELL HOW FAR INTO
008000*                                THE RUN A BAD CARDMSTF OPEN
008100*                                OCCURRED WITHOUT NEEDING A DUMP.
008200*
008300* -------------- ALTERNATE VIEWS OF WORKING FIELDS ----------------*
008400 77  WK-C-CEVCARD-FOUND-SW         PIC X(01) VALUE "N".
008500     88  WK-C-CEVCARD-FOUND            VALUE "Y".
008600     88  WK-C-CEVCARD-NOT-FOUND        VALUE "N".
008700*                                SET BY THE CARD-FILE FORWARD
008800*                                SCAN IN B010 BELOW.
008900 01  WK-C-CEVCARD-SEARCH-ID        PIC X(36).
009000*                                CARD-ID BEING SCANNED FOR - SAVED
009100*                                OFF BEFORE THE SCAN SINCE EACH
009200*                                READ NEXT OVERLAYS CECARDM-CARD-ID
009300*                                WITH THE RECORD JUST READ.
009400 01  WK-C-CEVCARD-EXP-DATE.
009500     05  WK-C-CEVCARD-EXP-CC       PIC 9(02).
009600     05  WK-C-CEVCARD-EXP-YY       PIC 9(02).
009700     05  WK-C-CEVCARD-EXP-MM       PIC 9(02).
009800     05  WK-C-CEVCARD-EXP-DD       PIC 9(02).
009900 01  WK-N-CEVCARD-EXP-DATE REDEFINES WK-C-CEVCARD-EXP-DATE
010000                                 PIC 9(08).
010100*                                EXPIRATION DATE OF THE LAST CARD
010200*                                DECLINED AS EXPIRED - SPELLED OUT
010300*                                IN THE DECLINE REASON TEXT BY C000.
010400 01  WK-C-CEVCARD-WORK-SEQ         PIC X(06) VALUE ZEROS.
010500 01  WK-N-CEVCARD-WORK-SEQ REDEFINES WK-C-CEVCARD-WORK-SEQ
010600                                 PIC 9(06).
010700*                                RUNNING COUNT OF CARD DECLINES
010800*                                THIS CALL - ALPHA AND NUMERIC
010900*                                VIEWS BOTH TRACED BY Z000 BELOW.
011000
011100****************
011200 LINKAGE SECTION.
011300****************
011400     COPY CEVCRD.
011500
011600     EJECT
011700********************************************
011800 PROCEDURE DIVISION USING WK-C-CEVCRD-RECORD.
011900********************************************
012000 MAIN-MODULE.
012100     PERFORM A000-INITIALISE   THRU A000-INITIALISE-EX.
012200     PERFORM B000-READ-CARD    THRU B099-READ-CARD-EX.
012300     PERFORM C000-VALIDATE-CARD THRU C099-VALIDATE-CARD-EX.
012400     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z000-END-PROGRAM-EX.
012500 GOBACK.
012600
012700*-----------------------------------------------------------------
012800*
012900 A000-INITIALISE.
013000*-----------------------------------------------------------------
013100*
013200     MOVE "N"               TO WK-C-CEVCRD-FOUND-IND.
013300     MOVE "N"               TO WK-C-CEVCRD-DECLINE-IND.
013400     MOVE SPACES            TO WK-C-CEVCRD-REASON.
013500     MOVE SPACES            TO WK-C-CEVCRD-STATE.
013600     MOVE SPACES            TO WK-C-CEVCRD-FUNDING-ACCT.
013700     ADD 1                  TO WK-N-CEVCARD-CALL-COUNT.
013800
013900     OPEN INPUT CARD-FILE.
014000     IF  NOT WK-C-SUCCESSFUL
014100         DISPLAY "CEVCARD - OPEN ERROR ON CARD-FILE  STATUS "
014200                 WK-C-FILE-STATUS "  CALL NUMBER "
014300                 WK-N-CEVCARD-CALL-COUNT
014400         MOVE "Y"           TO WK-C-ABEND-SWITCH
014500     END-IF.
014600
014700*-----------------------------------------------------------------
014800 A000-INITIALISE-EX.
014900*-----------------------------------------------------------------
015000 EXIT.
015100
015200*-----------------------------------------------------------------
015300*
015400 B000-READ-CARD.
015500*-----------------------------------------------------------------
015600*                                CE0080 - INDEXED ACCESS WAS
015700*                                WITHDRAWN FOR THIS FILE - WE NOW
015800*                                SCAN FORWARD FROM THE TOP OF THE
015900*                                FILE FOR THE MATCHING CARD-ID.
016000     MOVE WK-C-CEVCRD-I-CARD-ID TO WK-C-CEVCARD-SEARCH-ID.
016100     MOVE "N"               TO WK-C-CEVCRD-FOUND-IND.
016200     SET WK-C-CEVCARD-NOT-FOUND TO TRUE.
016300
016400     PERFORM B010-SCAN-FOR-CARD THRU B019-SCAN-FOR-CARD-EX
016500        UNTIL WK-C-CEVCARD-FOUND
016600           OR WK-C-END-OF-FILE.
016700
016800     IF  WK-C-CEVCARD-FOUND
016900         MOVE "Y"                    TO WK-C-CEVCRD-FOUND-IND
017000         MOVE CECARDM-STATE          TO WK-C-CEVCRD-STATE
017100         MOVE CECARDM-FUNDING-ACCT-ID
017200                                     TO WK-C-CEVCRD-FUNDING-ACCT
017300     END-IF.
017400
017500*-----------------------------------------------------------------
017600 B010-SCAN-FOR-CARD.
017700*-----------------------------------------------------------------
017800*
017900     READ CARD-FILE NEXT RECORD
018000         AT END
018100             MOVE HIGH-VALUES   TO CECARDM-CARD-ID
018200     END-READ.
018300
018400     IF  CECARDM-CARD-ID = WK-C-CEVCARD-SEARCH-ID
018500         SET WK-C-CEVCARD-FOUND TO TRUE
018600     END-IF.
018700
018800*-----------------------------------------------------------------
018900 B019-SCAN-FOR-CARD-EX.
019000*-----------------------------------------------------------------
019100 EXIT.
019200
019300*-----------------------------------------------------------------
019400 B099-READ-CARD-EX.
019500*-----------------------------------------------------------------
019600 EXIT.
019700
019800*-----------------------------------------------------------------
019900*
020000 C000-VALIDATE-CARD.
020100*-----------------------------------------------------------------
020200*
020300     IF  WK-C-CEVCRD-NOT-FOUND
020400         MOVE "Y"           TO WK-C-CEVCRD-DECLINE-IND
020500         MOVE "Card not found"
020600                            TO WK-C-CEVCRD-REASON
020700         GO TO C099-VALIDATE-CARD-EX
020800     END-IF.
020900
021000     IF  WK-C-CEVCRD-STATE  NOT =  "ACTIVE"
021100         MOVE "Y"           TO WK-C-CEVCRD-DECLINE-IND
021200         STRING "Card is not active: " DELIMITED BY SIZE
021300                WK-C-CEVCRD-STATE      DELIMITED BY SIZE
021400                INTO WK-C-CEVCRD-REASON
021500         GO TO C099-VALIDATE-CARD-EX
021600     END-IF.
021700
021800     IF  CECARDM-EXPIRATION-DATE  <  WK-C-CEVCRD-I-TODAY
021900         MOVE "Y"           TO WK-C-CEVCRD-DECLINE-IND
022000         MOVE CECARDM-EXPIRATION-DATE TO WK-N-CEVCARD-EXP-DATE
022100         STRING "Card is expired: " DELIMITED BY SIZE
022200                WK-C-CEVCARD-EXP-MM  DELIMITED BY SIZE
022300                "/"                  DELIMITED BY SIZE
022400                WK-C-CEVCARD-EXP-DD  DELIMITED BY SIZE
022500                "/"                  DELIMITED BY SIZE
022600                WK-C-CEVCARD-EXP-CC  DELIMITED BY SIZE
022700                WK-C-CEVCARD-EXP-YY  DELIMITED BY SIZE
022800                INTO WK-C-CEVCRD-REASON
022900     END-IF.
023000
023100*-----------------------------------------------------------------
023200 C099-VALIDATE-CARD-EX.
023300*-----------------------------------------------------------------
023400 EXIT.
023500
023600*-----------------------------------------------------------------
023700*
023800 Z000-END-PROGRAM-ROUTINE.
023900*-----------------------------------------------------------------
024000*
024100     CLOSE CARD-FILE.
024200     IF  WK-C-CEVCRD-DECLINED
024300         ADD 1               TO WK-N-CEVCARD-WORK-SEQ
024400         DISPLAY "CEVCARD - DECLINE " WK-C-CEVCARD-WORK-SEQ
024500                 " - " WK-C-CEVCRD-REASON
024600     END-IF.
024700
024800*-----------------------------------------------------------------
024900 Z000-END-PROGRAM-EX.
025000*-----------------------------------------------------------------
025100 EXIT.
025200
025300******************************************************************
025400*************** END OF PROGRAM SOURCE  CEVCARD  ***************
025500******************************************************************
