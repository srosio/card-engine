000100*****************************************************************
000200* CEVCRD   -  LINKAGE RECORD FOR CALLED ROUTINE CEVCARD
000300*             CARD VALIDITY CHECK - LOOKS UP THE CARD MASTER AND
000400*             VALIDATES STATE AND EXPIRATION DATE.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CE0013 TPSRAJ 15/03/1994 - INITIAL VERSION.
000900*****************************************************************
001000 01  WK-C-CEVCRD-RECORD.
001100     05  WK-C-CEVCRD-INPUT.
001200         10  WK-C-CEVCRD-I-CARD-ID    PIC X(36).
001300*                                CARD-ID TO LOOK UP
001400         10  WK-C-CEVCRD-I-TODAY      PIC 9(08).
001500*                                TODAY'S DATE, CCYYMMDD
001600     05  WK-C-CEVCRD-OUTPUT.
001700         10  WK-C-CEVCRD-FOUND-IND    PIC X(01).
001800             88  WK-C-CEVCRD-FOUND         VALUE "Y".
001900             88  WK-C-CEVCRD-NOT-FOUND     VALUE "N".
002000         10  WK-C-CEVCRD-DECLINE-IND  PIC X(01).
002100             88  WK-C-CEVCRD-DECLINED      VALUE "Y".
002200             88  WK-C-CEVCRD-APPROVED      VALUE "N".
002300         10  WK-C-CEVCRD-REASON       PIC X(80).
002400*                                DECLINE-REASON TEXT
002500         10  WK-C-CEVCRD-STATE        PIC X(06).
002600*                                CARD'S STATE, AS FOUND
002700         10  WK-C-CEVCRD-FUNDING-ACCT PIC X(36).
002800*                                CARD'S FUNDING-ACCOUNT-ID
002900     05  FILLER                       PIC X(08) VALUE SPACES.
