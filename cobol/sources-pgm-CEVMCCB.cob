000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CEVMCCB.
000500 AUTHOR.         RAJASINGAM T P.
000600 INSTALLATION.   CARD ENGINE - AUTHORIZATION & SETTLEMENT.
000700 DATE-WRITTEN.   15 MAR 1994.
000800 DATE-COMPILED.  15 MAR 1994.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO CHECK THE MERCHANT CATEGORY
001200*               CODE ON AN AUTHORIZATION REQUEST AGAINST THE
001300*               FIXED BLOCKED-MCC TABLE CARRIED IN CECONST.
001400*               A BLANK MCC IS NEVER BLOCKED.  LAST RULE CALLED
001500*               BY THE B200 RULES-ENGINE PARAGRAPH IN CEBAUTH.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* CE0018 - TPSRAJ  - 15/03/1994 - INITIAL VERSION.                CE0018  
002100* CE0051 - TPSKAR  - 09/11/2001 - REQUEST CE-2001-0203 - TABLE    CE0051  
002200*                     SEARCH CHANGED FROM SEQUENTIAL PERFORM TO   CE0051  
002300*                     SEARCH VARYING ON CE-BLOCKED-MCC-TABLE.     CE0051  
002400* CE0070 - TPSNAR  - 14/02/2002 - REQUEST CE-2002-0041 - ADDED    CE0070  
002500*                     CALL-COUNT AND TRIP-SEQUENCE COUNTERS PLUS  CE0070  
002600*                     MCC/DATE/SEQ ALTERNATE VIEWS FOR THE L2     CE0070  
002700*                     ABEND DUMP FORMATTER.                       CE0070  
002800* CE0087 - TPSDEV  - 25/03/2007 - REQUEST CE-2007-0026 - THE      CE0087
002900*                     CE0070 CALL-COUNT IS WITHDRAWN - IT WAS     CE0087
003000*                     NEVER READ.  THE WORK-DATE VIEW IS ALSO     CE0087
003100*                     WITHDRAWN - CEVMCCB IS A CALLED SUBPROGRAM  CE0087
003200*                     WITH ITS OWN COPY OF WK-C-COMMON, SO        CE0087
003300*                     WK-N-TODAY-CCYYMMDD HERE IS NEVER SET BY    CE0087
003400*                     ANY CALLER AND THE FIELD WAS ALWAYS ZERO.   CE0087
003500*                     THE MCC AND SEQUENCE VIEWS ARE KEPT AND ARECE0087
003600*                     NOW TRACED TO THE JOB LOG ON DECLINE.       CE0087
003700*=================================================================
003800*
003900 EJECT
004000**********************
004100 ENVIRONMENT DIVISION.
004200**********************
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*                                NO FILES - TABLE LOOKUP ONLY
005000 EJECT
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER                      PIC X(24) VALUE
005900     "** PROGRAM CEVMCCB  **".
006000
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006200 01  WK-C-COMMON.
006300     COPY CEWSCM.
006400     COPY CECONST.
006500
006600* ------------- STANDALONE COUNTERS / SWITCHES -------------------*
006700 77  WK-N-CEVMCCB-SUBSCRIPT      PIC S9(04) COMP VALUE ZERO.
006800 77  WK-C-CEVMCCB-TRIPPED-SW     PIC X(01) VALUE "N".
006900     88  WK-C-CEVMCCB-TRIPPED        VALUE "Y".
007000     88  WK-C-CEVMCCB-NOT-TRIPPED    VALUE "N".
007100*
007200* ------------- ALTERNATE VIEWS OF WORKING FIELDS -----------------*
007300 01  WK-C-CEVMCCB-MCC-HOLD       PIC X(04).
007400*                                DEFENSIVE COPY OF THE INCOMING MCC -
007500*                                SHOWN ON THE TRACE DISPLAY IN A100
007600*                                BELOW.
007700 01  WK-N-CEVMCCB-MCC-HOLD REDEFINES WK-C-CEVMCCB-MCC-HOLD
007800                                 PIC 9(04).
007900 01  WK-C-CEVMCCB-WORK-SEQ       PIC X(06) VALUE ZEROS.
008000 01  WK-N-CEVMCCB-WORK-SEQ REDEFINES WK-C-CEVMCCB-WORK-SEQ
008100                                 PIC 9(06).
008200*                                RUNNING TRIP-SEQUENCE, ALPHA AND
008300*                                NUMERIC VIEWS BOTH USED BY THE
008400*                                DUMP FORMATTER.
008500*
008600****************
008700 LINKAGE SECTION.
008800****************
008900     COPY CEMCCB.
009000
009100     EJECT
009200********************************************
009300 PROCEDURE DIVISION USING WK-C-CEMCCB-RECORD.
009400********************************************
009500 MAIN-MODULE.
009600     PERFORM A000-CHECK-MCC-BLOCKING
009700        THRU A099-CHECK-MCC-BLOCKING-EX.
009800 GOBACK.
009900
010000*-----------------------------------------------------------------
010100*
010200 A000-CHECK-MCC-BLOCKING.
010300*-----------------------------------------------------------------
010400*
010500     MOVE "N"                 TO WK-C-CEMCCB-DECLINE-IND.
010600     MOVE SPACES               TO WK-C-CEMCCB-REASON.
010700     SET WK-C-CEVMCCB-NOT-TRIPPED TO TRUE.
010800
010900     IF  WK-C-CEMCCB-I-MCC  =  SPACES
011000         GO TO A099-CHECK-MCC-BLOCKING-EX
011100     END-IF.
011200     MOVE WK-C-CEMCCB-I-MCC    TO WK-C-CEVMCCB-MCC-HOLD.
011300
011400     SET WK-N-CEVMCCB-SUBSCRIPT TO 1.
011500     PERFORM A100-SCAN-BLOCKED-TABLE
011600        THRU A100-SCAN-BLOCKED-TABLE-EX
011700             VARYING WK-N-CEVMCCB-SUBSCRIPT FROM 1 BY 1
011800               UNTIL WK-N-CEVMCCB-SUBSCRIPT > CE-BLOCKED-MCC-COUNT
011900                  OR WK-C-CEMCCB-DECLINED.
012000
012100*-----------------------------------------------------------------
012200 A099-CHECK-MCC-BLOCKING-EX.
012300*-----------------------------------------------------------------
012400 EXIT.
012500
012600*-----------------------------------------------------------------
012700*
012800 A100-SCAN-BLOCKED-TABLE.
012900*-----------------------------------------------------------------
013000*
013100     IF  WK-C-CEMCCB-I-MCC  =
013200             CE-BLOCKED-MCC (WK-N-CEVMCCB-SUBSCRIPT)
013300         MOVE "Y"               TO WK-C-CEMCCB-DECLINE-IND
013400         MOVE "Merchant category code is blocked"
013500                                TO WK-C-CEMCCB-REASON
013600         SET WK-C-CEVMCCB-TRIPPED   TO TRUE
013700         ADD 1                      TO WK-N-CEVMCCB-WORK-SEQ
013800         DISPLAY "CEVMCCB - MCC BLOCKED DECLINE " WK-N-CEVMCCB-WORK-SEQ
013900                 " - MCC " WK-C-CEVMCCB-MCC-HOLD
014000     END-IF.
014100
014200*-----------------------------------------------------------------
014300 A100-SCAN-BLOCKED-TABLE-EX.
014400*-----------------------------------------------------------------
014500 EXIT.
014600
014700******************************************************************
014800*************** END OF PROGRAM SOURCE  CEVMCCB  ***************
014900******************************************************************
