000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CEXACCT.
000500 AUTHOR.         RAJASINGAM T P.
000600 INSTALLATION.   CARD ENGINE - AUTHORIZATION & SETTLEMENT.
000700 DATE-WRITTEN.   17 MAR 1994.
000800 DATE-COMPILED.  17 MAR 1994.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE THAT OWNS ALL BALANCE MOVEMENT ON
001200*               THE ACCOUNT MASTER.  ONE MULTI-OPTION ROUTINE,
001300*               OPTION SELECTED BY WK-N-CEXACT-OPTION -
001400*
001500*                 1 - RESERVE  - OPEN A NEW RESERVE-TABLE ROW FOR
001600*                     THE GIVEN AUTHORIZATION-ID, FAIL IF THE
001700*                     AVAILABLE BALANCE (BALANCE LESS RESERVED-
001800*                     TOTAL) IS SHORT OR THE TABLE IS FULL.
001900*                 2 - COMMIT   - CLOSE THE RESERVE ROW AND DEBIT
002000*                     THE ACTUAL CLEARED AMOUNT FROM THE BALANCE.
002100*                 3 - RELEASE  - CLOSE THE RESERVE ROW WITHOUT
002200*                     TOUCHING THE BALANCE.  CALLER'S AMOUNT MUST
002300*                     MATCH THE RESERVE ROW EXACTLY OR THE ROW IS
002400*                     LEFT UNTOUCHED AND THE CALL IS FAILED.
002500*                 4 - DEPOSIT  - CREDIT THE BALANCE DIRECTLY, NO
002600*                     RESERVE TABLE INVOLVEMENT.
002700*
002800*               CALLED BY THE B400 PARAGRAPH IN CEBAUTH (OPTION 1)
002900*               AND BY CEBSETL'S C000/C100/C200 PARAGRAPHS - CLEAR
003000*               USES OPTION 2 (COMMIT), RELEASE USES OPTION 3
003100*               (FREES THE HELD RESERVE WITHOUT TOUCHING THE
003200*               BALANCE), AND REVERSAL USES OPTION 4 (DEPOSIT) -
003300*               BY THE TIME A REVERSAL RUNS THE AUTHORIZATION IS
003400*               ALREADY CLEARED, ITS RESERVE ROW IS ALREADY GONE,
003500*               AND THE CLEARED AMOUNT MUST BE CREDITED STRAIGHT
003600*               BACK ONTO THE BALANCE, NOT FREED OFF A RESERVE
003700*               ROW THAT NO LONGER EXISTS.
003800*
003900*=================================================================
004000* HISTORY OF MODIFICATION:
004100*=================================================================
004200* CE0021 - TPSRAJ  - 17/03/1994 - INITIAL VERSION.                CE0021  
004300* CE0044 - TPSDEV   - 03/02/1997 - REQUEST CE-1997-0014 - RESERVE CE0044  
004400*                     OPTION NOW CHECKS AVAILABLE BALANCE (BALANCECE0044  
004500*                     LESS RESERVED-TOTAL) INSTEAD OF RAW BALANCE,CE0044  
004600*                     AFTER AN OVER-RESERVE INCIDENT ON ACCOUNT   CE0044  
004700*                     TYPE FIAT_WALLET.                           CE0044  
004800* CE0057 - TPSDEV   - 11/02/2003 - REQUEST CE-2003-0009 - RELEASE CE0057  
004900*                     OPTION NOW REJECTS A RELEASE WHOSE AMOUNT   CE0057  
005000*                     DOES NOT MATCH THE RESERVE ROW EXACTLY,     CE0057  
005100*                     AFTER SETTLEMENT PASSED A PARTIAL-AMOUNT    CE0057  
005200*                     RELEASE THAT LEFT THE RESERVED-TOTAL OUT OF CE0057  
005300*                     BALANCE WITH THE OPEN RESERVE ROWS.         CE0057  
005400* CE0068 - TPSKAR  - 20/02/2003 - REQUEST CE-2003-0010 - DEPOSIT  CE0068  
005500*                     OPTION NOW REJECTS WHEN THE CALLER'S        CE0068  
005600*                     CURRENCY DOES NOT MATCH THE ACCOUNT'S OWN   CE0068  
005700*                     BALANCE CURRENCY - CEBSETL'S REVERSAL PATH  CE0068  
005800*                     NOW DRIVES THIS OPTION, SO A CROSS-CURRENCY CE0068  
005900*                     SETTLEMENT MISTAKE CAN NO LONGER CREDIT THE CE0068  
006000*                     WRONG BALANCE SILENTLY.                     CE0068  
006100* CE0079 - TPSDEV   - 01/03/2003 - REQUEST CE-2003-0012 - ACCOUNT-CE0079  
006200*                     PORTED TO SEQUENTIAL ORGANIZATION - INDEXED CE0079  
006300*                     ACCESS METHOD WITHDRAWN FOR THIS FILE ON THECE0079  
006400*                     BATCH LPAR.  READ-ACCOUNT NOW DOES A FORWARDCE0079  
006500*                     SCAN FOR THE MATCHING ACCOUNT-ID INSTEAD OF CE0079  
006600*                     KEYED RANDOM READ.  RESERVE NOW REJECTS A   CE0079  
006700*                     SECOND OPEN RESERVE ROW FOR THE SAME AUTH-IDCE0079  
006800*                     AND COMMIT NOW REJECTS WHEN THE CLEARING AMOCE0079  
006900*                     EXCEEDS THE RESERVED AMOUNT, PER THE BASE-  CE0079  
007000*                     ACCOUNT CONTRACT. THE CE0071 CALL-COUNT AND CE0079  
007100*                     ID/DATE/SEQ ALTERNATE VIEWS NEVER FED ANYTHICE0079  
007200*                     DOWNSTREAM AND ARE WITHDRAWN.               CE0079  
007300*=================================================================
007400*
007500 EJECT
007600**********************
007700 ENVIRONMENT DIVISION.
007800**********************
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER. IBM-AS400.
008100 OBJECT-COMPUTER. IBM-AS400.
008200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT ACCOUNT-FILE ASSIGN TO ACCTMSTF
008600        ORGANIZATION IS SEQUENTIAL
008700         FILE STATUS IS WK-C-FILE-STATUS.
008800
008900 EJECT
009000***************
009100 DATA DIVISION.
009200***************
009300 FILE SECTION.
009400 FD  ACCOUNT-FILE
009500     LABEL RECORDS ARE STANDARD.
009600     COPY CEACCTM.
009700
009800*************************
009900 WORKING-STORAGE SECTION.
010000*************************
010100 01  FILLER                      PIC X(24) VALUE
010200     "** PROGRAM CEXACCT  **".
010300
010400* ------------------ PROGRAM WORKING STORAGE -------------------*
010500 01  WK-C-COMMON.
010600     COPY CEWSCM.
010700
010800*-------------- STANDALONE COUNTERS / SUBSCRIPTS -------------------*     
010900 77  WK-N-CEXACCT-AVAILABLE     PIC S9(09)V99 COMP-3.
011000 77  WK-N-CEXACCT-FREE-IDX      PIC S9(04) COMP.
011100 77  WK-N-CEXACCT-MATCH-IDX     PIC S9(04) COMP.
011200 77  WK-C-CEXACCT-FOUND-SW      PIC X(01) VALUE "N".
011300     88  WK-C-CEXACCT-FOUND         VALUE "Y".
011400     88  WK-C-CEXACCT-NOT-FOUND     VALUE "N".
011500*                                SET BY THE ACCOUNT-FILE FORWARD
011600*                                SCAN IN B010 BELOW.
011700*
011800*------------- ALTERNATE VIEW OF THE SEARCH KEY ------------------
011900 01  WK-C-CEXACCT-SEARCH-ID      PIC X(36).
012000*                                ACCOUNT-ID BEING SCANNED FOR -
012100*                                SAVED OFF BEFORE THE SCAN SINCE
012200*                                EACH READ NEXT OVERLAYS CEACCTM-
012300*                                ACCOUNT-ID WITH THE RECORD JUST
012400*                                READ.
012500****************
012600 LINKAGE SECTION.
012700****************
012800     COPY CEXACT.
012900
013000     EJECT
013100********************************************
013200 PROCEDURE DIVISION USING WK-C-CEXACT-RECORD.
013300********************************************
013400 MAIN-MODULE.
013500     PERFORM A000-INITIALISE    THRU A000-INITIALISE-EX.
013600     PERFORM B000-READ-ACCOUNT  THRU B099-READ-ACCOUNT-EX.
013700
013800     IF  NOT WK-C-CEXACT-ERROR
013900         EVALUATE TRUE
014000             WHEN WK-N-CEXACT-RESERVE
014100                 PERFORM C100-RESERVE  THRU C100-RESERVE-EX
014200             WHEN WK-N-CEXACT-COMMIT
014300                 PERFORM C200-COMMIT   THRU C200-COMMIT-EX
014400             WHEN WK-N-CEXACT-RELEASE
014500                 PERFORM C300-RELEASE  THRU C300-RELEASE-EX
014600             WHEN WK-N-CEXACT-DEPOSIT
014700                 PERFORM C400-DEPOSIT  THRU C400-DEPOSIT-EX
014800         END-EVALUATE
014900     END-IF.
015000
015100     IF  NOT WK-C-CEXACT-ERROR
015200         PERFORM D000-REWRITE-ACCOUNT THRU D099-REWRITE-ACCOUNT-EX
015300     END-IF.
015400
015500     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z000-END-PROGRAM-EX.
015600 GOBACK.
015700
015800*-----------------------------------------------------------------
015900*
016000 A000-INITIALISE.
016100*-----------------------------------------------------------------
016200*
016400     MOVE "N"               TO WK-C-CEXACT-ERROR-IND.
016500     MOVE SPACES            TO WK-C-CEXACT-REASON.
016600     MOVE ZERO              TO WK-C-CEXACT-NEW-BALANCE.
016700
016800     OPEN I-O ACCOUNT-FILE.
016900     IF  NOT WK-C-SUCCESSFUL
017000         DISPLAY "CEXACCT - OPEN ERROR ON ACCOUNT-FILE  STATUS "
017100                 WK-C-FILE-STATUS
017200         MOVE "Y"           TO WK-C-ABEND-SWITCH
017300     END-IF.
017400
017500*-----------------------------------------------------------------
017600 A000-INITIALISE-EX.
017700*-----------------------------------------------------------------
017800 EXIT.
017900
018000*-----------------------------------------------------------------
018100*
018200 B000-READ-ACCOUNT.
018300*-----------------------------------------------------------------
018400*                                INDEXED ACCESS WAS WITHDRAWN FOR
018450*                                THIS FILE UNDER CE0079 - WE NOW
018460*                                SCAN FORWARD FROM THE TOP OF THE
018470*                                FILE FOR THE MATCHING ACCOUNT-ID.
018500     MOVE WK-C-CEXACT-I-ACCOUNT-ID TO WK-C-CEXACCT-SEARCH-ID.
018600     SET WK-C-CEXACCT-NOT-FOUND     TO TRUE.
018700
018800     PERFORM B010-SCAN-FOR-ACCOUNT THRU B019-SCAN-FOR-ACCOUNT-EX
018810        UNTIL WK-C-CEXACCT-FOUND
018820           OR WK-C-END-OF-FILE.
018830
018840     IF  NOT WK-C-CEXACCT-FOUND
018850         MOVE "Y"           TO WK-C-CEXACT-ERROR-IND
018860         MOVE "Account not found"
018870                            TO WK-C-CEXACT-REASON
018880     END-IF.
019300
019500*-----------------------------------------------------------------
019510 B010-SCAN-FOR-ACCOUNT.
019520*-----------------------------------------------------------------
019530*
019540     READ ACCOUNT-FILE NEXT RECORD
019550         AT END
019560             MOVE HIGH-VALUES   TO CEACCTM-ACCOUNT-ID
019570     END-READ.
019580
019590     IF  CEACCTM-ACCOUNT-ID = WK-C-CEXACCT-SEARCH-ID
019600         SET WK-C-CEXACCT-FOUND TO TRUE
019700     END-IF.
019710
019720*-----------------------------------------------------------------
019730 B019-SCAN-FOR-ACCOUNT-EX.
019740*-----------------------------------------------------------------
019750 EXIT.
019760
019770*-----------------------------------------------------------------
019780 B099-READ-ACCOUNT-EX.
019790*-----------------------------------------------------------------
019800 EXIT.
019900
020000*-----------------------------------------------------------------
020100*
020200 C100-RESERVE.
020300*-----------------------------------------------------------------
020400*
020500     COMPUTE WK-N-CEXACCT-AVAILABLE ROUNDED =
020600             CEACCTM-BALANCE - CEACCTM-RESERVED-TOTAL.
020700
020800     IF  WK-N-CEXACCT-AVAILABLE  <  WK-C-CEXACT-I-AMOUNT
020900         MOVE "Y"           TO WK-C-CEXACT-ERROR-IND
021000         MOVE "Insufficient funds"
021100                            TO WK-C-CEXACT-REASON
021200         GO TO C100-RESERVE-EX
021300     END-IF.
021400
021500     IF  CEACCTM-RESERVE-COUNT  >=  50
021600         MOVE "Y"           TO WK-C-CEXACT-ERROR-IND
021700         MOVE "Reserve table full"
021800                            TO WK-C-CEXACT-REASON
021900         GO TO C100-RESERVE-EX
022000     END-IF.
022005*                                CE0079 - REJECT A SECOND OPEN
022010*                                RESERVE ROW FOR THE SAME AUTH-ID
022015*                                BEFORE LOOKING FOR A FREE SLOT.
022020    MOVE ZERO TO WK-N-CEXACCT-MATCH-IDX.
022025    PERFORM C211-SCAN-RESERVE-ROW THRU C211-SCAN-RESERVE-ROW-EX
022030       VARYING CEACCTM-RESERVE-IDX FROM 1 BY 1
022035         UNTIL CEACCTM-RESERVE-IDX > 50
022040            OR WK-N-CEXACCT-MATCH-IDX NOT = 0.
022045
022050    IF  WK-N-CEXACCT-MATCH-IDX NOT = 0
022055        MOVE "Y"           TO WK-C-CEXACT-ERROR-IND
022060        MOVE "Authorization already has an open reserve"
022065                           TO WK-C-CEXACT-REASON
022070        GO TO C100-RESERVE-EX
022075    END-IF.
022100
022200     MOVE ZERO TO WK-N-CEXACCT-FREE-IDX.
022300     PERFORM C110-FIND-FREE-SLOT THRU C110-FIND-FREE-SLOT-EX
022400        VARYING CEACCTM-RESERVE-IDX FROM 1 BY 1
022500          UNTIL CEACCTM-RESERVE-IDX > 50
022600             OR WK-N-CEXACCT-FREE-IDX NOT = 0.
022700
022800     MOVE WK-C-CEXACT-I-AUTH-ID TO
022900         CEACCTM-RSV-AUTH-ID (WK-N-CEXACCT-FREE-IDX).
023000     MOVE WK-C-CEXACT-I-AMOUNT TO
023100         CEACCTM-RSV-AMOUNT (WK-N-CEXACCT-FREE-IDX).
023200     ADD 1               TO CEACCTM-RESERVE-COUNT.
023300     ADD WK-C-CEXACT-I-AMOUNT TO CEACCTM-RESERVED-TOTAL.
023400     MOVE CEACCTM-BALANCE TO WK-C-CEXACT-NEW-BALANCE.
023500
023600*-----------------------------------------------------------------
023700 C100-RESERVE-EX.
023800*-----------------------------------------------------------------
023900 EXIT.
024000
024100*-----------------------------------------------------------------
024200*
024300 C110-FIND-FREE-SLOT.
024400*-----------------------------------------------------------------
024500*
024600     IF  CEACCTM-RSV-AUTH-ID (CEACCTM-RESERVE-IDX) = SPACES
024700         SET WK-N-CEXACCT-FREE-IDX TO CEACCTM-RESERVE-IDX
024800     END-IF.
024900
025000*-----------------------------------------------------------------
025100 C110-FIND-FREE-SLOT-EX.
025200*-----------------------------------------------------------------
025300 EXIT.
025400
025500*-----------------------------------------------------------------
025600*
025700 C200-COMMIT.
025800*-----------------------------------------------------------------
025900*
026000     PERFORM C210-FIND-RESERVE-ROW THRU C210-FIND-RESERVE-ROW-EX.
026100
026200     IF  WK-C-CEXACT-ERROR
026300         GO TO C200-COMMIT-EX
026400     END-IF.
026405*                                CE0079 - REJECT A COMMIT WHOSE AMOUNT
026410*                                EXCEEDS THE RESERVED AMOUNT FOR THIS
026415*                                AUTH-ID - THE REMAINDER OF A PARTIAL
026420*                                CLEAR IS DROPPED, NOT REFUNDED, BUT
026425*                                COMMIT MAY NEVER TAKE MORE THAN WAS
026430*                                HELD.
026435    IF  WK-C-CEXACT-I-AMOUNT  >
026440            CEACCTM-RSV-AMOUNT (WK-N-CEXACCT-MATCH-IDX)
026445        MOVE "Y"           TO WK-C-CEXACT-ERROR-IND
026450        MOVE "Commit amount exceeds reserved amount"
026455                           TO WK-C-CEXACT-REASON
026460        GO TO C200-COMMIT-EX
026465    END-IF.
026500
026600     SUBTRACT CEACCTM-RSV-AMOUNT (WK-N-CEXACCT-MATCH-IDX)
026700                                  FROM CEACCTM-RESERVED-TOTAL.
026800     SUBTRACT WK-C-CEXACT-I-AMOUNT FROM CEACCTM-BALANCE.
026900     MOVE SPACES TO CEACCTM-RSV-AUTH-ID (WK-N-CEXACCT-MATCH-IDX).
027000     MOVE ZERO   TO CEACCTM-RSV-AMOUNT (WK-N-CEXACCT-MATCH-IDX).
027100     SUBTRACT 1  FROM CEACCTM-RESERVE-COUNT.
027200     MOVE CEACCTM-BALANCE TO WK-C-CEXACT-NEW-BALANCE.
027300
027400*-----------------------------------------------------------------
027500 C200-COMMIT-EX.
027600*-----------------------------------------------------------------
027700 EXIT.
027800
027900*-----------------------------------------------------------------
028000*
028100 C300-RELEASE.
028200*-----------------------------------------------------------------
028300*
028400     PERFORM C210-FIND-RESERVE-ROW THRU C210-FIND-RESERVE-ROW-EX.
028500
028600     IF  WK-C-CEXACT-ERROR
028700         GO TO C300-RELEASE-EX
028800     END-IF.
028900*
029000     IF  WK-C-CEXACT-I-AMOUNT NOT =
029100             CEACCTM-RSV-AMOUNT (WK-N-CEXACCT-MATCH-IDX)
029200         MOVE "Y"       TO WK-C-CEXACT-ERROR-IND
029300         MOVE "Release amount must match reserved amount"
029400                        TO WK-C-CEXACT-REASON
029500         GO TO C300-RELEASE-EX
029600     END-IF.
029700
029800     SUBTRACT CEACCTM-RSV-AMOUNT (WK-N-CEXACCT-MATCH-IDX)
029900                                  FROM CEACCTM-RESERVED-TOTAL.
030000     MOVE SPACES TO CEACCTM-RSV-AUTH-ID (WK-N-CEXACCT-MATCH-IDX).
030100     MOVE ZERO   TO CEACCTM-RSV-AMOUNT (WK-N-CEXACCT-MATCH-IDX).
030200     SUBTRACT 1  FROM CEACCTM-RESERVE-COUNT.
030300     MOVE CEACCTM-BALANCE TO WK-C-CEXACT-NEW-BALANCE.
030400
030500*-----------------------------------------------------------------
030600 C300-RELEASE-EX.
030700*-----------------------------------------------------------------
030800 EXIT.
030900
031000*-----------------------------------------------------------------
031100*
031200 C210-FIND-RESERVE-ROW.
031300*-----------------------------------------------------------------
031400*
031500     MOVE ZERO TO WK-N-CEXACCT-MATCH-IDX.
031600     SET CEACCTM-RESERVE-IDX    TO 1.
031700     PERFORM C211-SCAN-RESERVE-ROW THRU C211-SCAN-RESERVE-ROW-EX
031800        VARYING CEACCTM-RESERVE-IDX FROM 1 BY 1
031900          UNTIL CEACCTM-RESERVE-IDX > 50
032000             OR WK-N-CEXACCT-MATCH-IDX NOT = 0.
032100
032200     IF  WK-N-CEXACCT-MATCH-IDX  =  0
032300         MOVE "Y"           TO WK-C-CEXACT-ERROR-IND
032400         MOVE "Reserve not found for authorization"
032500                            TO WK-C-CEXACT-REASON
032600     END-IF.
032700
032800*-----------------------------------------------------------------
032900 C210-FIND-RESERVE-ROW-EX.
033000*-----------------------------------------------------------------
033100 EXIT.
033200
033300*-----------------------------------------------------------------
033400*
033500 C211-SCAN-RESERVE-ROW.
033600*-----------------------------------------------------------------
033700*
033800     IF  CEACCTM-RSV-AUTH-ID (CEACCTM-RESERVE-IDX) =
033900             WK-C-CEXACT-I-AUTH-ID
034000         SET WK-N-CEXACCT-MATCH-IDX TO CEACCTM-RESERVE-IDX
034100     END-IF.
034200
034300*-----------------------------------------------------------------
034400 C211-SCAN-RESERVE-ROW-EX.
034500*-----------------------------------------------------------------
034600 EXIT.
034700
034800*-----------------------------------------------------------------
034900*
035000 C400-DEPOSIT.
035100*-----------------------------------------------------------------
035200*
035300     IF  WK-C-CEXACT-I-CURRENCY NOT = CEACCTM-BAL-CURRENCY
035400         MOVE "Y"       TO WK-C-CEXACT-ERROR-IND
035500         MOVE "Deposit currency must match account balance currency"      
035600                        TO WK-C-CEXACT-REASON
035700         GO TO C400-DEPOSIT-EX
035800     END-IF.
035900*
036000     ADD WK-C-CEXACT-I-AMOUNT TO CEACCTM-BALANCE.
036100     MOVE CEACCTM-BALANCE TO WK-C-CEXACT-NEW-BALANCE.
036200
036300*-----------------------------------------------------------------
036400 C400-DEPOSIT-EX.
036500*-----------------------------------------------------------------
036600 EXIT.
036700
036800*-----------------------------------------------------------------
036900*
037000 D000-REWRITE-ACCOUNT.
037100*-----------------------------------------------------------------
037200*                                CE0079 - INVALID KEY IS NOT VALID
037210*                                ON A REWRITE AGAINST A SEQUENTIAL
037220*                                FILE.  THE LAST RECORD READ BY
037230*                                B010 ABOVE IS REWRITTEN IN PLACE;
037240*                                ANY FAILURE SHOWS UP IN THE FILE
037250*                                STATUS BYTE INSTEAD.
037500     REWRITE CEACCTM-RECORD.
037600     IF  NOT WK-C-SUCCESSFUL
037700         MOVE "Y"       TO WK-C-CEXACT-ERROR-IND
037800         MOVE "Account rewrite failed"
037900                        TO WK-C-CEXACT-REASON
038000     END-IF.
038100
038200*-----------------------------------------------------------------
038300 D099-REWRITE-ACCOUNT-EX.
038400*-----------------------------------------------------------------
038500 EXIT.
038600
038700*-----------------------------------------------------------------
038800*
038900 Z000-END-PROGRAM-ROUTINE.
039000*-----------------------------------------------------------------
039100*
039200     CLOSE ACCOUNT-FILE.
039300
039400*-----------------------------------------------------------------
039500 Z000-END-PROGRAM-EX.
039600*-----------------------------------------------------------------
039700 EXIT.
039800
039900******************************************************************
040000*************** END OF PROGRAM SOURCE  CEXACCT  ***************
040100******************************************************************
