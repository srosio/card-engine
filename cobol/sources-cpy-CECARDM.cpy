000100*****************************************************************
000200* CECARDM  -  CARD MASTER RECORD  -  READ-ONLY LOOKUP
000300*             ONE RECORD PER ISSUED CARD.  NEVER WRITTEN BY THE
000400*             CARD ENGINE BATCH SUITE - MAINTAINED BY THE CARD
000500*             ISSUANCE SYSTEM UPSTREAM.  NATURAL KEY: CARD-ID.
000600*             FILE: CARD-FILE (SEQUENTIAL - SCANNED BY CARD-ID).
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CE0007 TPSRAJ 14/03/1994 - INITIAL VERSION.
001050* CE0080 TPSDEV 08/03/2007 - HEADER CORRECTED - CARD-FILE IS NOW
001060*                     SEQUENTIAL, NOT INDEXED - SEE CEVCARD.
001100*****************************************************************
001200 01  CECARDM-RECORD.
001300*
001400* --------------------- RECORD KEY AREA --------------------------
001500     05  CECARDM-CARD-ID              PIC X(36).
001600*                                CARD-ID - RECORD KEY
001700*
001800* --------------------- CARDHOLDER DETAIL ------------------------
001900     05  CECARDM-CARDHOLDER-NAME      PIC X(40).
002000*                                NAME ON CARD
002100     05  CECARDM-LAST-4               PIC X(04).
002200*                                LAST 4 PAN DIGITS
002300     05  CECARDM-EXPIRATION-DATE      PIC 9(08).
002400*                                CCYYMMDD
002500     05  CECARDM-EXPIRATION-GRP REDEFINES CECARDM-EXPIRATION-DATE.
002600         10  CECARDM-EXP-CCYY         PIC 9(04).
002700         10  CECARDM-EXP-MM           PIC 9(02).
002800         10  CECARDM-EXP-DD           PIC 9(02).
002900*                                SPLIT FORM USED BY CEVCARD WHEN
003000*                                COMPARING AGAINST TODAY'S DATE.
003100*
003200* --------------------- OWNERSHIP / STATE ------------------------
003300     05  CECARDM-FUNDING-ACCT-ID      PIC X(36).
003400*                                ACCOUNT THIS CARD DRAWS FROM
003500     05  CECARDM-STATE                PIC X(06).
003600         88  CECARDM-ACTIVE                VALUE "ACTIVE".
003700         88  CECARDM-FROZEN                VALUE "FROZEN".
003800         88  CECARDM-CLOSED                VALUE "CLOSED".
003900*                                ACTIVE / FROZEN / CLOSED
004000     05  CECARDM-OWNER-ID              PIC X(36).
004100*                                OWNING USER
004200*
004300     05  FILLER                        PIC X(14) VALUE SPACES.
004400*                                RESERVED FOR FUTURE EXPANSION
