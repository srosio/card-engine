000100*****************************************************************
000200* CEWSCM   -  CARD ENGINE COMMON WORKING STORAGE
000300*             FILE STATUS BYTE, STANDARD CONDITION NAMES AND
000400*             ABEND/TRACE FIELDS SHARED BY EVERY CE PROGRAM.
000500*             COPY THIS MEMBER INTO WK-C-COMMON ON EVERY CE
000600*             PROGRAM - DO NOT DUPLICATE THESE NAMES LOCALLY.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CE0001 TPSRAJ 14/03/1994 - INITIAL VERSION, LIFTED FROM THE
001100*                            OLD STP-LIMIT ASCMWS MEMBER SO THE
001200*                            CARD ENGINE SUITE HAS ITS OWN COPY.
001300* CE0034 TPSMKT 02/11/1998 - Y2K REMEDIATION - WK-C-TODAY-CCYY
001400*                            EXPANDED FROM PIC 99 TO PIC 9(04).
001500*****************************************************************
001600 05  WK-C-FILE-STATUS                PIC X(02).
001700     88  WK-C-SUCCESSFUL                   VALUE "00".
001800     88  WK-C-DUPLICATE-KEY                VALUE "22".
001900     88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002000     88  WK-C-INVALID-KEY                  VALUES "21" "23" "24".
002100     88  WK-C-END-OF-FILE                  VALUE "10".
002200*                                FILE STATUS CONDITION NAMES
002300*
002400 05  WK-C-EOF-SWITCH                  PIC X(01)  VALUE "N".
002500     88  WK-C-EOF                          VALUE "Y".
002600     88  WK-C-NOT-EOF                      VALUE "N".
002700*                                DRIVER READ-LOOP EOF SWITCH
002800*
002900 05  WK-C-ABEND-SWITCH                PIC X(01)  VALUE "N".
003000     88  WK-C-ABEND-REQUESTED              VALUE "Y".
003100*                                SET ON BY Y900 ON A HARD ERROR
003200*
003300* ---------------- CURRENT RUN DATE / TIME ----------------------*
003400 05  WK-C-TODAY-CCYYMMDD.
003500     10  WK-C-TODAY-CCYY              PIC 9(04).
003600     10  WK-C-TODAY-MM                PIC 9(02).
003700     10  WK-C-TODAY-DD                PIC 9(02).
003800 05  WK-N-TODAY-CCYYMMDD REDEFINES WK-C-TODAY-CCYYMMDD
003900                                      PIC 9(08).
004000*                                TODAY'S DATE, CCYYMMDD
004100*
004200 05  WK-C-NOW-HHMMSS.
004300     10  WK-C-NOW-HH                  PIC 9(02).
004400     10  WK-C-NOW-MM                  PIC 9(02).
004500     10  WK-C-NOW-SS                  PIC 9(02).
004600 05  WK-N-NOW-HHMMSS REDEFINES WK-C-NOW-HHMMSS
004700                                      PIC 9(06).
004800*                                CURRENT TIME OF DAY, HHMMSS
004900*
005000 05  WK-N-START-OF-DAY               PIC 9(08).
005100*                                TODAY-CCYYMMDD WITH 000000
005200*                                TIME TRUNCATION - USED BY THE
005300*                                DAILY SPEND LIMIT RULE.
005400*
005500* ---------------- STANDARD ERROR-DISPLAY FIELDS ----------------*
005600 05  WK-C-ERR-PROGRAM                 PIC X(08).
005700 05  WK-C-ERR-FILE                    PIC X(08).
005800 05  WK-C-ERR-MODE                    PIC X(08).
005900 05  WK-C-ERR-KEY                     PIC X(36).
006000*                                KEY IN ERROR FOR THE DISPLAY
006100*                                LINE WRITTEN BY Y900 BELOW.
006200*
006300 05  FILLER                           PIC X(10) VALUE SPACES.
006400*                                PAD TO NEXT COMP BOUNDARY
