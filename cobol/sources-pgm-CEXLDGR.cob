000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CEXLDGR.
000500 AUTHOR.         RAJASINGAM T P.
000600 INSTALLATION.   CARD ENGINE - AUTHORIZATION & SETTLEMENT.
000700 DATE-WRITTEN.   18 MAR 1994.
000800 DATE-COMPILED.  18 MAR 1994.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE THAT WRITES EVERY LEDGER-ENTRY IN
001200*               THE CARD ENGINE SUITE.  ONE MULTI-OPERATION
001300*               ROUTINE, OPERATION SELECTED BY WK-N-CEXLDG-OPER -
001400*
001500*                 1 - AUTH-HOLD     - DEBIT,  AUTHORIZATION_HOLD
001600*                 2 - AUTH-RELEASE  - CREDIT, AUTHORIZATION_
001700*                     RELEASE
001800*                 3 - CLEARING      - DEBIT ONLY, CLEARING (NO
001900*                     OFFSETTING CREDIT ENTRY - SEE NOTE BELOW)
002000*                 4 - REVERSAL      - CREDIT, REVERSAL
002100*                 5 - DEPOSIT       - CREDIT, DEPOSIT
002200*
002300*               BEFORE POSTING, THE LEDGER-FILE IS SCANNED FOR AN
002400*               EXISTING ROW CARRYING THE SAME IDEMPOTENCY-KEY;
002500*               IF ONE IS FOUND THE EXISTING TRANSACTION-ID IS
002600*               HANDED BACK AND NO NEW ROW IS WRITTEN.
002700*
002800*               NOTE ON OPERATION 3 (CLEARING) - THIS IS
002900*               DELIBERATELY ONE-SIDED.  THE AUTHORIZATION HOLD
003000*               WAS ALREADY A DEBIT AGAINST THE ACCOUNT; CLEARING
003100*               DOES NOT MOVE MONEY A SECOND TIME, IT ONLY
003200*               RECORDS THAT THE HELD FUNDS HAVE SETTLED.  DO NOT
003300*               ADD AN OFFSETTING CREDIT HERE - CARD OPERATIONS
003400*               HAVE CONFIRMED THIS MORE THAN ONCE (SEE CE0058).
003500*
003600*=================================================================
003700* HISTORY OF MODIFICATION:
003800*=================================================================
003900* CE0016 - TPSRAJ  - 18/03/1994 - INITIAL VERSION.                CE0016  
004000* CE0058 - TPSKAR  - 17/09/2000 - REQUEST CE-2000-0145 - CLEARING CE0058  
004100*                     ONE-SIDED BEHAVIOUR RECONFIRMED AFTER A     CE0058  
004200*                     RECONCILIATION QUERY; COMMENT ADDED ABOVE SOCE0058  
004300*                     THIS IS NOT "FIXED" BY A FUTURE MAINTAINER. CE0058  
004400* CE0074 - TPSNAR  - 22/02/2003 - REQUEST CE-2003-0011 - ADDED    CE0074  
004500*                     CALL-COUNT, ACCOUNT/DATE ALTERNATE VIEWS    CE0074  
004600*                     FOR THE L2 ABEND DUMP FORMATTER.            CE0074  
004700* CE0086 - TPSDEV  - 22/03/2007 - REQUEST CE-2007-0025 - THE      CE0086
004800*                     CE0074 CALL-COUNT IS WITHDRAWN - IT WAS     CE0086
004900*                     NEVER READ.  THE WORK-DATE VIEW IS ALSO     CE0086
005000*                     WITHDRAWN - CEXLDGR IS A CALLED SUBPROGRAM  CE0086
005100*                     WITH ITS OWN COPY OF WK-C-COMMON, SO        CE0086
005200*                     WK-N-TODAY-CCYYMMDD HERE IS NEVER SET BY    CE0086
005300*                     ANY CALLER AND THE FIELD WAS ALWAYS ZERO.   CE0086
005400*                     THE ACCOUNT-ID VIEW IS KEPT AND IS NOW      CE0086
005500*                     TRACED TO THE JOB LOG WHEN AN ENTRY POSTS.  CE0086
005600*=================================================================
005700*
005800 EJECT
005900**********************
006000 ENVIRONMENT DIVISION.
006100**********************
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-AS400.
006400 OBJECT-COMPUTER. IBM-AS400.
006500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT LEDGER-FILE ASSIGN TO LEDGERF
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS WK-C-FILE-STATUS.
007100
007200 EJECT
007300***************
007400 DATA DIVISION.
007500***************
007600 FILE SECTION.
007700 FD  LEDGER-FILE
007800     LABEL RECORDS ARE STANDARD
007900     RECORDING MODE IS F.
008000     COPY CELEDGR.
008100
008200*************************
008300 WORKING-STORAGE SECTION.
008400*************************
008500 01  FILLER                      PIC X(24) VALUE
008600     "** PROGRAM CEXLDGR  **".
008700
008800* ------------------ PROGRAM WORKING STORAGE -------------------*
008900 01  WK-C-COMMON.
009000     COPY CEWSCM.
009100
009200 01  WK-C-DESCRIPTIONS.
009300     05  FILLER                  PIC X(40) VALUE
009400         "Authorization hold".
009500     05  FILLER                  PIC X(40) VALUE
009600         "Authorization release".
009700     05  FILLER                  PIC X(40) VALUE
009800         "Clearing settlement".
009900     05  FILLER                  PIC X(40) VALUE
010000         "Transaction reversal".
010100 01  WK-C-DESC-TABLE REDEFINES WK-C-DESCRIPTIONS.
010200     05  WK-C-DESC-ENTRY         PIC X(40) OCCURS 4 TIMES.
010300
010400 01  WK-C-CEXLDGR-DUP-FOUND      PIC X(01)  VALUE "N".
010500     88  WK-C-CEXLDGR-DUPLICATE       VALUE "Y".
010600 01  WK-C-CEXLDGR-FILE-OPEN      PIC X(01)  VALUE "N".
010700     88  WK-C-CEXLDGR-IS-OPEN         VALUE "Y".
010800 77  WK-N-CEXLDGR-SEQUENCE          PIC S9(09) COMP VALUE ZERO.
010900 01  WK-C-CEXLDGR-SEQ-DISPLAY    PIC 9(09).
011000 01  WK-C-CEXLDGR-ENTRY-ID-WORK  PIC X(36).
011100*
011200* -------------- ALTERNATE VIEWS OF WORKING FIELDS ----------------*
011300 01  WK-C-CEXLDGR-ACCT-HOLD         PIC X(04).
011400*                                LAST 4 OF THE ACCOUNT-ID ON THIS
011500*                                ENTRY - SHOWN ON THE TRACE DISPLAY
011600*                                IN D000-WRITE-ENTRY BELOW.
011700 01  WK-N-CEXLDGR-ACCT-HOLD REDEFINES WK-C-CEXLDGR-ACCT-HOLD
011800                                 PIC 9(04).
011900
012000****************
012100 LINKAGE SECTION.
012200****************
012300     COPY CEXLDG.
012400
012500     EJECT
012600*********************************************
012700 PROCEDURE DIVISION USING WK-C-CEXLDG-RECORD.
012800*********************************************
012900 MAIN-MODULE.
013000     PERFORM A000-INITIALISE    THRU A000-INITIALISE-EX.
013100     PERFORM B000-CHECK-DUPLICATE THRU B099-CHECK-DUPLICATE-EX
013200        UNTIL WK-C-EOF-SWITCH = "Y"
013300           OR WK-C-CEXLDGR-DUPLICATE.
013400
013500     IF  NOT WK-C-CEXLDGR-DUPLICATE
013600         PERFORM C000-BUILD-ENTRY  THRU C099-BUILD-ENTRY-EX
013700         PERFORM D000-WRITE-ENTRY  THRU D099-WRITE-ENTRY-EX
013800     END-IF.
013900
014000     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z000-END-PROGRAM-EX.
014100 GOBACK.
014200
014300*-----------------------------------------------------------------
014400*
014500 A000-INITIALISE.
014600*-----------------------------------------------------------------
014700*
014800     MOVE "N"               TO WK-C-EOF-SWITCH.
014900     MOVE "N"               TO WK-C-CEXLDGR-DUP-FOUND.
015000     MOVE "N"               TO WK-C-CEXLDG-ERROR-IND.
015100     MOVE SPACES            TO WK-C-CEXLDG-REASON.
015200     MOVE SPACES            TO WK-C-CEXLDG-TRANSACT-ID.
015300
015400     OPEN INPUT LEDGER-FILE.
015500     IF  NOT WK-C-SUCCESSFUL
015600         DISPLAY "CEXLDGR - OPEN ERROR ON LEDGER-FILE  STATUS "
015700                 WK-C-FILE-STATUS
015800         MOVE "Y"           TO WK-C-ABEND-SWITCH
015900         MOVE "Y"           TO WK-C-EOF-SWITCH
016000     ELSE
016100         MOVE "Y"           TO WK-C-CEXLDGR-FILE-OPEN
016200     END-IF.
016300
016400*-----------------------------------------------------------------
016500 A000-INITIALISE-EX.
016600*-----------------------------------------------------------------
016700 EXIT.
016800
016900*-----------------------------------------------------------------
017000*
017100 B000-CHECK-DUPLICATE.
017200*-----------------------------------------------------------------
017300*
017400     READ LEDGER-FILE
017500         AT END
017600             MOVE "Y"       TO WK-C-EOF-SWITCH
017700             GO TO B099-CHECK-DUPLICATE-EX
017800     END-READ.
017900
018000     ADD 1                  TO WK-N-CEXLDGR-SEQUENCE.
018100
018200     IF  CELEDGR-IDEM-KEY  =  WK-C-CEXLDG-I-IDEM-KEY
018300         MOVE "Y"           TO WK-C-CEXLDGR-DUP-FOUND
018400         MOVE CELEDGR-ENTRY-ID TO WK-C-CEXLDG-TRANSACT-ID
018500     END-IF.
018600
018700*-----------------------------------------------------------------
018800 B099-CHECK-DUPLICATE-EX.
018900*-----------------------------------------------------------------
019000 EXIT.
019100
019200*-----------------------------------------------------------------
019300*
019400 C000-BUILD-ENTRY.
019500*-----------------------------------------------------------------
019600*
019700     MOVE SPACES TO CELEDGR-RECORD.
019800     ADD 1 TO WK-N-CEXLDGR-SEQUENCE.
019900     MOVE WK-N-CEXLDGR-SEQUENCE TO WK-C-CEXLDGR-SEQ-DISPLAY.
020000     MOVE SPACES TO WK-C-CEXLDGR-ENTRY-ID-WORK.
020100     STRING "LE" DELIMITED BY SIZE
020200            WK-C-TODAY-CCYYMMDD DELIMITED BY SIZE
020300            WK-C-CEXLDGR-SEQ-DISPLAY DELIMITED BY SIZE
020400            INTO WK-C-CEXLDGR-ENTRY-ID-WORK.
020500     MOVE WK-C-CEXLDGR-ENTRY-ID-WORK TO CELEDGR-ENTRY-ID.
020600
020700     MOVE CELEDGR-ENTRY-ID      TO WK-C-CEXLDG-TRANSACT-ID.
020800     MOVE WK-C-CEXLDG-I-ACCOUNT-ID TO CELEDGR-ACCOUNT-ID.
020900     MOVE WK-C-CEXLDG-I-ACCOUNT-ID(33:4) TO WK-C-CEXLDGR-ACCT-HOLD.       
021000     MOVE WK-C-CEXLDG-I-AMOUNT     TO CELEDGR-AMOUNT.
021100     MOVE WK-C-CEXLDG-I-CURRENCY   TO CELEDGR-AMT-CURRENCY.
021200     MOVE WK-C-CEXLDG-I-AUTH-ID    TO CELEDGR-AUTH-ID.
021300     MOVE WK-C-CEXLDG-I-CARD-ID    TO CELEDGR-CARD-ID.
021400     MOVE WK-C-CEXLDG-I-IDEM-KEY   TO CELEDGR-IDEM-KEY.
021500     MOVE CELEDGR-ENTRY-ID         TO CELEDGR-TRANSACTION-ID.
021600
021700     EVALUATE TRUE
021800         WHEN WK-N-CEXLDG-AUTH-HOLD
021900             MOVE "DEBIT "           TO CELEDGR-ENTRY-TYPE
022000             MOVE "AUTH_HOLD"        TO CELEDGR-TRN-TYPE
022100             MOVE WK-C-DESC-ENTRY (1) TO CELEDGR-DESCRIPTION
022200         WHEN WK-N-CEXLDG-AUTH-RELEASE
022300             MOVE "CREDIT"           TO CELEDGR-ENTRY-TYPE
022400             MOVE "AUTH_RELEASE"     TO CELEDGR-TRN-TYPE
022500             MOVE WK-C-DESC-ENTRY (2) TO CELEDGR-DESCRIPTION
022600         WHEN WK-N-CEXLDG-CLEARING
022700             MOVE "DEBIT "           TO CELEDGR-ENTRY-TYPE
022800             MOVE "CLEARING_COMMIT"  TO CELEDGR-TRN-TYPE
022900             MOVE WK-C-DESC-ENTRY (3) TO CELEDGR-DESCRIPTION
023000         WHEN WK-N-CEXLDG-REVERSAL
023100             MOVE "CREDIT"           TO CELEDGR-ENTRY-TYPE
023200             MOVE "REVERSAL"         TO CELEDGR-TRN-TYPE
023300             MOVE WK-C-DESC-ENTRY (4) TO CELEDGR-DESCRIPTION
023400         WHEN WK-N-CEXLDG-DEPOSIT
023500             MOVE "CREDIT"           TO CELEDGR-ENTRY-TYPE
023600             MOVE "DEPOSIT"          TO CELEDGR-TRN-TYPE
023700             MOVE WK-C-CEXLDG-I-DESC TO CELEDGR-DESCRIPTION
023800     END-EVALUATE.
023900
024000*-----------------------------------------------------------------
024100 C099-BUILD-ENTRY-EX.
024200*-----------------------------------------------------------------
024300 EXIT.
024400
024500*-----------------------------------------------------------------
024600*
024700 D000-WRITE-ENTRY.
024800*-----------------------------------------------------------------
024900*
025000     CLOSE LEDGER-FILE.
025100     MOVE "N" TO WK-C-CEXLDGR-FILE-OPEN.
025200     OPEN EXTEND LEDGER-FILE.
025300     IF  NOT WK-C-SUCCESSFUL
025400         DISPLAY "CEXLDGR - EXTEND ERROR ON LEDGER-FILE  STATUS "
025500                 WK-C-FILE-STATUS
025600         MOVE "Y"           TO WK-C-CEXLDG-ERROR-IND
025700         MOVE "Unable to post ledger entry"
025800                            TO WK-C-CEXLDG-REASON
025900         GO TO D099-WRITE-ENTRY-EX
026000     END-IF.
026100
026200     MOVE "Y" TO WK-C-CEXLDGR-FILE-OPEN.
026300     WRITE CELEDGR-RECORD.
026400     CLOSE LEDGER-FILE.
026500     MOVE "N" TO WK-C-CEXLDGR-FILE-OPEN.
026600     DISPLAY "CEXLDGR - ENTRY POSTED " CELEDGR-ENTRY-ID
026700             " - ACCOUNT LAST4 " WK-C-CEXLDGR-ACCT-HOLD.
026800
026900*-----------------------------------------------------------------
027000 D099-WRITE-ENTRY-EX.
027100*-----------------------------------------------------------------
027200 EXIT.
027300
027400*-----------------------------------------------------------------
027500*
027600 Z000-END-PROGRAM-ROUTINE.
027700*-----------------------------------------------------------------
027800*
027900     IF  WK-C-CEXLDGR-IS-OPEN
028000         CLOSE LEDGER-FILE
028100     END-IF.
028200
028300*-----------------------------------------------------------------
028400 Z000-END-PROGRAM-EX.
028500*-----------------------------------------------------------------
028600 EXIT.
028700
028800******************************************************************
028900*************** END OF PROGRAM SOURCE  CEXLDGR  ***************
029000******************************************************************
