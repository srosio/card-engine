000100*****************************************************************
000200* CEXACT   -  LINKAGE RECORD FOR CALLED ROUTINE CEXACCT
000300*             ACCOUNT RESERVE/COMMIT/RELEASE/DEPOSIT - ONE
000400*             MULTI-OPTION ROUTINE, OPTION SELECTED BY
000500*             WK-N-CEXACT-OPTION (MIRRORS THE OLD TRFVGLAC
000600*             OPTION-DRIVEN CALL CONVENTION).
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CE0014 TPSRAJ 15/03/1994 - INITIAL VERSION.
001100*****************************************************************
001200 01  WK-C-CEXACT-RECORD.
001300     05  WK-C-CEXACT-INPUT.
001400         10  WK-N-CEXACT-OPTION       PIC 9(01) COMP.
001500             88  WK-N-CEXACT-RESERVE       VALUE 1.
001600             88  WK-N-CEXACT-COMMIT        VALUE 2.
001700             88  WK-N-CEXACT-RELEASE       VALUE 3.
001800             88  WK-N-CEXACT-DEPOSIT       VALUE 4.
001900*                                1=RESERVE 2=COMMIT 3=RELEASE
002000*                                4=DEPOSIT
002100         10  WK-C-CEXACT-I-ACCOUNT-ID PIC X(36).
002200*                                ACCOUNT TO OPERATE ON
002300         10  WK-C-CEXACT-I-AUTH-ID    PIC X(36).
002400*                                AUTHORIZATION-ID KEYING THE
002500*                                RESERVE TABLE ROW - SPACES FOR
002600*                                OPTION 4 (DEPOSIT)
002700         10  WK-C-CEXACT-I-AMOUNT     PIC S9(09)V99 COMP-3.
002800*                                AMOUNT TO RESERVE/COMMIT/
002900*                                RELEASE/DEPOSIT
003000         10  WK-C-CEXACT-I-CURRENCY   PIC X(04).
003100*                                CURRENCY OF THE AMOUNT - MUST
003200*                                MATCH THE ACCOUNT'S BALANCE
003300*                                CURRENCY ON A DEPOSIT
003400     05  WK-C-CEXACT-OUTPUT.
003500         10  WK-C-CEXACT-ERROR-IND    PIC X(01).
003600             88  WK-C-CEXACT-ERROR         VALUE "Y".
003700             88  WK-C-CEXACT-NO-ERROR      VALUE "N".
003800         10  WK-C-CEXACT-REASON       PIC X(80).
003900*                                ERROR REASON TEXT
004000         10  WK-C-CEXACT-NEW-BALANCE  PIC S9(09)V99 COMP-3.
004100*                                ACCOUNT BALANCE AFTER THE
004200*                                OPERATION - DIAGNOSTIC/TRACE
004300     05  FILLER                       PIC X(08) VALUE SPACES.
