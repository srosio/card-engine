000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CEVDSLM.
000500 AUTHOR.         RAJASINGAM T P.
000600 INSTALLATION.   CARD ENGINE - AUTHORIZATION & SETTLEMENT.
000700 DATE-WRITTEN.   15 MAR 1994.
000800 DATE-COMPILED.  15 MAR 1994.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO ENFORCE THE DAILY SPEND LIMIT.
001200*               SUMS CEAUTHMR-AMOUNT FOR EVERY APPROVED
001300*               AUTHORIZATION AGAINST THIS CARD-ID WRITTEN SINCE
001400*               START OF DAY, ADDS THE CURRENT REQUEST AMOUNT,
001500*               AND DECLINES IF THE TOTAL EXCEEDS THE DAILY
001600*               LIMIT.  SECOND RULE CALLED BY THE B200
001700*               RULES-ENGINE PARAGRAPH IN CEBAUTH.
001800*
001900*=================================================================
002000* HISTORY OF MODIFICATION:
002100*=================================================================
002200* CE0019 - TPSRAJ  - 15/03/1994 - INITIAL VERSION.                CE0019
002300* CE0040 - TPSMKT  - 14/01/1999 - Y2K REMEDIATION - COMPARISON    CE0040
002400*                     OF CEAUTHMR-CREATED-DATE AGAINST THE SOD    CE0040
002500*                     CUTOFF NOW DONE ON THE FULL CCYYMMDD FORM.  CE0040
002600* CE2014 - TPSKAR  - 11/02/2005 - REQUEST CE-2005-0033 - ROUTINE  CE2014
002700*                     NOW SKIPS AUTHORIZATION-FILE ENTIRELY WHEN  CE2014
002800*                     THE INPUT AMOUNT ALONE ALREADY EXCEEDS THE  CE2014
002900*                     DAILY LIMIT, TO SAVE A FULL FILE PASS.      CE2014
003000* CE0083 - TPSDEV  - 11/03/2007 - REQUEST CE-2007-0022 - AUTHMSTF  CE0083
003100*                     INDEXED ACCESS IS WITHDRAWN - THE FILE IS    CE0083
003200*                     NOW SEQUENTIAL.  THIS ROUTINE ALREADY SCANS  CE0083
003300*                     FORWARD WITH READ NEXT RECORD, SO NO         CE0083
003400*                     PROCEDURE DIVISION CHANGE WAS NEEDED BEYOND  CE0083
003500*                     THE SELECT CLAUSE ITSELF.  THE CE0076 CALL-  CE0083
003600*                     COUNT AND WORK-DATE FIELDS ARE WITHDRAWN -   CE0083
003700*                     NEITHER WAS EVER DISPLAYED OR READ.  THE     CE0083
003800*                     OVER-LIMIT SWITCH, CARD-ID VIEW AND DECLINE  CE0083
003900*                     SEQUENCE ARE KEPT AND ARE NOW TRACED TO THE  CE0083
004000*                     JOB LOG ON DECLINE.                          CE0083
004100*=================================================================
004200*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT AUTHORIZATION-FILE ASSIGN TO AUTHMSTF
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WK-C-FILE-STATUS.
005600
005700 EJECT
005800***************
005900 DATA DIVISION.
006000***************
006100 FILE SECTION.
006200 FD  AUTHORIZATION-FILE
006300     LABEL RECORDS ARE STANDARD.
006400     COPY CEAUTHMR.
006500
006600*************************
006700 WORKING-STORAGE SECTION.
006800*************************
006900 01  FILLER                      PIC X(24) VALUE
007000     "** PROGRAM CEVDSLM  **".
007100
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007300 01  WK-C-COMMON.
007400     COPY CEWSCM.
007500     COPY CECONST.
007600
007700* -------------- ALTERNATE VIEWS OF WORKING FIELDS ----------------*
007800 77  WK-C-CEVDSLM-OVER-LIMIT-SW    PIC X(01) VALUE "N".
007900     88  WK-C-CEVDSLM-OVER-LIMIT       VALUE "Y".
008000     88  WK-C-CEVDSLM-UNDER-LIMIT      VALUE "N".
008100*                                SET WHEN THE REQUEST IS DECLINED
008200*                                FOR EXCEEDING THE DAILY LIMIT -
008300*                                DRIVES THE TRACE DISPLAY BELOW.
008400 01  WK-C-CEVDSLM-ID-HOLD          PIC X(04).
008500*                                LAST 4 OF THE CARD-ID BEING
008600*                                CHECKED - SHOWN ON THE TRACE
008700*                                DISPLAY BELOW.
008800 01  WK-N-CEVDSLM-ID-HOLD REDEFINES WK-C-CEVDSLM-ID-HOLD
008900                                 PIC 9(04).
009000 01  WK-C-CEVDSLM-WORK-SEQ         PIC X(06) VALUE ZEROS.
009100 01  WK-N-CEVDSLM-WORK-SEQ REDEFINES WK-C-CEVDSLM-WORK-SEQ
009200                                 PIC 9(06).
009300*                                RUNNING COUNT OF DAILY-LIMIT
009400*                                DECLINES THIS CALL - ALPHA AND
009500*                                NUMERIC VIEWS BOTH TRACED BELOW.
009600
009700****************
009800 LINKAGE SECTION.
009900****************
010000     COPY CEDSLM.
010100
010200     EJECT
010300********************************************
010400 PROCEDURE DIVISION USING WK-C-CEDSLM-RECORD.
010500********************************************
010600 MAIN-MODULE.
010700     PERFORM A000-INITIALISE THRU A000-INITIALISE-EX.
010800
010900     IF  WK-C-CEDSLM-I-AMOUNT  >  CE-DAILY-LIMIT-DFLT
011000         MOVE "Y"           TO WK-C-CEDSLM-DECLINE-IND
011100         MOVE "Daily spend limit exceeded"
011200                            TO WK-C-CEDSLM-REASON
011300         SET WK-C-CEVDSLM-OVER-LIMIT TO TRUE.
011400         MOVE WK-C-CEDSLM-I-CARD-ID(33:4) TO WK-C-CEVDSLM-ID-HOLD.
011500         ADD 1              TO WK-N-CEVDSLM-WORK-SEQ.
011600         DISPLAY "CEVDSLM - DAILY LIMIT DECLINE " WK-N-CEVDSLM-WORK-SEQ
011700                 " - CARD LAST4 " WK-C-CEVDSLM-ID-HOLD.
011800         GO TO MAIN-MODULE-EX
011900     END-IF.
012000
012100     PERFORM B000-SUM-TODAYS-ACTIVITY THRU B099-SUM-TODAYS-EX
012200        UNTIL WK-C-EOF-SWITCH = "Y".
012300
012400     PERFORM C000-APPLY-DAILY-LIMIT
012500        THRU C099-APPLY-DAILY-LIMIT-EX.
012600
012700 MAIN-MODULE-EX.
012800     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z000-END-PROGRAM-EX.
012900 GOBACK.
013000
013100*-----------------------------------------------------------------
013200*
013300 A000-INITIALISE.
013400*-----------------------------------------------------------------
013500*
013600     MOVE "N"               TO WK-C-EOF-SWITCH.
013700     MOVE "N"               TO WK-C-CEDSLM-DECLINE-IND.
013800     MOVE SPACES            TO WK-C-CEDSLM-REASON.
013900     MOVE ZERO              TO WK-C-CEDSLM-SPENT-TODAY.
014000     SET WK-C-CEVDSLM-UNDER-LIMIT TO TRUE.
014100
014200     OPEN INPUT AUTHORIZATION-FILE.
014300     IF  NOT WK-C-SUCCESSFUL
014400         DISPLAY "CEVDSLM - OPEN ERROR ON AUTHORIZATION-FILE  "
014500                 "STATUS " WK-C-FILE-STATUS
014600         MOVE "Y"           TO WK-C-ABEND-SWITCH
014700         MOVE "Y"           TO WK-C-EOF-SWITCH
014800     END-IF.
014900
015000*-----------------------------------------------------------------
015100 A000-INITIALISE-EX.
015200*-----------------------------------------------------------------
015300 EXIT.
015400
015500*-----------------------------------------------------------------
015600*
015700 B000-SUM-TODAYS-ACTIVITY.
015800*-----------------------------------------------------------------
015900*
016000     READ AUTHORIZATION-FILE NEXT RECORD
016100         AT END
016200             MOVE "Y"       TO WK-C-EOF-SWITCH
016300             GO TO B099-SUM-TODAYS-EX
016400     END-READ.
016500
016600     IF  CEAUTHMR-CARD-ID  =  WK-C-CEDSLM-I-CARD-ID
016700     AND CEAUTHMR-APPROVED
016800     AND CEAUTHMR-CREATED-DATE  >=  WK-C-CEDSLM-I-SOD
016900         ADD CEAUTHMR-AMOUNT  TO WK-C-CEDSLM-SPENT-TODAY
017000     END-IF.
017100
017200*-----------------------------------------------------------------
017300 B099-SUM-TODAYS-EX.
017400*-----------------------------------------------------------------
017500 EXIT.
017600
017700*-----------------------------------------------------------------
017800*
017900 C000-APPLY-DAILY-LIMIT.
018000*-----------------------------------------------------------------
018100*
018200     IF  WK-C-CEDSLM-SPENT-TODAY + WK-C-CEDSLM-I-AMOUNT
018300             >  CE-DAILY-LIMIT-DFLT
018400         MOVE "Y"           TO WK-C-CEDSLM-DECLINE-IND
018500         MOVE "Daily spend limit exceeded"
018600                            TO WK-C-CEDSLM-REASON
018700         SET WK-C-CEVDSLM-OVER-LIMIT TO TRUE
018800         MOVE WK-C-CEDSLM-I-CARD-ID(33:4) TO WK-C-CEVDSLM-ID-HOLD
018900         ADD 1              TO WK-N-CEVDSLM-WORK-SEQ
019000         DISPLAY "CEVDSLM - DAILY LIMIT DECLINE " WK-N-CEVDSLM-WORK-SEQ
019100                 " - CARD LAST4 " WK-C-CEVDSLM-ID-HOLD
019200     END-IF.
019300
019400*-----------------------------------------------------------------
019500 C099-APPLY-DAILY-LIMIT-EX.
019600*-----------------------------------------------------------------
019700 EXIT.
019800
019900*-----------------------------------------------------------------
020000*
020100 Z000-END-PROGRAM-ROUTINE.
020200*-----------------------------------------------------------------
020300*
020400     CLOSE AUTHORIZATION-FILE.
020500
020600*-----------------------------------------------------------------
020700 Z000-END-PROGRAM-EX.
020800*-----------------------------------------------------------------
020900 EXIT.
021000
021100******************************************************************
021200*************** END OF PROGRAM SOURCE  CEVDSLM  ***************
021300******************************************************************
