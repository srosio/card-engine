000100*****************************************************************
000200* CEMCCB   -  LINKAGE RECORD FOR CALLED ROUTINE CEVMCCB
000300*             MCC BLOCKING RULE - CHECKS THE MERCHANT CATEGORY
000400*             CODE AGAINST THE FIXED BLOCKED-MCC TABLE IN
000500*             CECONST.  NO FILE I/O.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CE0012 TPSRAJ 15/03/1994 - INITIAL VERSION.
001000*****************************************************************
001100 01  WK-C-CEMCCB-RECORD.
001200     05  WK-C-CEMCCB-INPUT.
001300         10  WK-C-CEMCCB-I-MCC        PIC X(04).
001400*                                MERCHANT CATEGORY CODE - A
001500*                                BLANK/ABSENT MCC IS NEVER
001600*                                BLOCKED.
001700     05  WK-C-CEMCCB-OUTPUT.
001800         10  WK-C-CEMCCB-DECLINE-IND  PIC X(01).
001900             88  WK-C-CEMCCB-DECLINED      VALUE "Y".
002000             88  WK-C-CEMCCB-APPROVED      VALUE "N".
002100         10  WK-C-CEMCCB-REASON       PIC X(80).
002200*                                DECLINE-REASON TEXT
002300     05  FILLER                       PIC X(08) VALUE SPACES.
