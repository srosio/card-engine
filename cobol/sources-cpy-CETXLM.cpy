000100*****************************************************************
000200* CETXLM   -  LINKAGE RECORD FOR CALLED ROUTINE CEVTXLM
000300*             TRANSACTION LIMIT RULE - PER-REQUEST CHECK, NO
000400*             FILE I/O, NO STATE READ.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CE0009 TPSRAJ 15/03/1994 - INITIAL VERSION.
000900*****************************************************************
001000 01  WK-C-CETXLM-RECORD.
001100     05  WK-C-CETXLM-INPUT.
001200         10  WK-C-CETXLM-I-AMOUNT     PIC S9(09)V99 COMP-3.
001300*                                TRANSACTION AMOUNT
001400         10  WK-C-CETXLM-I-CURRENCY   PIC X(04).
001500*                                CURRENCY OF THE AMOUNT
001600     05  WK-C-CETXLM-OUTPUT.
001700         10  WK-C-CETXLM-DECLINE-IND  PIC X(01).
001800             88  WK-C-CETXLM-DECLINED      VALUE "Y".
001900             88  WK-C-CETXLM-APPROVED      VALUE "N".
002000*                                Y = RULE DECLINES THE REQUEST
002100         10  WK-C-CETXLM-REASON       PIC X(80).
002200*                                DECLINE-REASON TEXT
002300     05  FILLER                       PIC X(08) VALUE SPACES.
