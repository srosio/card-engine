000100*****************************************************************
000200* CECONST  -  CARD ENGINE RULES-ENGINE CONSTANTS
000300*             FRAUD/LIMIT CONSTANTS AND THE BLOCKED-MCC TABLE
000400*             USED BY THE CEVxxxx RULE SUBROUTINES.  HARD-CODED
000500*             PER BUSINESS DECISION - NOT PARAMETER-FILE DRIVEN.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CE0002 TPSRAJ 14/03/1994 - INITIAL VERSION.
001000* CE0019 TPSDEV 09/06/1996 - RAISED DAILY LIMIT FROM 2500.00 TO
001100*                            5000.00 PER CARD PROGRAMS MEMO 96-14.
001200* CE0041 TPSMKT 19/07/1999 - ADDED 9754 (QUASI-CASH) TO THE
001300*                            BLOCKED MCC TABLE - REQUEST CE-1999-
001400*                            0231.
001500*****************************************************************
001600 01  CE-CONST-AREA.
001700     05  CE-TXN-LIMIT-DFLT        PIC S9(9)V99 COMP-3
001800                                   VALUE 1000.00.
001900*                                TRANSACTION-LIMIT-DEFAULT
002000*
002100     05  CE-DAILY-LIMIT-DFLT      PIC S9(9)V99 COMP-3
002200                                   VALUE 5000.00.
002300*                                DAILY-LIMIT-DEFAULT
002400*
002500     05  CE-VELOCITY-MAX-PERMIN   PIC S9(03) COMP
002600                                   VALUE 5.
002700*                                VELOCITY-MAX-PER-MINUTE
002800*
002900     05  CE-VELOCITY-WINDOW-SECS  PIC S9(05) COMP
003000                                   VALUE 60.
003100*                                VELOCITY RULE LOOK-BACK WINDOW
003200*
003300     05  CE-BLOCKED-MCC-COUNT     PIC S9(03) COMP
003400                                   VALUE 5.
003500*                                NUMBER OF ENTRIES CURRENTLY
003600*                                LOADED IN CE-BLOCKED-MCC-TABLE
003700*
003800     05  FILLER                   PIC X(05) VALUE SPACES.
003900*                                PAD
004000*
004100* --------------- BLOCKED MERCHANT CATEGORY CODES ---------------*
004200     05  CE-BLOCKED-MCC-LIST.
004300         10  FILLER               PIC X(04) VALUE "6211".
004400*                                SECURITIES BROKERS/DEALERS
004500         10  FILLER               PIC X(04) VALUE "7995".
004600*                                BETTING/CASINO GAMBLING
004700         10  FILLER               PIC X(04) VALUE "5993".
004800*                                CIGAR STORES AND STANDS
004900         10  FILLER               PIC X(04) VALUE "5912".
005000*                                DRUG STORES AND PHARMACIES
005100         10  FILLER               PIC X(04) VALUE "9754".
005200*                                CE0041 - QUASI-CASH (GAMBLING
005300*                                TRANSACTIONS, GOVT-OWNED LOTTY)
005400     05  CE-BLOCKED-MCC-TABLE REDEFINES CE-BLOCKED-MCC-LIST.
005500         10  CE-BLOCKED-MCC       PIC X(04) OCCURS 5 TIMES.
005600*                                TABLE FORM FOR PERFORM VARYING
005700*                                SEARCH IN CEVMCCB.
