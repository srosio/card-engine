000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CEBSETL.
000500 AUTHOR.         RAJASINGAM T P.
000600 INSTALLATION.   CARD ENGINE - AUTHORIZATION & SETTLEMENT.
000700 DATE-WRITTEN.   16 MAR 1994.
000800 DATE-COMPILED.  16 MAR 1994.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  NIGHTLY CARD ENGINE SETTLEMENT BATCH DRIVER.
001200*               EACH SETTLEMENT REQUEST OFF THE SETTLEMENT-
001300*               REQUEST-FILE IS FIRST CHECKED AGAINST THE LEDGER
001400*               FOR ITS OWN IDEMPOTENCY-KEY - A REQUEST ALREADY
001500*               POSTED TO THE LEDGER IS A DUPLICATE AND IS
001600*               SKIPPED AS A NO-OP WITHOUT TOUCHING THE
001700*               AUTHORIZATION MASTER OR THE RESERVE BALANCE.
001800*               A FRESH REQUEST IS THEN, BY REQUEST TYPE,
001900*               CLEARED, RELEASED OR REVERSED AGAINST THE
002000*               MATCHING AUTHORIZATION - EACH TYPE DEMANDS ITS
002100*               OWN STARTING STATE (APPROVED FOR A CLEAR OR A
002200*               RELEASE, CLEARED FOR A REVERSAL) AND IS REJECTED
002300*               OTHERWISE.  A CLEAR COMMITS THE FUNDS (IN FULL OR
002400*               IN PART) TO THE ACCOUNT, A RELEASE GIVES THE
002500*               WHOLE HOLD BACK, AND A REVERSAL VOIDS AN
002600*               AUTHORIZATION THAT HAS ALREADY BEEN CLEARED.
002700*               EVERY OUTCOME - INCLUDING A DUPLICATE - IS
002800*               SUMMARISED ON THE CLOSING CONTROL REPORT; A
002900*               FRESH OUTCOME IS ALSO POSTED TO THE LEDGER AND
003000*               REWRITTEN TO THE AUTHORIZATION MASTER.
003100*
003200*=================================================================
003300* HISTORY OF MODIFICATION:
003400*=================================================================
003500* CE0024 - TPSRAJ  - 16/03/1994 - INITIAL VERSION.                CE0024
003600* CE0038 - TPSMKT  - 19/01/1999 - Y2K REMEDIATION - RUN DATE NOW  CE0038
003700*                     CARRIED AS CCYYMMDD THROUGHOUT, MATCHING    CE0038
003800*                     THE AUTHORIZATION MASTER'S CE0037 CHANGE.   CE0038
003900* CE0051 - TPSDEV  - 23/07/2000 - REQUEST CE-2000-0019 - CLEARING CE0051
004000*                     AMOUNT MAY NOW BE LESS THAN THE ORIGINAL    CE0051
004100*                     AUTHORIZED AMOUNT (PARTIAL CAPTURE) - OVER- CE0051
004200*                     CLEARING IS STILL REJECTED.                 CE0051
004300* CE0063 - TPSKAR  - 21/05/2002 - REQUEST CE-2002-0061 - CONTROL  CE0063
004400*                     REPORT REBUILT TO MATCH THE CEBAUTH LAYOUT -CE0063
004500*                     ONE ROW PER OUTCOME PLUS AN ALL ROW.        CE0063
004600* CE0066 - TPSKAR  - 18/02/2003 - REQUEST CE-2003-0008 - THE      CE0066
004700*                     OPEN-STATE CHECK THAT USED TO SIT IN        CE0066
004800*                     B100-FIND-AUTHORIZATION AND REJECT EVERY    CE0066
004900*                     REQUEST NOT CURRENTLY APPROVED HAS BEEN     CE0066
005000*                     MOVED INTO C000/C100/C200 EACH WITH ITS OWN CE0066
005100*                     REQUIRED STATE - A REVERSAL NOW NEEDS       CE0066
005200*                     CLEARED, NOT APPROVED, SO A GENUINE         CE0066
005300*                     REVERSAL OF A CLEARED AUTHORIZATION CAN     CE0066
005400*                     FINALLY REACH C200-PROCESS-REVERSAL.        CE0066
005500* CE0067 - TPSRAJ  - 18/02/2003 - REQUEST CE-2003-0008 - A        CE0067
005600*                     REPLAYED SETTLEMENT REQUEST IS NOW CHECKED  CE0067
005700*                     AGAINST THE LEDGER FOR ITS IDEMPOTENCY-KEY  CE0067
005800*                     BEFORE THE AUTHORIZATION MASTER OR THE      CE0067
005900*                     RESERVE BALANCE IS TOUCHED - A DUPLICATE    CE0067
006000*                     REQUEST IS NOW A CLEAN NO-OP INSTEAD OF A   CE0067
006100*                     SECOND REJECTION.  ADDED A DUPLICATE ROW TO CE0067
006200*                     THE CLOSING CONTROL REPORT TO COUNT THESE.  CE0067
006300* CE0069 - TPSDEV  - 20/02/2003 - REQUEST CE-2003-0010 - C200 WAS CE0069
006400*                     MOVING OPTION 3 (RELEASE) TO WK-N-CEXACT-   CE0069
006500*                     OPTION AND PASSING THE ORIGINAL AUTHORIZED  CE0069
006600*                     AMOUNT - SINCE CLEARING ALREADY CLOSED THE  CE0069
006700*                     RESERVE ROW, EVERY REVERSAL CAME BACK       CE0069
006800*                     "RESERVE NOT FOUND FOR AUTHORIZATION".      CE0069
006900*                     REVERSAL NOW USES OPTION 4 (DEPOSIT), PASSESCE0069
007000*                     CESETLR-SETTLE-AMOUNT TO BOTH CEXACCT AND   CE0069
007100*                     CEXLDGR, AND REJECTS WITH "REVERSAL AMOUNT  CE0069
007200*                     CANNOT EXCEED CLEARED AMOUNT" WHEN THE      CE0069
007300*                     SETTLE-AMOUNT IS MORE THAN CEAUTHMR-        CE0069
007400*                     CLEARED-AMOUNT.  ALSO REWORDED THE C000     CE0069
007500*                     OVER-CLEARING REJECTION TO MATCH THE        CE0069
007600*                     CONTRACT TEXT EXACTLY.                      CE0069
007700* CE0081 - TPSDEV  - 09/03/2007 - REQUEST CE-2007-0021 - AUTHMSTF CE0081
007800*                     INDEXED ACCESS IS WITHDRAWN - THE FILE IS   CE0081
007900*                     NOW SEQUENTIAL AND B100-FIND-AUTHORIZATION   CE0081
008000*                     SCANS FORWARD FOR THE MATCHING AUTH-ID, THE  CE0081
008100*                     SAME WAY CEXACCT AND CEVCARD NOW DO.  THE    CE0081
008200*                     D000 REWRITE NO LONGER CARRIES AN INVALID    CE0081
008300*                     KEY PHRASE - NOT VALID ON A SEQUENTIAL       CE0081
008400*                     REWRITE - AND CHECKS WK-C-AUTHF-STATUS       CE0081
008500*                     INSTEAD.  THE CE0073 CALL-COUNT AND WORK-    CE0081
008600*                     DATE FIELDS ARE WITHDRAWN - NEITHER WAS EVER CE0081
008700*                     READ BY ANYTHING, AND WORK-DATE DUPLICATED   CE0081
008800*                     WK-N-TODAY-CCYYMMDD FOR NO REASON.  THE      CE0081
008900*                     REVERSAL SWITCH AND THE AUTH-ID ALTERNATE    CE0081
009000*                     VIEW ARE KEPT AND ARE NOW TRACED TO THE JOB  CE0081
009100*                     LOG WHEN A REVERSAL IS POSTED.               CE0081
009200*=================================================================
009300*
009400 EJECT
009500**********************
009600 ENVIRONMENT DIVISION.
009700**********************
009800 CONFIGURATION SECTION.
009900 SOURCE-COMPUTER. IBM-AS400.
010000 OBJECT-COMPUTER. IBM-AS400.
010100 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
010200                   LOCAL-DATA IS LOCAL-DATA-AREA.
010300 INPUT-OUTPUT SECTION.
010400 FILE-CONTROL.
010500     SELECT SETTLEMENT-REQUEST-FILE ASSIGN TO SETLREQF
010600         ORGANIZATION IS SEQUENTIAL
010700         FILE STATUS IS WK-C-FILE-STATUS.
010800
010900     SELECT AUTHORIZATION-FILE ASSIGN TO AUTHMSTF
011000         ORGANIZATION IS SEQUENTIAL
011100         FILE STATUS IS WK-C-AUTHF-STATUS.
011200
011300     SELECT LEDGER-FILE ASSIGN TO LEDGERF
011400         ORGANIZATION IS SEQUENTIAL
011500         FILE STATUS IS WK-C-LEDGF-STATUS.
011600
011700     SELECT CONTROL-REPORT-FILE ASSIGN TO CTLRPTF
011800         ORGANIZATION IS SEQUENTIAL
011900         FILE STATUS IS WK-C-RPTF-STATUS.
012000
012100 EJECT
012200***************
012300 DATA DIVISION.
012400***************
012500 FILE SECTION.
012600 FD  SETTLEMENT-REQUEST-FILE
012700     LABEL RECORDS ARE STANDARD
012800     RECORDING MODE IS F.
012900     COPY CESETLR.
013000
013100 FD  AUTHORIZATION-FILE
013200     LABEL RECORDS ARE STANDARD.
013300     COPY CEAUTHMR.
013400
013500 FD  LEDGER-FILE
013600     LABEL RECORDS ARE STANDARD
013700     RECORDING MODE IS F.
013800     COPY CELEDGR.
013900
014000 FD  CONTROL-REPORT-FILE
014100     LABEL RECORDS ARE STANDARD
014200     RECORDING MODE IS F.
014300 01  CR-PRINT-LINE                       PIC X(80).
014400
014500*************************
014600 WORKING-STORAGE SECTION.
014700*************************
014800 01  FILLER                      PIC X(24) VALUE
014900     "** PROGRAM CEBSETL  **".
015000
015100* ------------------ PROGRAM WORKING STORAGE -------------------*
015200 01  WK-C-COMMON.
015300     COPY CEWSCM.
015400     COPY CECONST.
015500
015600 01  WK-C-AUTHF-STATUS                   PIC X(02).
015700     88  WK-C-AUTHF-OK                        VALUE "00".
015800 01  WK-C-AUTHF-OPEN-IND                 PIC X(01) VALUE "N".
015900     88  WK-C-AUTHF-IS-OPEN                   VALUE "Y".
016000 01  WK-C-AUTHF-EOF-IND                  PIC X(01) VALUE "N".
016100     88  WK-C-AUTHF-AT-EOF                     VALUE "Y".
016200 77  WK-C-CEBSETL-FOUND-SW           PIC X(01) VALUE "N".
016300     88  WK-C-CEBSETL-AUTH-FOUND            VALUE "Y".
016400     88  WK-C-CEBSETL-AUTH-NOT-FOUND        VALUE "N".
016500*                                SET BY THE AUTHORIZATION-FILE
016600*                                FORWARD SCAN IN B110 BELOW.
016700 01  WK-C-CEBSETL-SEARCH-ID          PIC X(36).
016800*                                AUTH-ID BEING SCANNED FOR - SAVED
016900*                                OFF BEFORE THE SCAN SINCE EACH
017000*                                READ NEXT OVERLAYS CEAUTHMR-
017100*                                AUTH-ID WITH THE RECORD JUST READ.
017200 01  WK-C-LEDGF-STATUS                   PIC X(02).
017300     88  WK-C-LEDGF-OK                        VALUE "00".
017400 01  WK-C-LEDGF-EOF-IND                  PIC X(01) VALUE "N".
017500     88  WK-C-LEDGF-AT-EOF                    VALUE "Y".
017600 01  WK-C-RPTF-STATUS                    PIC X(02).
017700     88  WK-C-RPTF-OK                         VALUE "00".
017800
017900 01  WK-C-REQUEST-COUNTERS.
018000     05  WK-C-REJECT-IND                 PIC X(01) VALUE "N".
018100         88  WK-C-WAS-REJECTED                VALUE "Y".
018200     05  WK-C-DUP-FOUND-IND              PIC X(01) VALUE "N".
018300         88  WK-C-WAS-DUPLICATE               VALUE "Y".
018400     05  WK-C-DUP-TRANSACT-ID            PIC X(36).
018500     05  WK-C-REJECT-REASON               PIC X(80).
018600     05  WK-C-OUTCOME-CATEGORY            PIC X(16).
018700     05  WK-C-REPORT-AMOUNT               PIC S9(09)V99 COMP-3.
018800     05  FILLER                           PIC X(08) VALUE SPACES.
018900
019000* ---------------- CONTROL REPORT ACCUMULATORS ------------------*
019100 01  WK-C-CTL-TABLE.
019200     05  WK-C-CTL-ENTRY OCCURS 6 TIMES INDEXED BY WK-N-CTL-IDX.
019300         10  WK-C-CTL-NAME               PIC X(16).
019400         10  WK-N-CTL-COUNT              PIC S9(07) COMP.
019500         10  WK-C-CTL-AMOUNT             PIC S9(09)V99 COMP-3.
019600     05  FILLER                          PIC X(08) VALUE SPACES.
019700 01  WK-C-CTL-TABLE-X REDEFINES WK-C-CTL-TABLE
019800                                      PIC X(164).
019900 77  WK-N-CTL-ALL-IDX               PIC S9(04) COMP VALUE 6.
020000 77  WK-C-CEBSETL-REVERSAL-SW       PIC X(01) VALUE "N".
020100     88  WK-C-CEBSETL-WAS-REVERSAL      VALUE "Y".
020200     88  WK-C-CEBSETL-NOT-REVERSAL      VALUE "N".
020300*
020400* -------------- ALTERNATE VIEWS OF WORKING FIELDS ----------------*
020500 01  WK-C-CEBSETL-AUTH-HOLD         PIC X(04).
020600*                                LAST 4 OF THE AUTH-ID - TRACED BY
020700*                                C200-PROCESS-REVERSAL ON REVERSAL.
020800 01  WK-N-CEBSETL-AUTH-HOLD REDEFINES WK-C-CEBSETL-AUTH-HOLD
020900                                 PIC 9(04).
021000
021100* ---------------- REPORT DETAIL/HEADING LINES ------------------*
021200 01  WK-C-RPT-HEADING-1.
021300     05  FILLER               PIC X(30) VALUE
021400         "CARD ENGINE - SETTLEMENT RUN C".
021500     05  FILLER               PIC X(19) VALUE
021600         "ONTROL REPORT - DAT".
021700     05  FILLER               PIC X(02) VALUE "E ".
021800     05  WK-C-RPT-HDG-DATE    PIC 9(08).
021900     05  FILLER               PIC X(19) VALUE SPACES.
022000 01  WK-C-RPT-HEADING-2.
022100     05  FILLER               PIC X(16) VALUE "OUTCOME".
022200     05  FILLER               PIC X(09) VALUE "COUNT".
022300     05  FILLER               PIC X(14) VALUE "TOTAL-AMOUNT".
022400     05  FILLER               PIC X(41) VALUE SPACES.
022500 01  WK-C-RPT-DETAIL.
022600     05  RD-NAME              PIC X(16).
022700     05  FILLER               PIC X(02) VALUE SPACES.
022800     05  RD-COUNT             PIC ZZZ,ZZ9.
022900     05  FILLER               PIC X(05) VALUE SPACES.
023000     05  RD-AMOUNT            PIC Z,ZZZ,ZZ9.99.
023100     05  FILLER               PIC X(41) VALUE SPACES.
023200
023300****************
023400 LINKAGE SECTION.
023500****************
023600*                                NO LINKAGE - MAIN DRIVER
023700
023800     EJECT
023900**********************
024000 PROCEDURE DIVISION.
024100**********************
024200 MAIN-MODULE.
024300     PERFORM A000-START-OF-JOB THRU A099-START-OF-JOB-EX.
024400     PERFORM B000-PROCESS-REQUEST THRU B099-PROCESS-REQUEST-EX
024500        UNTIL WK-C-EOF-SWITCH = "Y".
024600     PERFORM Z800-PRINT-CONTROL-REPORT THRU Z800-PRINT-REPORT-EX.
024700     PERFORM Z000-END-OF-JOB THRU Z000-END-OF-JOB-EX.
024800 GOBACK.
024900
025000*-----------------------------------------------------------------
025100*
025200 A000-START-OF-JOB.
025300*-----------------------------------------------------------------
025400*
025500     MOVE "N"               TO WK-C-EOF-SWITCH.
025600     MOVE "N"               TO WK-C-ABEND-SWITCH.
025700*                                RUN DATE COMES FROM A JCL PARM
025800*                                CARD IN PRODUCTION - DEFAULTED
025900*                                HERE FOR THIS DESK-CHECK.
026000     MOVE 20260101          TO WK-N-TODAY-CCYYMMDD.
026100     MOVE 0                 TO WK-N-NOW-HHMMSS.
026200
026300     PERFORM A010-INIT-CTL-TABLE THRU A010-INIT-CTL-TABLE-EX
026400        VARYING WK-N-CTL-IDX FROM 1 BY 1 UNTIL WK-N-CTL-IDX > 6.
026500
026600     OPEN INPUT  SETTLEMENT-REQUEST-FILE.
026700     IF  NOT WK-C-SUCCESSFUL
026800         DISPLAY "CEBSETL - OPEN ERROR ON SETLREQF"
026900                 "  STATUS " WK-C-FILE-STATUS
027000         MOVE "Y"           TO WK-C-ABEND-SWITCH
027100         MOVE "Y"           TO WK-C-EOF-SWITCH
027200     END-IF.
027300
027400     OPEN OUTPUT CONTROL-REPORT-FILE.
027500     IF  NOT WK-C-RPTF-OK
027600         DISPLAY "CEBSETL - OPEN ERROR ON CONTROL-REPORT-FILE    "
027700                 "STATUS " WK-C-RPTF-STATUS
027800         MOVE "Y"           TO WK-C-ABEND-SWITCH
027900         MOVE "Y"           TO WK-C-EOF-SWITCH
028000     END-IF.
028100
028200     READ SETTLEMENT-REQUEST-FILE
028300         AT END
028400             MOVE "Y"       TO WK-C-EOF-SWITCH
028500     END-READ.
028600
028700*-----------------------------------------------------------------
028800 A099-START-OF-JOB-EX.
028900*-----------------------------------------------------------------
029000 EXIT.
029100
029200*-----------------------------------------------------------------
029300*
029400 A010-INIT-CTL-TABLE.
029500*-----------------------------------------------------------------
029600*
029700     MOVE ZERO              TO WK-N-CTL-COUNT  (WK-N-CTL-IDX).
029800     MOVE ZERO              TO WK-C-CTL-AMOUNT (WK-N-CTL-IDX).
029900     EVALUATE WK-N-CTL-IDX
030000         WHEN 1  MOVE "CLEARED"         TO WK-C-CTL-NAME (1)
030100         WHEN 2  MOVE "RELEASED"        TO WK-C-CTL-NAME (2)
030200         WHEN 3  MOVE "REVERSED"        TO WK-C-CTL-NAME (3)
030300         WHEN 4  MOVE "REJECTED"        TO WK-C-CTL-NAME (4)
030400         WHEN 5  MOVE "DUPLICATE"       TO WK-C-CTL-NAME (5)
030500         WHEN 6  MOVE "ALL"             TO WK-C-CTL-NAME (6)
030600     END-EVALUATE.
030700
030800*-----------------------------------------------------------------
030900 A010-INIT-CTL-TABLE-EX.
031000*-----------------------------------------------------------------
031100 EXIT.
031200
031300*-----------------------------------------------------------------
031400*
031500 B000-PROCESS-REQUEST.
031600*-----------------------------------------------------------------
031700*
031800     MOVE "N"               TO WK-C-REJECT-IND.
031900     MOVE SPACES            TO WK-C-REJECT-REASON.
032000     MOVE SPACES            TO WK-C-OUTCOME-CATEGORY.
032100     MOVE ZERO              TO WK-C-REPORT-AMOUNT.
032200     MOVE "N"               TO WK-C-AUTHF-OPEN-IND.
032300     MOVE "N"               TO WK-C-DUP-FOUND-IND.
032400     MOVE SPACES            TO WK-C-DUP-TRANSACT-ID.
032500     SET WK-C-CEBSETL-NOT-REVERSAL TO TRUE.
032600
032700     PERFORM B050-CHECK-DEDUP THRU B059-CHECK-DEDUP-EX.
032800*
032900     IF  WK-C-WAS-DUPLICATE
033000         MOVE "DUPLICATE"   TO WK-C-OUTCOME-CATEGORY
033100         GO TO B680-REQUEST-DONE
033200     END-IF.
033300*
033400     PERFORM B100-FIND-AUTHORIZATION THRU B199-FIND-AUTH-EX.
033500
033600     IF  NOT WK-C-WAS-REJECTED
033700         EVALUATE TRUE
033800             WHEN CESETLR-CLEAR
033900                 PERFORM C000-PROCESS-CLEAR
034000                    THRU C099-PROCESS-CLEAR-EX
034100             WHEN CESETLR-RELEASE
034200                 PERFORM C100-PROCESS-RELEASE
034300                    THRU C199-PROCESS-RELEASE-EX
034400             WHEN CESETLR-REVERSAL
034500                 PERFORM C200-PROCESS-REVERSAL
034600                    THRU C299-PROCESS-REVERSAL-EX
034700             WHEN OTHER
034800                 MOVE "Y"    TO WK-C-REJECT-IND
034900                 MOVE "Unrecognised settlement request type"
035000                             TO WK-C-REJECT-REASON
035100         END-EVALUATE
035200     END-IF.
035300
035400     IF  NOT WK-C-WAS-REJECTED
035500         PERFORM D000-REWRITE-AUTHORIZATION
035600            THRU D099-REWRITE-AUTH-EX
035700     END-IF.
035800*
035900 B680-REQUEST-DONE.
036000*-----------------------------------------------------------------
036100*
036200     PERFORM B700-UPDATE-CONTROL-COUNTS
036300        THRU B799-UPDATE-CONTROL-EX.
036400
036500     READ SETTLEMENT-REQUEST-FILE
036600         AT END
036700             MOVE "Y"       TO WK-C-EOF-SWITCH
036800     END-READ.
036900
037000*-----------------------------------------------------------------
037100 B099-PROCESS-REQUEST-EX.
037200*-----------------------------------------------------------------
037300 EXIT.
037400
037500*-----------------------------------------------------------------
037600*
037700 B050-CHECK-DEDUP.
037800*-----------------------------------------------------------------
037900*
038000     MOVE "N"               TO WK-C-LEDGF-EOF-IND.
038100*
038200     OPEN INPUT LEDGER-FILE.
038300     IF  NOT WK-C-LEDGF-OK
038400         DISPLAY "CEBSETL - OPEN ERROR ON LEDGER-FILE     STATUS "
038500                 WK-C-LEDGF-STATUS
038600         GO TO B059-CHECK-DEDUP-EX
038700     END-IF.
038800*
038900     PERFORM B060-SCAN-FOR-IDEM-KEY THRU B069-SCAN-FOR-IDEM-EX
039000         UNTIL WK-C-LEDGF-AT-EOF OR WK-C-WAS-DUPLICATE.
039100*
039200     CLOSE LEDGER-FILE.
039300*
039400*-----------------------------------------------------------------
039500 B059-CHECK-DEDUP-EX.
039600*-----------------------------------------------------------------
039700 EXIT.
039800*
039900*-----------------------------------------------------------------
040000*
040100 B060-SCAN-FOR-IDEM-KEY.
040200*-----------------------------------------------------------------
040300*
040400     READ LEDGER-FILE
040500         AT END
040600             MOVE "Y"           TO WK-C-LEDGF-EOF-IND
040700             GO TO B069-SCAN-FOR-IDEM-EX
040800     END-READ.
040900*
041000     IF  CELEDGR-IDEM-KEY = CESETLR-IDEM-KEY
041100         MOVE "Y"               TO WK-C-DUP-FOUND-IND
041200         MOVE CELEDGR-TRANSACTION-ID TO WK-C-DUP-TRANSACT-ID
041300     END-IF.
041400*
041500*-----------------------------------------------------------------
041600 B069-SCAN-FOR-IDEM-EX.
041700*-----------------------------------------------------------------
041800 EXIT.
041900*
042000*-----------------------------------------------------------------
042100*
042200 B100-FIND-AUTHORIZATION.
042300*-----------------------------------------------------------------
042400*
042500     OPEN I-O AUTHORIZATION-FILE.
042600     IF  NOT WK-C-AUTHF-OK
042700         DISPLAY "CEBSETL - OPEN ERROR ON AUTHORIZATION-FILE     "
042800                 "STATUS " WK-C-AUTHF-STATUS
042900         MOVE "Y"            TO WK-C-REJECT-IND
043000         MOVE "Authorization master could not be opened"
043100                             TO WK-C-REJECT-REASON
043200         GO TO B199-FIND-AUTH-EX
043300     END-IF.
043400*
043500     MOVE "Y"               TO WK-C-AUTHF-OPEN-IND.
043600*                                CE0081 - INDEXED ACCESS WAS
043700*                                WITHDRAWN FOR THIS FILE - WE NOW
043800*                                SCAN FORWARD FROM THE TOP OF THE
043900*                                FILE FOR THE MATCHING AUTH-ID.
044000     MOVE CESETLR-AUTH-ID   TO WK-C-CEBSETL-SEARCH-ID.
044100     MOVE "N"               TO WK-C-AUTHF-EOF-IND.
044200     SET WK-C-CEBSETL-AUTH-NOT-FOUND TO TRUE.
044300*
044400     PERFORM B110-SCAN-FOR-AUTH THRU B119-SCAN-FOR-AUTH-EX
044500        UNTIL WK-C-CEBSETL-AUTH-FOUND
044600           OR WK-C-AUTHF-AT-EOF.
044700*
044800     IF  NOT WK-C-CEBSETL-AUTH-FOUND
044900         MOVE "Y"           TO WK-C-REJECT-IND
045000         MOVE "Authorization not found" TO WK-C-REJECT-REASON
045100     END-IF.
045200*
045300*-----------------------------------------------------------------
045400 B110-SCAN-FOR-AUTH.
045500*-----------------------------------------------------------------
045600*
045700     READ AUTHORIZATION-FILE NEXT RECORD
045800         AT END
045900             MOVE "Y"           TO WK-C-AUTHF-EOF-IND
046000             GO TO B119-SCAN-FOR-AUTH-EX
046100     END-READ.
046200*
046300     IF  CEAUTHMR-AUTH-ID = WK-C-CEBSETL-SEARCH-ID
046400         SET WK-C-CEBSETL-AUTH-FOUND TO TRUE
046500     END-IF.
046600*
046700*-----------------------------------------------------------------
046800 B119-SCAN-FOR-AUTH-EX.
046900*-----------------------------------------------------------------
047000 EXIT.
047100
047200
047300*-----------------------------------------------------------------
047400 B199-FIND-AUTH-EX.
047500*-----------------------------------------------------------------
047600 EXIT.
047700
047800*-----------------------------------------------------------------
047900*
048000 C000-PROCESS-CLEAR.
048100*-----------------------------------------------------------------
048200*
048300     IF  NOT CEAUTHMR-APPROVED
048400         MOVE "Y"            TO WK-C-REJECT-IND
048500         STRING "Cannot clear authorization in state: "
048600                DELIMITED BY SIZE
048700                CEAUTHMR-STATUS    DELIMITED BY SIZE
048800                INTO WK-C-REJECT-REASON
048900         GO TO C099-PROCESS-CLEAR-EX
049000     END-IF.
049100*
049200     IF  CESETLR-SETTLE-AMOUNT > CEAUTHMR-AMOUNT
049300         MOVE "Y"            TO WK-C-REJECT-IND
049400         MOVE "Clearing amount cannot exceed authorization amount"
049500                             TO WK-C-REJECT-REASON
049600         GO TO C099-PROCESS-CLEAR-EX
049700     END-IF.
049800
049900     MOVE 2                       TO WK-N-CEXACT-OPTION.
050000     MOVE CEAUTHMR-ACCOUNT-ID     TO WK-C-CEXACT-I-ACCOUNT-ID.
050100     MOVE CEAUTHMR-AUTH-ID        TO WK-C-CEXACT-I-AUTH-ID.
050200     MOVE CESETLR-SETTLE-AMOUNT   TO WK-C-CEXACT-I-AMOUNT.
050300     MOVE CESETLR-SETTLE-CURRENCY TO WK-C-CEXACT-I-CURRENCY.
050400     CALL "CEXACCT" USING WK-C-CEXACT-RECORD.
050500
050600     IF  WK-C-CEXACT-ERROR
050700         MOVE "Y"            TO WK-C-REJECT-IND
050800         MOVE WK-C-CEXACT-REASON TO WK-C-REJECT-REASON
050900         GO TO C099-PROCESS-CLEAR-EX
051000     END-IF.
051100
051200     MOVE 3                        TO WK-N-CEXLDG-OPER.
051300     MOVE CEAUTHMR-ACCOUNT-ID      TO WK-C-CEXLDG-I-ACCOUNT-ID.
051400     MOVE CESETLR-SETTLE-AMOUNT    TO WK-C-CEXLDG-I-AMOUNT.
051500     MOVE CESETLR-SETTLE-CURRENCY  TO WK-C-CEXLDG-I-CURRENCY.
051600     MOVE CEAUTHMR-AUTH-ID         TO WK-C-CEXLDG-I-AUTH-ID.
051700     MOVE CEAUTHMR-CARD-ID         TO WK-C-CEXLDG-I-CARD-ID.
051800     MOVE CESETLR-IDEM-KEY         TO WK-C-CEXLDG-I-IDEM-KEY.
051900     MOVE SPACES                   TO WK-C-CEXLDG-I-DESC.
052000     CALL "CEXLDGR" USING WK-C-CEXLDG-RECORD.
052100
052200     MOVE "CLEARED "               TO CEAUTHMR-STATUS.
052300     MOVE CESETLR-SETTLE-AMOUNT    TO CEAUTHMR-CLEARED-AMOUNT.
052400     MOVE CESETLR-SETTLE-CURRENCY  TO CEAUTHMR-CLR-CURRENCY.
052500     MOVE "CLEARED"                TO WK-C-OUTCOME-CATEGORY.
052600     MOVE CESETLR-SETTLE-AMOUNT    TO WK-C-REPORT-AMOUNT.
052700
052800*-----------------------------------------------------------------
052900 C099-PROCESS-CLEAR-EX.
053000*-----------------------------------------------------------------
053100 EXIT.
053200
053300*-----------------------------------------------------------------
053400*
053500 C100-PROCESS-RELEASE.
053600*-----------------------------------------------------------------
053700*
053800     IF  NOT CEAUTHMR-APPROVED
053900         MOVE "Y"            TO WK-C-REJECT-IND
054000         STRING "Cannot release authorization in state: "
054100                DELIMITED BY SIZE
054200                CEAUTHMR-STATUS    DELIMITED BY SIZE
054300                INTO WK-C-REJECT-REASON
054400         GO TO C199-PROCESS-RELEASE-EX
054500     END-IF.
054600*
054700     MOVE 3                       TO WK-N-CEXACT-OPTION.
054800     MOVE CEAUTHMR-ACCOUNT-ID     TO WK-C-CEXACT-I-ACCOUNT-ID.
054900     MOVE CEAUTHMR-AUTH-ID        TO WK-C-CEXACT-I-AUTH-ID.
055000     MOVE CEAUTHMR-AMOUNT         TO WK-C-CEXACT-I-AMOUNT.
055100     MOVE CEAUTHMR-AMT-CURRENCY   TO WK-C-CEXACT-I-CURRENCY.
055200     CALL "CEXACCT" USING WK-C-CEXACT-RECORD.
055300
055400     IF  WK-C-CEXACT-ERROR
055500         MOVE "Y"            TO WK-C-REJECT-IND
055600         MOVE WK-C-CEXACT-REASON TO WK-C-REJECT-REASON
055700         GO TO C199-PROCESS-RELEASE-EX
055800     END-IF.
055900
056000     MOVE 2                        TO WK-N-CEXLDG-OPER.
056100     MOVE CEAUTHMR-ACCOUNT-ID      TO WK-C-CEXLDG-I-ACCOUNT-ID.
056200     MOVE CEAUTHMR-AMOUNT          TO WK-C-CEXLDG-I-AMOUNT.
056300     MOVE CEAUTHMR-AMT-CURRENCY    TO WK-C-CEXLDG-I-CURRENCY.
056400     MOVE CEAUTHMR-AUTH-ID         TO WK-C-CEXLDG-I-AUTH-ID.
056500     MOVE CEAUTHMR-CARD-ID         TO WK-C-CEXLDG-I-CARD-ID.
056600     MOVE CESETLR-IDEM-KEY         TO WK-C-CEXLDG-I-IDEM-KEY.
056700     MOVE SPACES                   TO WK-C-CEXLDG-I-DESC.
056800     CALL "CEXLDGR" USING WK-C-CEXLDG-RECORD.
056900
057000     MOVE "RELEASED"               TO CEAUTHMR-STATUS.
057100     MOVE "RELEASED"               TO WK-C-OUTCOME-CATEGORY.
057200     MOVE CEAUTHMR-AMOUNT          TO WK-C-REPORT-AMOUNT.
057300
057400*-----------------------------------------------------------------
057500 C199-PROCESS-RELEASE-EX.
057600*-----------------------------------------------------------------
057700 EXIT.
057800
057900*-----------------------------------------------------------------
058000*
058100 C200-PROCESS-REVERSAL.
058200*-----------------------------------------------------------------
058300*
058400     SET WK-C-CEBSETL-WAS-REVERSAL TO TRUE.
058500*
058600     IF  NOT CEAUTHMR-CLEARED
058700         MOVE "Y"            TO WK-C-REJECT-IND
058800         STRING "Cannot reverse authorization in state: "
058900                DELIMITED BY SIZE
059000                CEAUTHMR-STATUS    DELIMITED BY SIZE
059100                INTO WK-C-REJECT-REASON
059200         GO TO C299-PROCESS-REVERSAL-EX
059300     END-IF.
059400*
059500     IF  CESETLR-SETTLE-AMOUNT > CEAUTHMR-CLEARED-AMOUNT
059600         MOVE "Y"            TO WK-C-REJECT-IND
059700         MOVE "Reversal amount cannot exceed cleared amount"
059800                             TO WK-C-REJECT-REASON
059900         GO TO C299-PROCESS-REVERSAL-EX
060000     END-IF.
060100*
060200     MOVE 4                       TO WK-N-CEXACT-OPTION.
060300     MOVE CEAUTHMR-ACCOUNT-ID     TO WK-C-CEXACT-I-ACCOUNT-ID.
060400     MOVE CEAUTHMR-AUTH-ID        TO WK-C-CEXACT-I-AUTH-ID.
060500     MOVE CESETLR-SETTLE-AMOUNT   TO WK-C-CEXACT-I-AMOUNT.
060600     MOVE CESETLR-SETTLE-CURRENCY TO WK-C-CEXACT-I-CURRENCY.
060700     CALL "CEXACCT" USING WK-C-CEXACT-RECORD.
060800
060900     IF  WK-C-CEXACT-ERROR
061000         MOVE "Y"            TO WK-C-REJECT-IND
061100         MOVE WK-C-CEXACT-REASON TO WK-C-REJECT-REASON
061200         GO TO C299-PROCESS-REVERSAL-EX
061300     END-IF.
061400
061500     MOVE 4                        TO WK-N-CEXLDG-OPER.
061600     MOVE CEAUTHMR-ACCOUNT-ID      TO WK-C-CEXLDG-I-ACCOUNT-ID.
061700     MOVE CESETLR-SETTLE-AMOUNT    TO WK-C-CEXLDG-I-AMOUNT.
061800     MOVE CESETLR-SETTLE-CURRENCY  TO WK-C-CEXLDG-I-CURRENCY.
061900     MOVE CEAUTHMR-AUTH-ID         TO WK-C-CEXLDG-I-AUTH-ID.
062000     MOVE CEAUTHMR-CARD-ID         TO WK-C-CEXLDG-I-CARD-ID.
062100     MOVE CESETLR-IDEM-KEY         TO WK-C-CEXLDG-I-IDEM-KEY.
062200     MOVE SPACES                   TO WK-C-CEXLDG-I-DESC.
062300     CALL "CEXLDGR" USING WK-C-CEXLDG-RECORD.
062400
062500     MOVE "REVERSED"               TO CEAUTHMR-STATUS.
062600     MOVE "REVERSED"               TO WK-C-OUTCOME-CATEGORY.
062700     MOVE CESETLR-SETTLE-AMOUNT    TO WK-C-REPORT-AMOUNT.
062800     MOVE CEAUTHMR-AUTH-ID(33:4)   TO WK-C-CEBSETL-AUTH-HOLD.
062900     IF  WK-C-CEBSETL-WAS-REVERSAL
063000         DISPLAY "CEBSETL - REVERSAL POSTED  AUTH-ID LAST4 "
063100                 WK-C-CEBSETL-AUTH-HOLD "  AMOUNT "
063200                 CESETLR-SETTLE-AMOUNT
063300     END-IF.
063400
063500*-----------------------------------------------------------------
063600 C299-PROCESS-REVERSAL-EX.
063700*-----------------------------------------------------------------
063800 EXIT.
063900
064000*-----------------------------------------------------------------
064100*
064200 D000-REWRITE-AUTHORIZATION.
064300*-----------------------------------------------------------------
064400*
064500*                                CE0081 - INVALID KEY IS NOT
064600*                                VALID ON A SEQUENTIAL REWRITE - WE
064700*                                CHECK WK-C-AUTHF-STATUS INSTEAD.
064800     REWRITE CEAUTHMR-RECORD.
064900     IF  NOT WK-C-AUTHF-OK
065000         MOVE "Y"        TO WK-C-REJECT-IND
065100         MOVE "Authorization rewrite failed"
065200                         TO WK-C-REJECT-REASON
065300     END-IF.
065400
065500*-----------------------------------------------------------------
065600 D099-REWRITE-AUTH-EX.
065700*-----------------------------------------------------------------
065800 EXIT.
065900
066000*-----------------------------------------------------------------
066100*
066200 B700-UPDATE-CONTROL-COUNTS.
066300*-----------------------------------------------------------------
066400*
066500     IF  WK-C-AUTHF-IS-OPEN
066600         CLOSE AUTHORIZATION-FILE
066700         MOVE "N"                 TO WK-C-AUTHF-OPEN-IND
066800     END-IF.
066900
067000     IF  WK-C-WAS-REJECTED
067100         MOVE "REJECTED"          TO WK-C-OUTCOME-CATEGORY
067200     END-IF.
067300
067400     PERFORM B710-FIND-CTL-ROW THRU B710-FIND-CTL-ROW-EX
067500        VARYING WK-N-CTL-IDX FROM 1 BY 1 UNTIL WK-N-CTL-IDX > 5.
067600
067700     ADD 1               TO WK-N-CTL-COUNT  (WK-N-CTL-ALL-IDX).
067800     ADD WK-C-REPORT-AMOUNT
067900                         TO WK-C-CTL-AMOUNT (WK-N-CTL-ALL-IDX).
068000
068100*-----------------------------------------------------------------
068200 B799-UPDATE-CONTROL-EX.
068300*-----------------------------------------------------------------
068400 EXIT.
068500
068600*-----------------------------------------------------------------
068700*
068800 B710-FIND-CTL-ROW.
068900*-----------------------------------------------------------------
069000*
069100     IF  WK-C-CTL-NAME (WK-N-CTL-IDX) = WK-C-OUTCOME-CATEGORY
069200         ADD 1                TO WK-N-CTL-COUNT  (WK-N-CTL-IDX)
069300         ADD WK-C-REPORT-AMOUNT
069400                              TO WK-C-CTL-AMOUNT (WK-N-CTL-IDX)
069500     END-IF.
069600
069700*-----------------------------------------------------------------
069800 B710-FIND-CTL-ROW-EX.
069900*-----------------------------------------------------------------
070000 EXIT.
070100
070200*-----------------------------------------------------------------
070300*
070400 Z800-PRINT-CONTROL-REPORT.
070500*-----------------------------------------------------------------
070600*
070700     MOVE WK-N-TODAY-CCYYMMDD TO WK-C-RPT-HDG-DATE.
070800     MOVE WK-C-RPT-HEADING-1 TO CR-PRINT-LINE.
070900     WRITE CR-PRINT-LINE.
071000     MOVE WK-C-RPT-HEADING-2 TO CR-PRINT-LINE.
071100     WRITE CR-PRINT-LINE.
071200
071300     PERFORM Z810-PRINT-CTL-ROW THRU Z810-PRINT-CTL-ROW-EX
071400        VARYING WK-N-CTL-IDX FROM 1 BY 1 UNTIL WK-N-CTL-IDX > 6.
071500
071600*-----------------------------------------------------------------
071700 Z800-PRINT-REPORT-EX.
071800*-----------------------------------------------------------------
071900 EXIT.
072000
072100*-----------------------------------------------------------------
072200*
072300 Z810-PRINT-CTL-ROW.
072400*-----------------------------------------------------------------
072500*
072600     MOVE WK-C-CTL-NAME  (WK-N-CTL-IDX) TO RD-NAME.
072700     MOVE WK-N-CTL-COUNT (WK-N-CTL-IDX) TO RD-COUNT.
072800     MOVE WK-C-CTL-AMOUNT (WK-N-CTL-IDX) TO RD-AMOUNT.
072900     MOVE WK-C-RPT-DETAIL TO CR-PRINT-LINE.
073000     WRITE CR-PRINT-LINE.
073100
073200*-----------------------------------------------------------------
073300 Z810-PRINT-CTL-ROW-EX.
073400*-----------------------------------------------------------------
073500 EXIT.
073600
073700*-----------------------------------------------------------------
073800*
073900 Z000-END-OF-JOB.
074000*-----------------------------------------------------------------
074100*
074200     CLOSE SETTLEMENT-REQUEST-FILE.
074300     CLOSE CONTROL-REPORT-FILE.
074400
074500*-----------------------------------------------------------------
074600 Z000-END-OF-JOB-EX.
074700*-----------------------------------------------------------------
074800 EXIT.
074900
075000******************************************************************
075100*************** END OF PROGRAM SOURCE  CEBSETL  ***************
075200******************************************************************
