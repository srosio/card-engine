000100*****************************************************************
000200* CEACCTM  -  ACCOUNT MASTER RECORD
000300*             ONE RECORD PER FUNDING ACCOUNT.  READ AND REWRITTEN
000400*             IN PLACE BY CEXACCT ON RESERVE/COMMIT/RELEASE/
000500*             DEPOSIT.  KEY: CEACCTM-ACCOUNT-ID.
000600*             FILE: ACCOUNT-FILE (INDEXED, RANDOM BY ACCOUNT-ID).
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CE0006 TPSRAJ 14/03/1994 - INITIAL VERSION.
001100* CE0033 TPSMKT 06/06/1998 - RAISED CEACCTM-RESERVE-TABLE FROM
001200*                            20 TO 50 ENTRIES - CARD PROGRAMS
001300*                            WERE SEEING RESERVE-TABLE-FULL
001400*                            ABENDS ON HIGH-VELOCITY TEST CARDS.
001500*****************************************************************
001600 01  CEACCTM-RECORD.
001700*
001800* --------------------- RECORD KEY AREA --------------------------
001900     05  CEACCTM-ACCOUNT-ID           PIC X(36).
002000*                                ACCOUNT-ID - RECORD KEY
002100*
002200* --------------------- OWNERSHIP / TYPE -------------------------
002300     05  CEACCTM-OWNER-ID             PIC X(36).
002400*                                OWNING USER
002500     05  CEACCTM-ACCT-TYPE            PIC X(20).
002600         88  CEACCTM-INTERNAL-LEDGER       VALUE
002700                                         "INTERNAL_LEDGER".
002800         88  CEACCTM-FIAT-WALLET            VALUE "FIAT_WALLET".
002900         88  CEACCTM-STABLECOIN              VALUE "STABLECOIN".
003000         88  CEACCTM-EXTERNAL-CUSTODIAL       VALUE
003100                                         "EXTERNAL_CUSTODIAL".
003200*                                ACCOUNT-TYPE
003300*
003400* --------------------- BALANCE --------------------------
003500     05  CEACCTM-BALANCE              PIC S9(09)V99 COMP-3.
003600*                                TOTAL BALANCE (AVAILABLE PLUS
003700*                                RESERVED)
003800     05  CEACCTM-BAL-CURRENCY         PIC X(04).
003900*                                CURRENCY OF CEACCTM-BALANCE
004000     05  CEACCTM-RESERVED-TOTAL       PIC S9(09)V99 COMP-3.
004100*                                SUM OF ALL OPEN RESERVE TABLE
004200*                                ROWS - KEPT IN STEP BY CEXACCT,
004300*                                NOT RECOMPUTED ON EVERY READ.
004400*
004500* --------------------- OPEN-RESERVE TABLE -----------------------
004600     05  CEACCTM-RESERVE-COUNT        PIC S9(04) COMP VALUE ZERO.
004700*                                NUMBER OF ROWS CURRENTLY IN USE
004800*                                IN CEACCTM-RESERVE-TABLE BELOW.
004900     05  CEACCTM-RESERVE-TABLE.
005000         10  CEACCTM-RESERVE-ENTRY OCCURS 50 TIMES
005100                             INDEXED BY CEACCTM-RESERVE-IDX.
005200             15  CEACCTM-RSV-AUTH-ID  PIC X(36).
005300*                                OPEN AUTHORIZATION-ID - SPACES
005400*                                WHEN THE ROW IS UNUSED
005500             15  CEACCTM-RSV-AMOUNT   PIC S9(09)V99 COMP-3.
005600*                                AMOUNT RESERVED FOR THAT
005700*                                AUTHORIZATION
005800     05  CEACCTM-RESERVE-TABLE-X REDEFINES CEACCTM-RESERVE-TABLE
005900                                      PIC X(2100).
006000*                                FLAT FORM OF THE RESERVE TABLE -
006100*                                USED BY Z100-CLEAR-WORK-AREAS TO
006200*                                BLANK THE WHOLE TABLE IN ONE MOVE
006300*                                WITHOUT A PERFORM VARYING LOOP.
006400*
006500     05  FILLER                       PIC X(16) VALUE SPACES.
006600*                                RESERVED FOR FUTURE EXPANSION
