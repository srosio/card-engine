000100*****************************************************************
000200* CEXLDG   -  LINKAGE RECORD FOR CALLED ROUTINE CEXLDGR
000300*             LEDGER POSTING PRIMITIVE - ONE MULTI-OPERATION
000400*             ROUTINE, OPERATION SELECTED BY WK-N-CEXLDG-OPER.
000500*             DEDUPS BY IDEMPOTENCY-KEY BEFORE POSTING.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CE0016 TPSRAJ 15/03/1994 - INITIAL VERSION.
001000*****************************************************************
001100 01  WK-C-CEXLDG-RECORD.
001200     05  WK-C-CEXLDG-INPUT.
001300         10  WK-N-CEXLDG-OPER         PIC 9(01) COMP.
001400             88  WK-N-CEXLDG-AUTH-HOLD     VALUE 1.
001500             88  WK-N-CEXLDG-AUTH-RELEASE  VALUE 2.
001600             88  WK-N-CEXLDG-CLEARING      VALUE 3.
001700             88  WK-N-CEXLDG-REVERSAL      VALUE 4.
001800             88  WK-N-CEXLDG-DEPOSIT       VALUE 5.
001900*                                1=recordAuthHold
002000*                                2=recordAuthRelease
002100*                                3=recordClearing
002200*                                4=recordReversal
002300*                                5=recordDeposit
002400         10  WK-C-CEXLDG-I-ACCOUNT-ID PIC X(36).
002500*                                ACCOUNT AFFECTED
002600         10  WK-C-CEXLDG-I-AMOUNT     PIC S9(09)V99 COMP-3.
002700*                                AMOUNT TO POST
002800         10  WK-C-CEXLDG-I-CURRENCY   PIC X(04).
002900*                                CURRENCY OF THE AMOUNT
003000         10  WK-C-CEXLDG-I-AUTH-ID    PIC X(36).
003100*                                RELATED AUTHORIZATION - SPACES
003200*                                IF NONE (E.G. A DEPOSIT)
003300         10  WK-C-CEXLDG-I-CARD-ID    PIC X(36).
003400*                                RELATED CARD - SPACES IF NONE
003500         10  WK-C-CEXLDG-I-IDEM-KEY   PIC X(36).
003600*                                IDEMPOTENCY-KEY FOR THIS POSTING
003700         10  WK-C-CEXLDG-I-DESC       PIC X(40).
003800*                                CALLER-SUPPLIED DESCRIPTION -
003900*                                ONLY HONOURED FOR OPERATION 5
004000*                                (recordDeposit); ALL OTHER
004100*                                OPERATIONS USE THEIR OWN FIXED
004200*                                DESCRIPTION TEXT.
004300     05  WK-C-CEXLDG-OUTPUT.
004400         10  WK-C-CEXLDG-TRANSACT-ID  PIC X(36).
004500*                                NEW OR EXISTING TRANSACTION-ID
004600         10  WK-C-CEXLDG-ERROR-IND    PIC X(01).
004700             88  WK-C-CEXLDG-ERROR         VALUE "Y".
004800             88  WK-C-CEXLDG-NO-ERROR      VALUE "N".
004900         10  WK-C-CEXLDG-REASON       PIC X(80).
005000*                                ERROR REASON TEXT
005100     05  FILLER                       PIC X(08) VALUE SPACES.
