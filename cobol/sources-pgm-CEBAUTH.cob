000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CEBAUTH.
000500 AUTHOR.         RAJASINGAM T P.
000600 INSTALLATION.   CARD ENGINE - AUTHORIZATION & SETTLEMENT.
000700 DATE-WRITTEN.   14 MAR 1994.
000800 DATE-COMPILED.  14 MAR 1994.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  NIGHTLY CARD ENGINE AUTHORIZATION BATCH DRIVER.
001200*               READS EACH INCOMING AUTHORIZATION REQUEST OFF
001300*               AUTH-REQUEST-FILE, CHECKS THE IDEMPOTENCY-KEY IS
001400*               NOT BLANK AND NOT ALREADY ON THE AUTHORIZATION
001500*               MASTER, VALIDATES THE CARD, RUNS THE SURVIVING
001600*               REQUEST THROUGH THE FIXED-ORDER RULES CHAIN
001700*               (TRANSACTION LIMIT, DAILY SPEND LIMIT, VELOCITY,
001800*               MCC BLOCKING), RESERVES FUNDS ON THE CARD'S
001900*               FUNDING ACCOUNT, POSTS THE OPENING LEDGER ENTRY
002000*               AND WRITES THE RESULT TO THE AUTHORIZATION
002100*               MASTER.  ENDS WITH A CONTROL REPORT SUMMARISING
002200*               COUNTS AND AMOUNTS BY DECLINE REASON.
002300*
002400*               THE CARD IS VALIDATED BEFORE THE RULES CHAIN
002500*               RUNS - A DEAD OR EXPIRED CARD STOPS THE REQUEST
002600*               BEFORE THE DAILY SPEND LIMIT AND VELOCITY RULES
002700*               EVER OPEN THEIR SCAN FILES.  THE FIRST RULE THAT
002800*               DECLINES A REQUEST STOPS THE CHAIN - LATER RULES
002900*               ARE NOT EVALUATED.  FUND RESERVATION RUNS ONLY
003000*               WHEN THE CARD AND ALL FOUR RULES HAVE APPROVED.
003100*
003200*=================================================================
003300* HISTORY OF MODIFICATION:
003400*=================================================================
003500* CE0023 - TPSRAJ  - 14/03/1994 - INITIAL VERSION.                CE0023
003600* CE0035 - TPSMKT  - 02/11/1998 - Y2K REMEDIATION - RUN DATE NOW  CE0035
003700*                     OBTAINED VIA THE 4-DIGIT-YEAR FORM OF THE   CE0035
003800*                     SYSTEM CLOCK SPECIAL REGISTER.              CE0035
003900* CE0046 - TPSDEV  - 10/03/1997 - REQUEST CE-1997-0028 - ADDED    CE0046
004000*                     IDEMPOTENCY-KEY DEDUP AGAINST THE           CE0046
004100*                     AUTHORIZATION MASTER BEFORE THE RULES CHAIN CE0046
004200*                     RUNS, AFTER A RETRY STORM DOUBLE-CHARGED A  CE0046
004300*                     HANDFUL OF MERCHANT-SIDE TEST ACCOUNTS.     CE0046
004400* CE0062 - TPSKAR  - 21/05/2002 - REQUEST CE-2002-0061 - CONTROL  CE0062
004500*                     REPORT REBUILT WITH A FIXED DECLINE-REASON  CE0062
004600*                     ROW LAYOUT PLUS AN ALL ROW, REPLACING THE   CE0062
004700*                     OLD RUN-TOTAL-ONLY DISPLAY LINE.            CE0062
004800* CE0064 - TPSDEV  - 14/02/2003 - REQUEST CE-2003-0007 - ADDED    CE0064
004900*                     B050 TO REJECT A REQUEST WHOSE IDEMPOTENCY- CE0064
005000*                     KEY ARRIVES BLANK, BEFORE THE DEDUP SCAN    CE0064
005100*                     EVER OPENS THE AUTHORIZATION MASTER.        CE0064
005200* CE0065 - TPSRAJ  - 14/02/2003 - REQUEST CE-2003-0007 - CARD     CE0065
005300*                     VALIDATION NOW RUNS AHEAD OF THE RULES      CE0065
005400*                     CHAIN INSTEAD OF AFTER IT - A DEAD OR       CE0065
005500*                     EXPIRED CARD NO LONGER BURNS A DAILY SPEND  CE0065
005600*                     LIMIT/VELOCITY FILE SCAN BEFORE BEING       CE0065
005700*                     DECLINED, AND NOW REPORTS UNDER CARD-       CE0065
005800*                     INVALID INSTEAD OF WHICHEVER RULE HAPPENED  CE0065
005900*                     TO RUN FIRST.                               CE0065
006000* CE0082 - TPSDEV  - 22/03/2007 - REQUEST CE-2007-0015 - AUTHMSTF CE0082
006100*                     INDEXED ACCESS METHOD WITHDRAWN ON THE      CE0082
006200*                     BATCH LPAR - B600 NOW OPENS EXTEND AND      CE0082
006300*                     APPENDS, RELYING ON THE B100 IDEMPOTENCY-   CE0082
006400*                     KEY SCAN (UNCHANGED) AS THE REAL DUPLICATE  CE0082
006500*                     GUARD - A COLLIDING AUTH-ID CAN NO LONGER   CE0082
006600*                     BE CAUGHT AT WRITE TIME BY INVALID KEY.     CE0082
006700*                     THE CE0072 CALL-COUNT AND WORK-DATE FIELDS  CE0082
006800*                     NEVER FED ANYTHING AND ARE WITHDRAWN; THE   CE0082
006900*                     HIGH-RISK SWITCH AND ACCOUNT-HOLD ARE KEPT  CE0082
007000*                     AND NOW TRACED AT B600 ON A HIGH-RISK WRITE.CE0082
007100*=================================================================
007200*
007300 EJECT
007400**********************
007500 ENVIRONMENT DIVISION.
007600**********************
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-AS400.
007900 OBJECT-COMPUTER. IBM-AS400.
008000 SPECIAL-NAMES.   C01 IS TOP-OF-FORM
008100                   LOCAL-DATA IS LOCAL-DATA-AREA.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400     SELECT AUTH-REQUEST-FILE ASSIGN TO AUTHREQF
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS WK-C-FILE-STATUS.
008700
008800     SELECT AUTHORIZATION-FILE ASSIGN TO AUTHMSTF
008900         ORGANIZATION IS SEQUENTIAL
009000         FILE STATUS IS WK-C-AUTHF-STATUS.
009100
009200     SELECT CONTROL-REPORT-FILE ASSIGN TO CTLRPTF
009300         ORGANIZATION IS SEQUENTIAL
009400         FILE STATUS IS WK-C-RPTF-STATUS.
009500
009600 EJECT
009700***************
009800 DATA DIVISION.
009900***************
010000 FILE SECTION.
010100 FD  AUTH-REQUEST-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F.
010400     COPY CEAUTHRQ.
010500
010600 FD  AUTHORIZATION-FILE
010700     LABEL RECORDS ARE STANDARD.
010800     COPY CEAUTHMR.
010900
011000 FD  CONTROL-REPORT-FILE
011100     LABEL RECORDS ARE STANDARD
011200     RECORDING MODE IS F.
011300 01  CR-PRINT-LINE                       PIC X(80).
011400
011500*************************
011600 WORKING-STORAGE SECTION.
011700*************************
011800 01  FILLER                      PIC X(24) VALUE
011900     "** PROGRAM CEBAUTH  **".
012000
012100* ------------------ PROGRAM WORKING STORAGE -------------------*
012200 01  WK-C-COMMON.
012300     COPY CEWSCM.
012400     COPY CECONST.
012500
012600 01  WK-C-AUTHF-STATUS                   PIC X(02).
012700     88  WK-C-AUTHF-OK                        VALUE "00".
012800 01  WK-C-RPTF-STATUS                    PIC X(02).
012900     88  WK-C-RPTF-OK                         VALUE "00".
013000
013100 01  WK-C-REQUEST-COUNTERS.
013200     05  WK-C-DUP-FOUND-IND              PIC X(01) VALUE "N".
013300         88  WK-C-DUP-FOUND                   VALUE "Y".
013400     05  WK-C-DECLINE-IND                PIC X(01) VALUE "N".
013500         88  WK-C-WAS-DECLINED                VALUE "Y".
013600     05  WK-C-DECLINE-REASON             PIC X(80).
013700     05  WK-C-DECLINE-CATEGORY           PIC X(16).
013800     05  WK-C-FUNDING-ACCT-ID            PIC X(36).
013900     05  FILLER                          PIC X(08) VALUE SPACES.
014000
014100* ---------------- CONTROL REPORT ACCUMULATORS ------------------*
014200 01  WK-C-CTL-TABLE.
014300     05  WK-C-CTL-ENTRY OCCURS 8 TIMES INDEXED BY WK-N-CTL-IDX.
014400         10  WK-C-CTL-NAME               PIC X(16).
014500         10  WK-N-CTL-COUNT              PIC S9(07) COMP.
014600         10  WK-C-CTL-AMOUNT             PIC S9(09)V99 COMP-3.
014700     05  FILLER                          PIC X(08) VALUE SPACES.
014800 01  WK-C-CTL-TABLE-X REDEFINES WK-C-CTL-TABLE
014900                                      PIC X(216).
015000 77  WK-N-CTL-ALL-IDX               PIC S9(04) COMP VALUE 8.
015100 77  WK-C-CEBAUTH-HIGH-RISK-SW      PIC X(01) VALUE "N".
015200     88  WK-C-CEBAUTH-HIGH-RISK         VALUE "Y".
015300     88  WK-C-CEBAUTH-NORMAL-RISK       VALUE "N".
015400*                                SET WHEN CEVVELO DECLINES A
015500*                                REQUEST AS A VELOCITY HIT - TRACED
015600*                                AT B600 BELOW ON THE WRITE.
015700*
015800* -------------- ALTERNATE VIEWS OF WORKING FIELDS ----------------*
015900 01  WK-C-CEBAUTH-ACCT-HOLD         PIC X(04).
016000*                                LAST 4 OF THE FUNDING ACCOUNT-ID,
016100*                                SHOWN ON THE B600 HIGH-RISK TRACE.
016200 01  WK-N-CEBAUTH-ACCT-HOLD REDEFINES WK-C-CEBAUTH-ACCT-HOLD
016300                                 PIC 9(04).
016400
016500* ---------------- REPORT DETAIL/HEADING LINES ------------------*
016600 01  WK-C-RPT-HEADING-1.
016700     05  FILLER               PIC X(30) VALUE
016800         "CARD ENGINE - AUTHORIZATION RU".
016900     05  FILLER               PIC X(02) VALUE "N ".
017000     05  FILLER               PIC X(19) VALUE
017100         "CONTROL REPORT - DA".
017200     05  FILLER               PIC X(02) VALUE "TE".
017300     05  WK-C-RPT-HDG-DATE    PIC 9(08).
017400     05  FILLER               PIC X(17) VALUE SPACES.
017500 01  WK-C-RPT-HEADING-2.
017600     05  FILLER               PIC X(16) VALUE "RULE/STATUS".
017700     05  FILLER               PIC X(09) VALUE "COUNT".
017800     05  FILLER               PIC X(14) VALUE "TOTAL-AMOUNT".
017900     05  FILLER               PIC X(41) VALUE SPACES.
018000 01  WK-C-RPT-DETAIL.
018100     05  RD-NAME              PIC X(16).
018200     05  FILLER               PIC X(02) VALUE SPACES.
018300     05  RD-COUNT             PIC ZZZ,ZZ9.
018400     05  FILLER               PIC X(05) VALUE SPACES.
018500     05  RD-AMOUNT            PIC Z,ZZZ,ZZ9.99.
018600     05  FILLER               PIC X(41) VALUE SPACES.
018700
018800****************
018900 LINKAGE SECTION.
019000****************
019100*                                NO LINKAGE - MAIN DRIVER
019200
019300     EJECT
019400**********************
019500 PROCEDURE DIVISION.
019600**********************
019700 MAIN-MODULE.
019800     PERFORM A000-START-OF-JOB THRU A099-START-OF-JOB-EX.
019900     PERFORM B000-PROCESS-REQUEST THRU B099-PROCESS-REQUEST-EX
020000        UNTIL WK-C-EOF-SWITCH = "Y".
020100     PERFORM Z800-PRINT-CONTROL-REPORT THRU Z800-PRINT-REPORT-EX.
020200     PERFORM Z000-END-OF-JOB THRU Z000-END-OF-JOB-EX.
020300 GOBACK.
020400
020500*-----------------------------------------------------------------
020600*
020700 A000-START-OF-JOB.
020800*-----------------------------------------------------------------
020900*
021000     MOVE "N"               TO WK-C-EOF-SWITCH.
021100     MOVE "N"               TO WK-C-ABEND-SWITCH.
021200*                                RUN DATE/TIME SUPPLIED BY JCL
021300*                                PARAMETER CARD ON THE AS/400 JOB
021400*                                SCHEDULER IN PRODUCTION; FOR THIS
021500*                                DESK-CHECK BUILD WE DEFAULT BOTH
021600*                                TO THE VALUES BELOW.
021700     MOVE 20260101          TO WK-N-TODAY-CCYYMMDD.
021800     MOVE 0                 TO WK-N-NOW-HHMMSS.
021900     MOVE WK-N-TODAY-CCYYMMDD TO WK-N-START-OF-DAY.
022000
022100     PERFORM A010-INIT-CTL-TABLE THRU A010-INIT-CTL-TABLE-EX
022200        VARYING WK-N-CTL-IDX FROM 1 BY 1 UNTIL WK-N-CTL-IDX > 8.
022300
022400     OPEN INPUT  AUTH-REQUEST-FILE.
022500     IF  NOT WK-C-SUCCESSFUL
022600         DISPLAY "CEBAUTH - OPEN ERROR ON AUTH-REQUEST-FILE  "
022700                 "STATUS " WK-C-FILE-STATUS
022800         MOVE "Y"           TO WK-C-ABEND-SWITCH
022900         MOVE "Y"           TO WK-C-EOF-SWITCH
023000     END-IF.
023100
023200     OPEN OUTPUT CONTROL-REPORT-FILE.
023300     IF  NOT WK-C-RPTF-OK
023400         DISPLAY "CEBAUTH - OPEN ERROR ON CONTROL-REPORT-FILE  "
023500                 "STATUS " WK-C-RPTF-STATUS
023600         MOVE "Y"           TO WK-C-ABEND-SWITCH
023700         MOVE "Y"           TO WK-C-EOF-SWITCH
023800     END-IF.
023900
024000     READ AUTH-REQUEST-FILE
024100         AT END
024200             MOVE "Y"       TO WK-C-EOF-SWITCH
024300     END-READ.
024400
024500*-----------------------------------------------------------------
024600 A099-START-OF-JOB-EX.
024700*-----------------------------------------------------------------
024800 EXIT.
024900
025000*-----------------------------------------------------------------
025100*
025200 A010-INIT-CTL-TABLE.
025300*-----------------------------------------------------------------
025400*
025500     MOVE ZERO              TO WK-N-CTL-COUNT  (WK-N-CTL-IDX).
025600     MOVE ZERO              TO WK-C-CTL-AMOUNT (WK-N-CTL-IDX).
025700     EVALUATE WK-N-CTL-IDX
025800         WHEN 1  MOVE "APPROVED"        TO WK-C-CTL-NAME (1)
025900         WHEN 2  MOVE "TXN-LIMIT"       TO WK-C-CTL-NAME (2)
026000         WHEN 3  MOVE "DAILY-LIMIT"     TO WK-C-CTL-NAME (3)
026100         WHEN 4  MOVE "VELOCITY"        TO WK-C-CTL-NAME (4)
026200         WHEN 5  MOVE "MCC-BLOCKED"     TO WK-C-CTL-NAME (5)
026300         WHEN 6  MOVE "CARD-INVALID"    TO WK-C-CTL-NAME (6)
026400         WHEN 7  MOVE "INSUFF-FUNDS"    TO WK-C-CTL-NAME (7)
026500         WHEN 8  MOVE "ALL"             TO WK-C-CTL-NAME (8)
026600     END-EVALUATE.
026700
026800*-----------------------------------------------------------------
026900 A010-INIT-CTL-TABLE-EX.
027000*-----------------------------------------------------------------
027100 EXIT.
027200
027300*-----------------------------------------------------------------
027400*
027500 B000-PROCESS-REQUEST.
027600*-----------------------------------------------------------------
027700*
027800     MOVE "N"               TO WK-C-DUP-FOUND-IND.
027900     MOVE "N"               TO WK-C-DECLINE-IND.
028000     MOVE SPACES            TO WK-C-DECLINE-REASON.
028100     MOVE SPACES            TO WK-C-DECLINE-CATEGORY.
028200     MOVE SPACES            TO WK-C-FUNDING-ACCT-ID.
028300
028400     PERFORM B050-VALIDATE-IDEM-KEY THRU B059-VALIDATE-IDEM-EX.
028500
028600     IF  NOT WK-C-WAS-DECLINED
028700         PERFORM B100-CHECK-IDEMPOTENCY THRU B199-CHECK-IDEMP-EX
028800     END-IF.
028900
029000     IF  NOT WK-C-DUP-FOUND
029100         IF  NOT WK-C-WAS-DECLINED
029200             PERFORM B300-VALIDATE-CARD THRU B399-VALIDATE-CARD-EX
029300*                                CARD VALIDATION RUNS AHEAD OF THE
029400*                                RULES CHAIN SO A DEAD OR EXPIRED
029500*                                CARD SHORT-CIRCUITS THE REQUEST
029600*                                BEFORE THE DAILY SPEND LIMIT AND
029700*                                VELOCITY RULES OPEN THEIR SCAN
029800*                                FILES - CEAUTHMR-ACCOUNT-ID IS
029900*                                STAMPED ON EVERY AUTHORIZATION
030000*                                RECORD, APPROVED OR DECLINED.
030100         END-IF
030200         IF  NOT WK-C-WAS-DECLINED
030300             PERFORM B200-RUN-RULES-ENGINE THRU B299-RUN-RULES-EX
030400         END-IF
030500         IF  NOT WK-C-WAS-DECLINED
030600             PERFORM B400-RESERVE-FUNDS THRU B499-RESERVE-FUNDS-EX
030700         END-IF
030800         IF  NOT WK-C-WAS-DECLINED
030900             PERFORM B500-POST-LEDGER THRU B599-POST-LEDGER-EX
031000         END-IF
031100         PERFORM B600-WRITE-AUTHORIZATION THRU B699-WRITE-AUTH-EX
031200         PERFORM B700-UPDATE-CONTROL-COUNTS
031300            THRU B799-UPDATE-CONTROL-EX
031400     END-IF.
031500
031600     READ AUTH-REQUEST-FILE
031700         AT END
031800             MOVE "Y"       TO WK-C-EOF-SWITCH
031900     END-READ.
032000
032100*-----------------------------------------------------------------
032200 B099-PROCESS-REQUEST-EX.
032300*-----------------------------------------------------------------
032400 EXIT.
032500
032600*-----------------------------------------------------------------
032700*
032800 B050-VALIDATE-IDEM-KEY.
032900*-----------------------------------------------------------------
033000*
033100     IF  CEAUTHRQ-IDEM-KEY = SPACES
033200         MOVE "Y"           TO WK-C-DECLINE-IND
033300         MOVE "Idempotency-key is missing or malformed"
033400                            TO WK-C-DECLINE-REASON
033500         MOVE "BAD-IDEM-KEY" TO WK-C-DECLINE-CATEGORY
033600     END-IF.
033700*
033800*-----------------------------------------------------------------
033900 B059-VALIDATE-IDEM-EX.
034000*-----------------------------------------------------------------
034100 EXIT.
034200*
034300*-----------------------------------------------------------------
034400*
034500 B100-CHECK-IDEMPOTENCY.
034600*-----------------------------------------------------------------
034700*
034800     OPEN INPUT AUTHORIZATION-FILE.
034900     IF  NOT WK-C-AUTHF-OK
035000         GO TO B199-CHECK-IDEMP-EX
035100     END-IF.
035200
035300     PERFORM B110-SCAN-FOR-IDEM-KEY THRU B119-SCAN-FOR-IDEM-EX
035400        UNTIL WK-C-ABEND-SWITCH = "Y"
035500           OR WK-C-DUP-FOUND
035600           OR WK-C-AUTHF-STATUS = "10".
035700
035800     CLOSE AUTHORIZATION-FILE.
035900
036000*-----------------------------------------------------------------
036100 B199-CHECK-IDEMP-EX.
036200*-----------------------------------------------------------------
036300 EXIT.
036400
036500*-----------------------------------------------------------------
036600*
036700 B110-SCAN-FOR-IDEM-KEY.
036800*-----------------------------------------------------------------
036900*
037000     READ AUTHORIZATION-FILE NEXT RECORD
037100         AT END
037200             MOVE "10"      TO WK-C-AUTHF-STATUS
037300             GO TO B119-SCAN-FOR-IDEM-EX
037400     END-READ.
037500
037600     IF  CEAUTHMR-IDEM-KEY = CEAUTHRQ-IDEM-KEY
037700         MOVE "Y"           TO WK-C-DUP-FOUND-IND
037800     END-IF.
037900
038000*-----------------------------------------------------------------
038100 B119-SCAN-FOR-IDEM-EX.
038200*-----------------------------------------------------------------
038300 EXIT.
038400
038500*-----------------------------------------------------------------
038600*
038700 B200-RUN-RULES-ENGINE.
038800*-----------------------------------------------------------------
038900*
039000     MOVE CEAUTHRQ-AMOUNT    TO WK-C-CETXLM-I-AMOUNT.
039100     MOVE CEAUTHRQ-CURRENCY  TO WK-C-CETXLM-I-CURRENCY.
039200     CALL "CEVTXLM" USING WK-C-CETXLM-RECORD.
039300     IF  WK-C-CETXLM-DECLINED
039400         MOVE "Y"           TO WK-C-DECLINE-IND
039500         MOVE WK-C-CETXLM-REASON TO WK-C-DECLINE-REASON
039600         MOVE "TXN-LIMIT"   TO WK-C-DECLINE-CATEGORY
039700         GO TO B299-RUN-RULES-EX
039800     END-IF.
039900
040000     MOVE CEAUTHRQ-CARD-ID   TO WK-C-CEDSLM-I-CARD-ID.
040100     MOVE CEAUTHRQ-AMOUNT    TO WK-C-CEDSLM-I-AMOUNT.
040200     MOVE CEAUTHRQ-CURRENCY  TO WK-C-CEDSLM-I-CURRENCY.
040300     MOVE WK-N-START-OF-DAY  TO WK-C-CEDSLM-I-SOD.
040400     CALL "CEVDSLM" USING WK-C-CEDSLM-RECORD.
040500     IF  WK-C-CEDSLM-DECLINED
040600         MOVE "Y"           TO WK-C-DECLINE-IND
040700         MOVE WK-C-CEDSLM-REASON TO WK-C-DECLINE-REASON
040800         MOVE "DAILY-LIMIT" TO WK-C-DECLINE-CATEGORY
040900         GO TO B299-RUN-RULES-EX
041000     END-IF.
041100
041200     MOVE CEAUTHRQ-CARD-ID   TO WK-C-CEVELO-I-CARD-ID.
041300     MOVE WK-N-TODAY-CCYYMMDD TO WK-C-CEVELO-I-NOW-DATE.
041400     MOVE WK-N-NOW-HHMMSS     TO WK-C-CEVELO-I-NOW-TIME.
041500     CALL "CEVVELO" USING WK-C-CEVELO-RECORD.
041600     SET WK-C-CEBAUTH-NORMAL-RISK TO TRUE.
041700     IF  WK-C-CEVELO-DECLINED
041800         SET WK-C-CEBAUTH-HIGH-RISK TO TRUE
041900     END-IF.
042000     IF  WK-C-CEVELO-DECLINED
042100         MOVE "Y"           TO WK-C-DECLINE-IND
042200         MOVE WK-C-CEVELO-REASON TO WK-C-DECLINE-REASON
042300         MOVE "VELOCITY"    TO WK-C-DECLINE-CATEGORY
042400         GO TO B299-RUN-RULES-EX
042500     END-IF.
042600
042700     MOVE CEAUTHRQ-MERCH-MCC TO WK-C-CEMCCB-I-MCC.
042800     CALL "CEVMCCB" USING WK-C-CEMCCB-RECORD.
042900     IF  WK-C-CEMCCB-DECLINED
043000         MOVE "Y"           TO WK-C-DECLINE-IND
043100         MOVE WK-C-CEMCCB-REASON TO WK-C-DECLINE-REASON
043200         MOVE "MCC-BLOCKED" TO WK-C-DECLINE-CATEGORY
043300     END-IF.
043400
043500*-----------------------------------------------------------------
043600 B299-RUN-RULES-EX.
043700*-----------------------------------------------------------------
043800 EXIT.
043900
044000*-----------------------------------------------------------------
044100*
044200 B300-VALIDATE-CARD.
044300*-----------------------------------------------------------------
044400*
044500     MOVE CEAUTHRQ-CARD-ID   TO WK-C-CEVCRD-I-CARD-ID.
044600     MOVE WK-N-TODAY-CCYYMMDD TO WK-C-CEVCRD-I-TODAY.
044700     CALL "CEVCARD" USING WK-C-CEVCRD-RECORD.
044800
044900     IF  WK-C-CEVCRD-FOUND
045000         MOVE WK-C-CEVCRD-FUNDING-ACCT TO WK-C-FUNDING-ACCT-ID
045100     END-IF.
045200     IF  WK-C-FUNDING-ACCT-ID NOT = SPACES
045300         MOVE WK-C-FUNDING-ACCT-ID(33:4) TO WK-C-CEBAUTH-ACCT-HOLD
045400     END-IF.
045500
045600     IF  NOT WK-C-WAS-DECLINED
045700     AND WK-C-CEVCRD-DECLINED
045800         MOVE "Y"           TO WK-C-DECLINE-IND
045900         MOVE WK-C-CEVCRD-REASON TO WK-C-DECLINE-REASON
046000         MOVE "CARD-INVALID" TO WK-C-DECLINE-CATEGORY
046100     END-IF.
046200
046300*-----------------------------------------------------------------
046400 B399-VALIDATE-CARD-EX.
046500*-----------------------------------------------------------------
046600 EXIT.
046700
046800*-----------------------------------------------------------------
046900*
047000 B400-RESERVE-FUNDS.
047100*-----------------------------------------------------------------
047200*
047300     MOVE 1                  TO WK-N-CEXACT-OPTION.
047400     MOVE WK-C-FUNDING-ACCT-ID TO WK-C-CEXACT-I-ACCOUNT-ID.
047500     MOVE CEAUTHRQ-AUTH-ID    TO WK-C-CEXACT-I-AUTH-ID.
047600     MOVE CEAUTHRQ-AMOUNT     TO WK-C-CEXACT-I-AMOUNT.
047700     MOVE CEAUTHRQ-CURRENCY   TO WK-C-CEXACT-I-CURRENCY.
047800     CALL "CEXACCT" USING WK-C-CEXACT-RECORD.
047900
048000     IF  WK-C-CEXACT-ERROR
048100         MOVE "Y"            TO WK-C-DECLINE-IND
048200         MOVE WK-C-CEXACT-REASON TO WK-C-DECLINE-REASON
048300         MOVE "INSUFF-FUNDS" TO WK-C-DECLINE-CATEGORY
048400     END-IF.
048500
048600*-----------------------------------------------------------------
048700 B499-RESERVE-FUNDS-EX.
048800*-----------------------------------------------------------------
048900 EXIT.
049000
049100*-----------------------------------------------------------------
049200*
049300 B500-POST-LEDGER.
049400*-----------------------------------------------------------------
049500*
049600     MOVE 1                     TO WK-N-CEXLDG-OPER.
049700     MOVE WK-C-FUNDING-ACCT-ID  TO WK-C-CEXLDG-I-ACCOUNT-ID.
049800     MOVE CEAUTHRQ-AMOUNT       TO WK-C-CEXLDG-I-AMOUNT.
049900     MOVE CEAUTHRQ-CURRENCY     TO WK-C-CEXLDG-I-CURRENCY.
050000     MOVE CEAUTHRQ-AUTH-ID      TO WK-C-CEXLDG-I-AUTH-ID.
050100     MOVE CEAUTHRQ-CARD-ID      TO WK-C-CEXLDG-I-CARD-ID.
050200     MOVE CEAUTHRQ-IDEM-KEY     TO WK-C-CEXLDG-I-IDEM-KEY.
050300     MOVE SPACES                TO WK-C-CEXLDG-I-DESC.
050400     CALL "CEXLDGR" USING WK-C-CEXLDG-RECORD.
050500
050600*-----------------------------------------------------------------
050700 B599-POST-LEDGER-EX.
050800*-----------------------------------------------------------------
050900 EXIT.
051000
051100*-----------------------------------------------------------------
051200*
051300 B600-WRITE-AUTHORIZATION.
051400*-----------------------------------------------------------------
051500*
051600     MOVE SPACES                TO CEAUTHMR-RECORD.
051700     MOVE CEAUTHRQ-AUTH-ID       TO CEAUTHMR-AUTH-ID.
051800     MOVE CEAUTHRQ-CARD-ID       TO CEAUTHMR-CARD-ID.
051900     IF  WK-C-FUNDING-ACCT-ID = SPACES
052000         MOVE SPACES             TO CEAUTHMR-ACCOUNT-ID
052100     ELSE
052200         MOVE WK-C-FUNDING-ACCT-ID TO CEAUTHMR-ACCOUNT-ID
052300     END-IF.
052400     MOVE CEAUTHRQ-AMOUNT        TO CEAUTHMR-AMOUNT.
052500     MOVE CEAUTHRQ-CURRENCY      TO CEAUTHMR-AMT-CURRENCY.
052600     MOVE ZERO                   TO CEAUTHMR-CLEARED-AMOUNT.
052700     MOVE SPACES                 TO CEAUTHMR-CLR-CURRENCY.
052800     MOVE CEAUTHRQ-MERCH-NAME    TO CEAUTHMR-MERCH-NAME.
052900     MOVE CEAUTHRQ-MERCH-MCC     TO CEAUTHMR-MERCH-MCC.
053000     MOVE CEAUTHRQ-MERCH-CITY    TO CEAUTHMR-MERCH-CITY.
053100     MOVE CEAUTHRQ-MERCH-CNTRY   TO CEAUTHMR-MERCH-CNTRY.
053200     MOVE CEAUTHRQ-IDEM-KEY      TO CEAUTHMR-IDEM-KEY.
053300     MOVE WK-N-TODAY-CCYYMMDD    TO CEAUTHMR-CREATED-DATE.
053400     MOVE WK-N-NOW-HHMMSS        TO CEAUTHMR-CREATED-TIME.
053500
053600     IF  WK-C-WAS-DECLINED
053700         MOVE "DECLINED"         TO CEAUTHMR-STATUS
053800         MOVE WK-C-DECLINE-REASON TO CEAUTHMR-DECLINE-REASON
053900     ELSE
054000         MOVE "APPROVED"         TO CEAUTHMR-STATUS
054100         MOVE SPACES             TO CEAUTHMR-DECLINE-REASON
054200     END-IF.
054300
054400*                                CE0082 - INDEXED ACCESS WAS
054500*                                WITHDRAWN FOR THIS FILE - INVALID
054600*                                KEY IS NOT VALID ON A SEQUENTIAL
054700*                                WRITE, SO WE OPEN EXTEND AND
054800*                                APPEND.  THE B100 IDEMPOTENCY-KEY
054900*                                SCAN ABOVE IS THE REAL DUPLICATE
055000*                                GUARD FOR THIS FILE.
055100     OPEN EXTEND AUTHORIZATION-FILE.
055200     IF  NOT WK-C-AUTHF-OK
055300         DISPLAY "CEBAUTH - OPEN ERROR ON AUTHORIZATION-FILE  "
055400                 "STATUS " WK-C-AUTHF-STATUS
055500         MOVE "Y"           TO WK-C-ABEND-SWITCH
055600     ELSE
055700         WRITE CEAUTHMR-RECORD
055800         IF  WK-C-CEBAUTH-HIGH-RISK
055900             DISPLAY "CEBAUTH - HIGH-RISK WRITE  AUTH-ID "
056000                     CEAUTHMR-AUTH-ID "  ACCT-LAST4 "
056100                     WK-C-CEBAUTH-ACCT-HOLD
056200         END-IF
056300     END-IF.
056400     CLOSE AUTHORIZATION-FILE.
056500
056600*-----------------------------------------------------------------
056700 B699-WRITE-AUTH-EX.
056800*-----------------------------------------------------------------
056900 EXIT.
057000
057100*-----------------------------------------------------------------
057200*
057300 B700-UPDATE-CONTROL-COUNTS.
057400*-----------------------------------------------------------------
057500*
057600     IF  WK-C-WAS-DECLINED
057700         PERFORM B710-FIND-CTL-ROW THRU B710-FIND-CTL-ROW-EX
057800            VARYING WK-N-CTL-IDX FROM 1 BY 1
057900               UNTIL WK-N-CTL-IDX > 7
058000     ELSE
058100         ADD 1                   TO WK-N-CTL-COUNT  (1)
058200         ADD CEAUTHRQ-AMOUNT     TO WK-C-CTL-AMOUNT (1)
058300     END-IF.
058400
058500     ADD 1               TO WK-N-CTL-COUNT  (WK-N-CTL-ALL-IDX).
058600     ADD CEAUTHRQ-AMOUNT TO WK-C-CTL-AMOUNT (WK-N-CTL-ALL-IDX).
058700
058800*-----------------------------------------------------------------
058900 B799-UPDATE-CONTROL-EX.
059000*-----------------------------------------------------------------
059100 EXIT.
059200
059300*-----------------------------------------------------------------
059400*
059500 B710-FIND-CTL-ROW.
059600*-----------------------------------------------------------------
059700*
059800     IF  WK-C-CTL-NAME (WK-N-CTL-IDX) = WK-C-DECLINE-CATEGORY
059900         ADD 1                TO WK-N-CTL-COUNT  (WK-N-CTL-IDX)
060000         ADD CEAUTHRQ-AMOUNT  TO WK-C-CTL-AMOUNT (WK-N-CTL-IDX)
060100     END-IF.
060200
060300*-----------------------------------------------------------------
060400 B710-FIND-CTL-ROW-EX.
060500*-----------------------------------------------------------------
060600 EXIT.
060700
060800*-----------------------------------------------------------------
060900*
061000 Z800-PRINT-CONTROL-REPORT.
061100*-----------------------------------------------------------------
061200*
061300     MOVE WK-N-TODAY-CCYYMMDD TO WK-C-RPT-HDG-DATE.
061400     MOVE WK-C-RPT-HEADING-1 TO CR-PRINT-LINE.
061500     WRITE CR-PRINT-LINE.
061600     MOVE WK-C-RPT-HEADING-2 TO CR-PRINT-LINE.
061700     WRITE CR-PRINT-LINE.
061800
061900     PERFORM Z810-PRINT-CTL-ROW THRU Z810-PRINT-CTL-ROW-EX
062000        VARYING WK-N-CTL-IDX FROM 1 BY 1 UNTIL WK-N-CTL-IDX > 8.
062100
062200*-----------------------------------------------------------------
062300 Z800-PRINT-REPORT-EX.
062400*-----------------------------------------------------------------
062500 EXIT.
062600
062700*-----------------------------------------------------------------
062800*
062900 Z810-PRINT-CTL-ROW.
063000*-----------------------------------------------------------------
063100*
063200     MOVE WK-C-CTL-NAME  (WK-N-CTL-IDX) TO RD-NAME.
063300     MOVE WK-N-CTL-COUNT (WK-N-CTL-IDX) TO RD-COUNT.
063400     MOVE WK-C-CTL-AMOUNT (WK-N-CTL-IDX) TO RD-AMOUNT.
063500     MOVE WK-C-RPT-DETAIL TO CR-PRINT-LINE.
063600     WRITE CR-PRINT-LINE.
063700
063800*-----------------------------------------------------------------
063900 Z810-PRINT-CTL-ROW-EX.
064000*-----------------------------------------------------------------
064100 EXIT.
064200
064300*-----------------------------------------------------------------
064400*
064500 Z000-END-OF-JOB.
064600*-----------------------------------------------------------------
064700*
064800     CLOSE AUTH-REQUEST-FILE.
064900     CLOSE CONTROL-REPORT-FILE.
065000
065100*-----------------------------------------------------------------
065200 Z000-END-OF-JOB-EX.
065300*-----------------------------------------------------------------
065400 EXIT.
065500
065600******************************************************************
065700*************** END OF PROGRAM SOURCE  CEBAUTH  ***************
065800******************************************************************
