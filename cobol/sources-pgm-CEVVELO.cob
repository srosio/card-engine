000100*************************                                                 
000200 IDENTIFICATION DIVISION.                                                 
000300*************************                                                 
000400 PROGRAM-ID.     CEVVELO.                                                 
000500 AUTHOR.         RAJASINGAM T P.                                          
000600 INSTALLATION.   CARD ENGINE - AUTHORIZATION & SETTLEMENT.                
000700 DATE-WRITTEN.   15 MAR 1994.                                             
000800 DATE-COMPILED.  15 MAR 1994.                                             
000900 SECURITY.       UNCLASSIFIED.                                            
001000*                                                                         
001100*DESCRIPTION :  CALLED ROUTINE TO ENFORCE THE VELOCITY RULE.              
001200*               COUNTS EVERY AUTHORIZATION ROW (ANY STATUS)               
001300*               AGAINST THIS CARD-ID WRITTEN IN THE LAST                  
001400*               CE-VELOCITY-WINDOW-SECS SECONDS AND DECLINES IF           
001500*               THE COUNT IS AT OR OVER CE-VELOCITY-MAX-PERMIN.           
001600*               THIRD RULE CALLED BY THE B200 RULES-ENGINE                
001700*               PARAGRAPH IN CEBAUTH.                                     
001800*                                                                         
001900*               NOTE - THE LOOK-BACK WINDOW IS COMPUTED WITHIN            
002000*               THE CURRENT CALENDAR DAY ONLY; A WINDOW THAT              
002100*               WOULD CROSS MIDNIGHT IS CLAMPED TO 00:00:00.              
002200*               GIVEN THE 60-SECOND WINDOW THIS HAS NEVER BEEN            
002300*               RAISED AS A PRODUCTION DEFECT - SEE CE-2002-0077.         
002400*                                                                         
002500*=================================================================        
002600* HISTORY OF MODIFICATION:                                                
002700*=================================================================        
002800* CE0020 - TPSRAJ  - 15/03/1994 - INITIAL VERSION.                CE0020  
002900* CE0061 - TPSKAR  - 04/04/2002 - REQUEST CE-2002-0077 - MIDNIGHT CE0061  
003000*                     BOUNDARY LIMITATION REVIEWED AND ACCEPTED   CE0061  
003100*                     AS-IS BY CARD OPERATIONS - DOCUMENTED ABOVE.CE0061  
003200* CE0078 - TPSNAR  - 25/02/2007 - REQUEST CE-2007-0013 - ADDED    CE0078  
003300*                     CALL-COUNT, TRIPPED SWITCH, AND ID/DATE/    CE0078  
003400*                     SEQUENCE ALTERNATE VIEWS FOR THE L2 ABEND   CE0078  
003500*                     DUMP FORMATTER.                             CE0078  
003600* CE0084 - TPSDEV  - 18/03/2007 - REQUEST CE-2007-0023 - AUTHMSTF CE0084
003700*                     INDEXED ACCESS IS WITHDRAWN - THE FILE IS   CE0084
003800*                     NOW SEQUENTIAL.  THIS ROUTINE ALREADY       CE0084
003900*                     SCANS FORWARD WITH READ NEXT RECORD, SO NO  CE0084
004000*                     PROCEDURE DIVISION CHANGE WAS NEEDED BEYOND CE0084
004100*                     THE SELECT CLAUSE ITSELF.  THE CE0078       CE0084
004200*                     CALL-COUNT IS WITHDRAWN - IT WAS NEVER      CE0084
004300*                     DISPLAYED.  THE TRIPPED SWITCH, CARD-ID,    CE0084
004400*                     DATE AND SEQUENCE VIEWS ARE KEPT AND ARE    CE0084
004500*                     NOW TRACED TO THE JOB LOG ON DECLINE.       CE0084
004600*=================================================================        
004700*                                                                         
004800 EJECT                                                                    
004900**********************                                                    
005000 ENVIRONMENT DIVISION.                                                    
005100**********************                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SOURCE-COMPUTER. IBM-AS400.                                              
005400 OBJECT-COMPUTER. IBM-AS400.                                              
005500 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.                            
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT AUTHORIZATION-FILE ASSIGN TO AUTHMSTF
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WK-C-FILE-STATUS.
006100                                                                          
006200 EJECT                                                                    
006300***************                                                           
006400 DATA DIVISION.                                                           
006500***************                                                           
006600 FILE SECTION.                                                            
006700 FD  AUTHORIZATION-FILE                                                   
006800     LABEL RECORDS ARE STANDARD.                                          
006900     COPY CEAUTHMR.                                                       
007000                                                                          
007100*************************                                                 
007200 WORKING-STORAGE SECTION.                                                 
007300*************************                                                 
007400 01  FILLER                      PIC X(24) VALUE                          
007500     "** PROGRAM CEVVELO  **".                                            
007600                                                                          
007700* ------------------ PROGRAM WORKING STORAGE -------------------*         
007800 01  WK-C-COMMON.                                                         
007900     COPY CEWSCM.                                                         
008000     COPY CECONST.                                                        
008100                                                                          
008200 01  WK-N-VELOCITY-WORK.                                                  
008300     05  WK-N-NOW-SECS-OF-DAY   PIC S9(07) COMP.                          
008400     05  WK-N-CUTOFF-SECS       PIC S9(07) COMP.                          
008500     05  WK-N-CUTOFF-HH         PIC S9(04) COMP.                          
008600     05  WK-N-CUTOFF-MM         PIC S9(04) COMP.                          
008700     05  WK-N-CUTOFF-SS         PIC S9(04) COMP.                          
008800     05  WK-N-CUTOFF-TIME       PIC 9(06).                                
008900                                                                          
009000* -------------- ALTERNATE VIEWS OF WORKING FIELDS ----------------*
009100 77  WK-C-CEVVELO-TRIPPED-SW       PIC X(01) VALUE "N".
009200     88  WK-C-CEVVELO-TRIPPED          VALUE "Y".
009300     88  WK-C-CEVVELO-NOT-TRIPPED      VALUE "N".
009400*                                SET WHEN THE REQUEST IS DECLINED FOR
009500*                                EXCEEDING THE VELOCITY LIMIT - DRIVES
009600*                                THE TRACE DISPLAY IN C000 BELOW.
009700 01  WK-C-CEVVELO-ID-HOLD          PIC X(04).
009800*                                LAST 4 OF THE CARD-ID BEING
009900*                                SCANNED - SHOWN ON THE TRACE DISPLAY
010000*                                IN C000 BELOW.
010100 01  WK-N-CEVVELO-ID-HOLD REDEFINES WK-C-CEVVELO-ID-HOLD
010200                                 PIC 9(04).
010300 01  WK-C-CEVVELO-WORK-DATE.
010400     05  WK-C-CEVVELO-WORK-CC     PIC 9(02).
010500     05  WK-C-CEVVELO-WORK-YY     PIC 9(02).
010600     05  WK-C-CEVVELO-WORK-MM     PIC 9(02).
010700     05  WK-C-CEVVELO-WORK-DD     PIC 9(02).
010800 01  WK-N-CEVVELO-WORK-DATE REDEFINES WK-C-CEVVELO-WORK-DATE
010900                                 PIC 9(08).
011000*                                RUN DATE IN EFFECT FOR THE LAST
011100*                                CALL THAT TRIPPED THE VELOCITY LIMIT -
011200*                                SHOWN ON THE TRACE DISPLAY IN C000
011300*                                BELOW.
011400 01  WK-C-CEVVELO-WORK-SEQ         PIC X(06) VALUE ZEROS.
011500 01  WK-N-CEVVELO-WORK-SEQ REDEFINES WK-C-CEVVELO-WORK-SEQ
011600                                 PIC 9(06).
011700*                                RUNNING COUNT OF VELOCITY DECLINES
011800*                                THIS CALL - ALPHA AND NUMERIC VIEWS
011900*                                BOTH TRACED IN C000 BELOW.
012000                                                                          
012100****************                                                          
012200 LINKAGE SECTION.                                                         
012300****************                                                          
012400     COPY CEVELO.                                                         
012500                                                                          
012600     EJECT                                                                
012700********************************************                              
012800 PROCEDURE DIVISION USING WK-C-CEVELO-RECORD.                             
012900********************************************                              
013000 MAIN-MODULE.                                                             
013100     PERFORM A000-INITIALISE    THRU A000-INITIALISE-EX.                  
013200     PERFORM A100-COMPUTE-CUTOFF THRU A100-COMPUTE-CUTOFF-EX.             
013300     PERFORM B000-COUNT-RECENT-ACTIVITY THRU B099-COUNT-RECENT-EX         
013400        UNTIL WK-C-EOF-SWITCH = "Y".                                      
013500     PERFORM C000-APPLY-VELOCITY-LIMIT                                    
013600        THRU C099-APPLY-VELOCITY-EX.                                      
013700     PERFORM Z000-END-PROGRAM-ROUTINE THRU Z000-END-PROGRAM-EX.           
013800 GOBACK.                                                                  
013900                                                                          
014000*-----------------------------------------------------------------        
014100*                                                                         
014200 A000-INITIALISE.                                                         
014300*-----------------------------------------------------------------        
014400*                                                                         
014500     MOVE "N"               TO WK-C-EOF-SWITCH.                           
014600     MOVE "N"               TO WK-C-CEVELO-DECLINE-IND.                   
014700     MOVE SPACES            TO WK-C-CEVELO-REASON.                        
014800     MOVE ZERO              TO WK-C-CEVELO-COUNT.                         
014900     SET WK-C-CEVVELO-NOT-TRIPPED TO TRUE.
015000     MOVE WK-C-CEVELO-I-CARD-ID(33:4) TO WK-C-CEVVELO-ID-HOLD.
015100                                                                          
015200     OPEN INPUT AUTHORIZATION-FILE.                                       
015300     IF  NOT WK-C-SUCCESSFUL                                              
015400         DISPLAY "CEVVELO - OPEN ERROR ON AUTHORIZATION-FILE  "           
015500                 "STATUS " WK-C-FILE-STATUS                               
015600         MOVE "Y"           TO WK-C-ABEND-SWITCH                          
015700         MOVE "Y"           TO WK-C-EOF-SWITCH                            
015800     END-IF.                                                              
015900                                                                          
016000*-----------------------------------------------------------------        
016100 A000-INITIALISE-EX.                                                      
016200*-----------------------------------------------------------------        
016300 EXIT.                                                                    
016400                                                                          
016500*-----------------------------------------------------------------        
016600*                                                                         
016700 A100-COMPUTE-CUTOFF.                                                     
016800*-----------------------------------------------------------------        
016900*                                                                         
017000     COMPUTE WK-N-NOW-SECS-OF-DAY =                                       
017100             (WK-C-CEVELO-I-NOW-TIME (1:2) * 3600)                        
017200           + (WK-C-CEVELO-I-NOW-TIME (3:2) * 60)                          
017300           +  WK-C-CEVELO-I-NOW-TIME (5:2).                               
017400                                                                          
017500     COMPUTE WK-N-CUTOFF-SECS =                                           
017600             WK-N-NOW-SECS-OF-DAY - CE-VELOCITY-WINDOW-SECS.              
017700                                                                          
017800     IF  WK-N-CUTOFF-SECS  <  ZERO                                        
017900         MOVE ZERO          TO WK-N-CUTOFF-SECS                           
018000     END-IF.                                                              
018100                                                                          
018200     DIVIDE WK-N-CUTOFF-SECS BY 3600                                      
018300         GIVING WK-N-CUTOFF-HH                                            
018400         REMAINDER WK-N-CUTOFF-SECS.                                      
018500     DIVIDE WK-N-CUTOFF-SECS BY 60                                        
018600         GIVING WK-N-CUTOFF-MM                                            
018700         REMAINDER WK-N-CUTOFF-SS.                                        
018800                                                                          
018900     MOVE WK-N-CUTOFF-HH    TO WK-N-CUTOFF-TIME (1:2).                    
019000     MOVE WK-N-CUTOFF-MM    TO WK-N-CUTOFF-TIME (3:2).                    
019100     MOVE WK-N-CUTOFF-SS    TO WK-N-CUTOFF-TIME (5:2).                    
019200                                                                          
019300*-----------------------------------------------------------------        
019400 A100-COMPUTE-CUTOFF-EX.                                                  
019500*-----------------------------------------------------------------        
019600 EXIT.                                                                    
019700                                                                          
019800*-----------------------------------------------------------------        
019900*                                                                         
020000 B000-COUNT-RECENT-ACTIVITY.                                              
020100*-----------------------------------------------------------------        
020200*                                                                         
020300     READ AUTHORIZATION-FILE NEXT RECORD                                  
020400         AT END                                                           
020500             MOVE "Y"       TO WK-C-EOF-SWITCH                            
020600             GO TO B099-COUNT-RECENT-EX                                   
020700     END-READ.                                                            
020800                                                                          
020900     IF  CEAUTHMR-CARD-ID  =  WK-C-CEVELO-I-CARD-ID                       
021000     AND CEAUTHMR-CREATED-DATE  =  WK-C-CEVELO-I-NOW-DATE                 
021100     AND CEAUTHMR-CREATED-TIME  >=  WK-N-CUTOFF-TIME                      
021200     AND CEAUTHMR-CREATED-TIME  <=  WK-C-CEVELO-I-NOW-TIME                
021300         ADD 1              TO WK-C-CEVELO-COUNT                          
021400     END-IF.                                                              
021500                                                                          
021600*-----------------------------------------------------------------        
021700 B099-COUNT-RECENT-EX.                                                    
021800*-----------------------------------------------------------------        
021900 EXIT.                                                                    
022000                                                                          
022100*-----------------------------------------------------------------        
022200*                                                                         
022300 C000-APPLY-VELOCITY-LIMIT.                                               
022400*-----------------------------------------------------------------        
022500*                                                                         
022600     IF  WK-C-CEVELO-COUNT  >=  CE-VELOCITY-MAX-PERMIN                    
022700         MOVE "Y"           TO WK-C-CEVELO-DECLINE-IND                    
022800         MOVE "Velocity limit exceeded"                                   
022900                            TO WK-C-CEVELO-REASON                         
023000         SET WK-C-CEVVELO-TRIPPED TO TRUE
023100         MOVE WK-C-CEVELO-I-NOW-DATE TO WK-N-CEVVELO-WORK-DATE
023200         ADD 1              TO WK-N-CEVVELO-WORK-SEQ
023300         DISPLAY "CEVVELO - VELOCITY LIMIT DECLINE " WK-N-CEVVELO-WORK-SEQ
023400                 " - CARD LAST4 " WK-C-CEVVELO-ID-HOLD
023500                 " - RUN DATE " WK-N-CEVVELO-WORK-DATE
023600     END-IF.                                                              
023700                                                                          
023800*-----------------------------------------------------------------        
023900 C099-APPLY-VELOCITY-EX.                                                  
024000*-----------------------------------------------------------------        
024100 EXIT.                                                                    
024200                                                                          
024300*-----------------------------------------------------------------        
024400*                                                                         
024500 Z000-END-PROGRAM-ROUTINE.                                                
024600*-----------------------------------------------------------------        
024700*                                                                         
024800     CLOSE AUTHORIZATION-FILE.                                            
024900                                                                          
025000*-----------------------------------------------------------------        
025100 Z000-END-PROGRAM-EX.                                                     
025200*-----------------------------------------------------------------        
025300 EXIT.                                                                    
025400                                                                          
025500******************************************************************        
025600*************** END OF PROGRAM SOURCE  CEVVELO  ***************           
025700******************************************************************        
