000100*****************************************************************
000200* CEAUTHMR -  AUTHORIZATION MASTER RECORD
000300*             ONE RECORD PER AUTHORIZATION EVER WRITTEN BY
000400*             CEBAUTH; REWRITTEN IN PLACE BY CEBSETL AS THE
000500*             AUTHORIZATION IS CLEARED, RELEASED OR REVERSED.
000600*             KEY: CEAUTHMR-AUTH-ID.  FILE: AUTHORIZATION-FILE.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CE0004 TPSRAJ 14/03/1994 - INITIAL VERSION.
001100* CE0015 TPSDEV 02/09/1995 - ADDED CEAUTHMR-CREATED-AT (DATE AND
001200*                            TIME OF THE APPROVE/DECLINE DECISION)
001300*                            SO THE DAILY SPEND LIMIT AND
001400*                            VELOCITY RULES HAVE SOMETHING TO
001500*                            SCAN BY - NEITHER RULE CAN RUN
001600*                            WITHOUT KNOWING WHEN A PRIOR
001700*                            AUTHORIZATION WAS WRITTEN.
001800* CE0037 TPSMKT 14/01/1999 - Y2K REMEDIATION - EXPANDED
001900*                            CEAUTHMR-CREATED-DATE FROM PIC 9(06)
002000*                            YYMMDD TO PIC 9(08) CCYYMMDD.
002100*****************************************************************
002200 01  CEAUTHMR-RECORD.
002300*
002400* --------------------- RECORD KEY AREA --------------------------
002500     05  CEAUTHMR-AUTH-ID             PIC X(36).
002600*                                AUTHORIZATION-ID - RECORD KEY
002700*
002800* --------------------- RELATED ENTITIES -------------------------
002900     05  CEAUTHMR-CARD-ID             PIC X(36).
003000*                                CARD USED FOR THIS AUTHORIZATION
003100     05  CEAUTHMR-ACCOUNT-ID          PIC X(36).
003200*                                FUNDING ACCOUNT CHARGED - SET
003300*                                EVEN ON A DECLINE, TO THE CARD'S
003400*                                FUNDING ACCOUNT, PER BUSINESS
003500*                                RULE (NO RESERVATION OCCURS).
003600*
003700* --------------------- AMOUNT / CURRENCY ------------------------
003800     05  CEAUTHMR-AMOUNT              PIC S9(09)V99 COMP-3.
003900*                                REQUESTED AMOUNT
004000     05  CEAUTHMR-AMT-CURRENCY        PIC X(04).
004100*                                CURRENCY OF CEAUTHMR-AMOUNT
004200     05  CEAUTHMR-CLEARED-AMOUNT      PIC S9(09)V99 COMP-3.
004300*                                AMOUNT ACTUALLY CLEARED - ZERO
004400*                                UNTIL STATUS = CLEARED
004500     05  CEAUTHMR-CLR-CURRENCY        PIC X(04).
004600*                                CURRENCY OF CEAUTHMR-CLEARED-AMT
004700*
004800* --------------------- LIFECYCLE STATUS -------------------------
004900     05  CEAUTHMR-STATUS              PIC X(08).
005000         88  CEAUTHMR-APPROVED             VALUE "APPROVED".
005100         88  CEAUTHMR-DECLINED             VALUE "DECLINED".
005200         88  CEAUTHMR-CLEARED              VALUE "CLEARED ".
005300         88  CEAUTHMR-RELEASED             VALUE "RELEASED".
005400         88  CEAUTHMR-REVERSED             VALUE "REVERSED".
005500*                                CURRENT LIFECYCLE STATE
005600*
005700* --------------------- MERCHANT DETAIL (COPIED FROM REQUEST) ---*
005800     05  CEAUTHMR-MERCH-NAME          PIC X(40).
005900     05  CEAUTHMR-MERCH-MCC           PIC X(04).
006000     05  CEAUTHMR-MERCH-CITY          PIC X(30).
006100     05  CEAUTHMR-MERCH-CNTRY         PIC X(02).
006200*
006300* --------------------- DECLINE DETAIL --------------------------
006400     05  CEAUTHMR-DECLINE-REASON      PIC X(80).
006500*                                POPULATED ONLY WHEN DECLINED
006600*
006700* --------------------- DEDUP / AUDIT --------------------------
006800     05  CEAUTHMR-IDEM-KEY            PIC X(36).
006900*                                IDEMPOTENCY-KEY
007000     05  CEAUTHMR-CREATED-AT.
007100         10  CEAUTHMR-CREATED-DATE    PIC 9(08).
007200*                                DATE THE AUTHORIZATION RECORD
007300*                                WAS WRITTEN, CCYYMMDD - USED BY
007400*                                THE DAILY SPEND LIMIT RULE'S
007500*                                START-OF-DAY CUTOFF.
007600         10  CEAUTHMR-CREATED-TIME    PIC 9(06).
007700*                                TIME OF DAY, HHMMSS - USED BY
007800*                                THE VELOCITY RULE'S 60-SECOND
007900*                                LOOK-BACK WINDOW.
008000     05  CEAUTHMR-CREATED-AT-N REDEFINES CEAUTHMR-CREATED-AT
008100                                      PIC 9(14).
008200*                                COMBINED CCYYMMDDHHMMSS FORM,
008300*                                USED WHERE A SINGLE COMPARABLE
008400*                                VALUE IS MORE CONVENIENT THAN
008500*                                THE SPLIT DATE/TIME GROUP.
008600*
008700     05  FILLER                       PIC X(12) VALUE SPACES.
008800*                                RESERVED FOR FUTURE EXPANSION
