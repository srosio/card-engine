000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     CEVTXLM.
000500 AUTHOR.         RAJASINGAM T P.
000600 INSTALLATION.   CARD ENGINE - AUTHORIZATION & SETTLEMENT.
000700 DATE-WRITTEN.   15 MAR 1994.
000800 DATE-COMPILED.  15 MAR 1994.
000900 SECURITY.       UNCLASSIFIED.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK A SINGLE
001200*               AUTHORIZATION REQUEST AGAINST THE PER-
001300*               TRANSACTION AMOUNT LIMIT.  PURE PER-REQUEST
001400*               CHECK - NO FILE I/O, NO HISTORY READ.  FIRST
001500*               RULE CALLED BY THE B200 RULES-ENGINE PARAGRAPH
001600*               IN CEBAUTH.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* CE0017 - TPSRAJ  - 15/03/1994 - INITIAL VERSION.                CE0017
002200* CE0038 - TPSMKT  - 14/01/1999 - Y2K REMEDIATION - NO DATE       CE0038
002300*                     FIELDS IN THIS ROUTINE, RECOMPILED ONLY TO  CE0038
002400*                     PICK UP THE NEW CEWSCM COPY MEMBER.         CE0038
002500* CE2011 - TPSKAR  - 02/08/2004 - REQUEST CE-2004-0119 - ROUTINE  CE2011
002600*                     NOW RETURNS "N" EXPLICITLY ON APPROVAL      CE2011
002700*                     RATHER THAN RELYING ON INITIALIZE, AFTER A  CE2011
002800*                     CALLER WAS FOUND PASSING AN UNINITIALIZED   CE2011
002900*                     LINKAGE AREA.                               CE2011
003000* CE0085 - TPSDEV  - 15/03/2007 - REQUEST CE-2007-0019 - THE      CE0085
003100*                     CE0077 CALL-COUNT AND WORK-DATE FIELDS ARE  CE0085
003200*                     WITHDRAWN - CALL-COUNT WAS NEVER DISPLAYED  CE0085
003300*                     BY THIS NO-FILE ROUTINE, AND WORK-DATE WAS  CE0085
003400*                     LOADED FROM A COMMON-STORAGE FIELD THIS     CE0085
003500*                     ROUTINE NEVER SETS.  THE HIGH-VALUE SWITCH, CE0085
003600*                     CURRENCY AND SEQUENCE VIEWS ARE KEPT AND ARECE0085
003700*                     NOW TRACED TO THE JOB LOG ON DECLINE.       CE0085
003800*=================================================================
003900*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000*                                NO FILES - PURE COMPUTE ROUTINE
005100 EJECT
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600*************************
005700 WORKING-STORAGE SECTION.
005800*************************
005900 01  FILLER                      PIC X(24) VALUE
006000     "** PROGRAM CEVTXLM  **".
006100
006200* ------------------ PROGRAM WORKING STORAGE -------------------*
006300 01  WK-C-COMMON.
006400     COPY CEWSCM.
006500     COPY CECONST.
006600
006700* -------------- ALTERNATE VIEWS OF WORKING FIELDS ----------------*
006800 77  WK-C-CEVTXLM-HIGH-VALUE-SW    PIC X(01) VALUE "N".
006900     88  WK-C-CEVTXLM-HIGH-VALUE       VALUE "Y".
007000     88  WK-C-CEVTXLM-NORMAL-VALUE     VALUE "N".
007100*                                SET WHEN THE REQUEST IS DECLINED
007200*                                FOR EXCEEDING THE LIMIT - DRIVES
007300*                                THE TRACE DISPLAY IN A000 BELOW.
007400 01  WK-C-CEVTXLM-CURR-HOLD        PIC X(04).
007500*                                CURRENCY OF THE LAST REQUEST
007600*                                DECLINED - SHOWN ON THE TRACE
007700*                                DISPLAY IN A000 BELOW.
007800 01  WK-C-CEVTXLM-WORK-SEQ         PIC X(06) VALUE ZEROS.
007900 01  WK-N-CEVTXLM-WORK-SEQ REDEFINES WK-C-CEVTXLM-WORK-SEQ
008000                                 PIC 9(06).
008100*                                RUNNING COUNT OF LIMIT DECLINES
008200*                                THIS CALL - ALPHA AND NUMERIC
008300*                                VIEWS BOTH TRACED IN A000 BELOW.
008400
008500****************
008600 LINKAGE SECTION.
008700****************
008800     COPY CETXLM.
008900
009000     EJECT
009100********************************************
009200 PROCEDURE DIVISION USING WK-C-CETXLM-RECORD.
009300********************************************
009400 MAIN-MODULE.
009500     PERFORM A000-CHECK-TRANSACTION-LIMIT
009600        THRU A099-CHECK-TRANSACTION-LIMIT-EX.
009700 GOBACK.
009800
009900*-----------------------------------------------------------------
010000*
010100 A000-CHECK-TRANSACTION-LIMIT.
010200*-----------------------------------------------------------------
010300*
010400     MOVE "N"                TO WK-C-CETXLM-DECLINE-IND.
010500     MOVE SPACES              TO WK-C-CETXLM-REASON.
010600     SET WK-C-CEVTXLM-NORMAL-VALUE TO TRUE.
010700
010800     IF  WK-C-CETXLM-I-AMOUNT  >  CE-TXN-LIMIT-DFLT
010900         MOVE "Y"              TO WK-C-CETXLM-DECLINE-IND
011000         MOVE "Transaction amount exceeds limit"
011100                               TO WK-C-CETXLM-REASON
011200         SET WK-C-CEVTXLM-HIGH-VALUE TO TRUE
011300         MOVE WK-C-CETXLM-I-CURRENCY TO WK-C-CEVTXLM-CURR-HOLD
011400         ADD 1                   TO WK-N-CEVTXLM-WORK-SEQ
011500         DISPLAY "CEVTXLM - LIMIT DECLINE " WK-N-CEVTXLM-WORK-SEQ
011600                 " - CURRENCY " WK-C-CEVTXLM-CURR-HOLD
011700                 " - AMOUNT " WK-C-CETXLM-I-AMOUNT
011800     END-IF.
011900
012000*-----------------------------------------------------------------
012100 A099-CHECK-TRANSACTION-LIMIT-EX.
012200*-----------------------------------------------------------------
012300 EXIT.
012400
012500******************************************************************
012600*************** END OF PROGRAM SOURCE  CEVTXLM  ***************
012700******************************************************************
