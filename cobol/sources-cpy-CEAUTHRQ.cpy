000100*****************************************************************
000200* CEAUTHRQ -  AUTHORIZATION REQUEST  -  TRANSACTION INPUT RECORD
000300*             ONE RECORD PER INCOMING AUTHORIZATION REQUEST ON
000400*             THE AUTH-REQUEST-FILE READ BY CEBAUTH.
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* CE0003 TPSRAJ 14/03/1994 - INITIAL VERSION.
000900* CE0028 TPSDEV 11/02/1997 - EXPANDED MERCHANT-CITY FROM 20 TO
001000*                            30 BYTES PER MERCHANT ONBOARDING
001100*                            REQUEST CE-1997-0042.
001200*****************************************************************
001300 01  CEAUTHRQ-RECORD.
001400     05  CEAUTHRQ-AUTH-ID             PIC X(36).
001500*                                AUTHORIZATION-ID (UUID TEXT)
001600     05  CEAUTHRQ-CARD-ID             PIC X(36).
001700*                                CARD-ID
001800     05  CEAUTHRQ-AMOUNT              PIC S9(09)V99 COMP-3.
001900*                                TRANSACTION AMOUNT, 2 DECIMALS
002000     05  CEAUTHRQ-CURRENCY            PIC X(04).
002100*                                USD / EUR / GBP / USDC / USDT
002200     05  CEAUTHRQ-MERCH-NAME          PIC X(40).
002300*                                MERCHANT DISPLAY NAME
002400     05  CEAUTHRQ-MERCH-MCC           PIC X(04).
002500*                                MERCHANT CATEGORY CODE
002600     05  CEAUTHRQ-MERCH-CITY          PIC X(30).
002700*                                MERCHANT CITY
002800     05  CEAUTHRQ-MERCH-CNTRY         PIC X(02).
002900*                                MERCHANT COUNTRY, ISO 3166-1 A2
003000     05  CEAUTHRQ-IDEM-KEY            PIC X(36).
003100*                                IDEMPOTENCY-KEY - DEDUPES
003200*                                RETRIED REQUESTS
003300     05  FILLER                       PIC X(20) VALUE SPACES.
003400*                                RESERVED FOR FUTURE EXPANSION
