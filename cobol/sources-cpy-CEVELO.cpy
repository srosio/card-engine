000100*****************************************************************
000200* CEVELO   -  LINKAGE RECORD FOR CALLED ROUTINE CEVVELO
000300*             VELOCITY RULE - COUNTS THIS CARD-ID'S AUTHORIZATION
000400*             ROWS (ANY STATUS) CREATED WITHIN THE LAST 60
000500*             SECONDS.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CE0011 TPSRAJ 15/03/1994 - INITIAL VERSION.
001000*****************************************************************
001100 01  WK-C-CEVELO-RECORD.
001200     05  WK-C-CEVELO-INPUT.
001300         10  WK-C-CEVELO-I-CARD-ID    PIC X(36).
001400*                                CARD-ID TO SCAN FOR
001500         10  WK-C-CEVELO-I-NOW-DATE   PIC 9(08).
001600*                                CURRENT RUN DATE, CCYYMMDD
001700         10  WK-C-CEVELO-I-NOW-TIME   PIC 9(06).
001800*                                CURRENT RUN TIME, HHMMSS
001900     05  WK-C-CEVELO-OUTPUT.
002000         10  WK-C-CEVELO-DECLINE-IND  PIC X(01).
002100             88  WK-C-CEVELO-DECLINED      VALUE "Y".
002200             88  WK-C-CEVELO-APPROVED      VALUE "N".
002300         10  WK-C-CEVELO-REASON       PIC X(80).
002400*                                DECLINE-REASON TEXT
002500         10  WK-C-CEVELO-COUNT        PIC S9(04) COMP.
002600*                                NUMBER OF ROWS FOUND IN THE
002700*                                60-SECOND WINDOW - DIAGNOSTIC/
002800*                                TRACE ONLY.
002900     05  FILLER                       PIC X(08) VALUE SPACES.
