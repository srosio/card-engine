000100*****************************************************************
000200* CESETLR  -  SETTLEMENT REQUEST  -  TRANSACTION INPUT RECORD
000300*             ONE RECORD PER CLEARING, RELEASE OR REVERSAL
000400*             REQUEST ON THE SETTLEMENT-REQUEST-FILE READ BY
000500*             CEBSETL.  CESETLR-REQUEST-TYPE DISCRIMINATES WHICH
000600*             OF THE THREE OPERATIONS THE RECORD REQUESTS.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* CE0008 TPSRAJ 14/03/1994 - INITIAL VERSION.
001100*****************************************************************
001200 01  CESETLR-RECORD.
001300     05  CESETLR-AUTH-ID              PIC X(36).
001400*                                AUTHORIZATION BEING SETTLED
001500     05  CESETLR-SETTLE-AMOUNT        PIC S9(09)V99 COMP-3.
001600*                                CLEARING OR REVERSAL AMOUNT -
001700*                                NOT MEANINGFUL FOR A RELEASE,
001800*                                WHICH ALWAYS USES THE FULL
001900*                                AUTHORIZED AMOUNT INSTEAD.
002000     05  CESETLR-SETTLE-CURRENCY      PIC X(04).
002100*                                CURRENCY OF CESETLR-SETTLE-AMT
002200     05  CESETLR-IDEM-KEY             PIC X(36).
002300*                                IDEMPOTENCY-KEY
002400     05  CESETLR-REQUEST-TYPE         PIC X(01).
002500         88  CESETLR-CLEAR                 VALUE "C".
002600         88  CESETLR-RELEASE                VALUE "R".
002700         88  CESETLR-REVERSAL                VALUE "X".
002800*                                C=CLEAR, R=RELEASE, X=REVERSAL
002900     05  FILLER                        PIC X(20) VALUE SPACES.
003000*                                RESERVED FOR FUTURE EXPANSION
