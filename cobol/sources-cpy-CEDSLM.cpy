000100*****************************************************************
000200* CEDSLM   -  LINKAGE RECORD FOR CALLED ROUTINE CEVDSLM
000300*             DAILY SPEND LIMIT RULE - SCANS THE AUTHORIZATION
000400*             MASTER FOR THIS CARD-ID'S APPROVED ACTIVITY SINCE
000500*             START OF DAY.
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* CE0010 TPSRAJ 15/03/1994 - INITIAL VERSION.
001000*****************************************************************
001100 01  WK-C-CEDSLM-RECORD.
001200     05  WK-C-CEDSLM-INPUT.
001300         10  WK-C-CEDSLM-I-CARD-ID    PIC X(36).
001400*                                CARD-ID TO SCAN FOR
001500         10  WK-C-CEDSLM-I-AMOUNT     PIC S9(09)V99 COMP-3.
001600*                                CURRENT REQUEST AMOUNT
001700         10  WK-C-CEDSLM-I-CURRENCY   PIC X(04).
001800*                                CURRENCY OF THE CURRENT AMOUNT
001900         10  WK-C-CEDSLM-I-SOD        PIC 9(08).
002000*                                START-OF-DAY CUTOFF, CCYYMMDD
002100     05  WK-C-CEDSLM-OUTPUT.
002200         10  WK-C-CEDSLM-DECLINE-IND  PIC X(01).
002300             88  WK-C-CEDSLM-DECLINED      VALUE "Y".
002400             88  WK-C-CEDSLM-APPROVED      VALUE "N".
002500         10  WK-C-CEDSLM-REASON       PIC X(80).
002600*                                DECLINE-REASON TEXT
002700         10  WK-C-CEDSLM-SPENT-TODAY  PIC S9(09)V99 COMP-3.
002800*                                SUM OF TODAY'S APPROVED AMOUNT,
002900*                                BEFORE ADDING THE CURRENT
003000*                                REQUEST - DIAGNOSTIC/TRACE ONLY.
003100     05  FILLER                       PIC X(08) VALUE SPACES.
